       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ESCALA-CUIDADORES.
       AUTHOR.        ALBERI NUNES.
       INSTALLATION.  HBSIS-SUPERO.
       DATE-WRITTEN.  14/03/1989.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO HBSIS-SUPERO.
      *----------------------------------------------------------------*
      * SISTEMA:      ESCALA
      * PROGRAMA:     ESCALA-CUIDADORES
      *
      * OBJETIVO:     MONTAR A ESCALA DIARIA DE ATENDIMENTO DOMICILIAR,
      *               DESIGNANDO UM CUIDADOR PARA CADA HORARIO PEDIDO
      *               POR UM PACIENTE, E GERAR O ARQUIVO DE IMPORTACAO
      *               PARA A AGENDA (CALENDARIO) DO DIA.
      *
      * ENTRADA:      ARQCUIDAD  - CUIDADORES DO PLANTAO E JANELAS
      *               ARQPACNTE  - PACIENTES E HORARIOS PEDIDOS
      * SAIDA:        ARQESCALA  - LISTAGEM DA ESCALA (IMPRESSAO)
      *               ARQCSV     - ARQUIVO CSV PARA IMPORTACAO NA AGENDA
      *
      * REGRAS:       A DESIGNACAO E' "PRIMEIRO QUE SERVE" -  O
      *               CUIDADOR E' TESTADO NA ORDEM EM QUE APARECE NO
      *               ARQUIVO DE ENTRADA; VALE O PRIMEIRO QUE ESTIVER
      *               DISPONIVEL, AUTORIZADO PARA O PACIENTE, COM
      *               JANELA QUE COBRE TODO O HORARIO PEDIDO E SEM
      *               CHOQUE COM OUTRO ATENDIMENTO JA FIRMADO NO DIA.
      *
      *               O PROGRAMA NAO FAZ OTIMIZACAO DE ESCALA - NAO
      *               EXISTE "MELHOR" CUIDADOR, SO O PRIMEIRO QUE
      *               SERVE, NA ORDEM EM QUE FOI CADASTRADO. QUEM
      *               QUISER OUTRA ORDEM TEM QUE REORDENAR O ARQUIVO
      *               ARQCUIDAD ANTES DE RODAR O PROGRAMA.
      *
      * REGRAS DE NEGOCIO DA DESIGNACAO (CITADAS NOS PARAGRAFOS 32XX):
      *   A1 - O CUIDADOR TEM QUE ESTAR DISPONIVEL NO DIA
      *        (TC-DISPONIVEL = "Y")
      *   A2 - O PACIENTE TEM QUE CONSTAR NA CARTEIRA DO CUIDADOR
      *   A3 - UMA SO JANELA DO CUIDADOR TEM QUE COBRIR O HORARIO TODO,
      *        NAO SE EMENDAM DUAS JANELAS PARA FECHAR A COBERTURA
      *   A4 - O CUIDADOR NAO PODE TER CHOQUE COM ATENDIMENTO JA
      *        FIRMADO NAQUELE DIA (TOQUE PONTA-A-PONTA NAO E' CHOQUE)
      *   A5 - SE NINGUEM SERVIR, O ATENDIMENTO VAI PARA A LISTAGEM E
      *        PARA O CSV COM O LITERAL "SEM CUIDADOR DISPONIVEL"
      *   A6 - HORA GRAVADA EM FRACAO (9(02)V99) E' CONVERTIDA PARA
      *        HH:MM NA SAIDA, COM ARREDONDAMENTO DE MINUTO
      *----------------------------------------------------------------*
      * HISTORICO DE ALTERACOES
      *----------------------------------------------------------------*
      *    14/03/1989  AN   PRIMEIRA VERSAO - UM CUIDADOR POR PACIENTE
      *    02/05/1989  AN   INCLUIDA A JANELA DE HORARIO DO CUIDADOR
      *    19/09/1990  AN   CHAMADO 0512 - CUIDADOR PASSA A TER ATE 4
      *                     JANELAS DE HORARIO NO DIA
      *    07/02/1991  RSN  CHAMADO 0588 - CARTEIRA DE PACIENTES POR
      *                     CUIDADOR AMPLIADA PARA 12 NOMES
      *    23/11/1992  RSN  CHAMADO 0701 - IMPEDIR CHOQUE DE HORARIO
      *                     ENTRE DOIS ATENDIMENTOS DO MESMO CUIDADOR
      *    15/06/1993  AN   CHAMADO 0744 - LISTAGEM COM QUEBRA DE
      *                     CONTROLE POR PACIENTE E TOTAIS NO RODAPE
      *    30/01/1995  MCF  CHAMADO 0861 - GERACAO DO ARQUIVO CSV PARA
      *                     IMPORTACAO NA AGENDA DA CENTRAL
      *    11/08/1995  MCF  CHAMADO 0902 - "SEM CUIDADOR DISPONIVEL"
      *                     PASSA A GRAVAR TAMBEM NO ARQUIVO CSV
      *    22/02/1996  RSN  CHAMADO 0955 - TOQUE DE HORARIO (FIM =
      *                     INICIO DO PROXIMO) DEIXA DE SER CHOQUE
      *    09/10/1996  AN   CHAMADO 1006 - PADRONIZADO ARREDONDAMENTO
      *                     DE MINUTO NA CONVERSAO HH:MM
      *    18/03/1998  MCF  CHAMADO 1098 - REVISAO GERAL P/ ANO 2000,
      *                     SEM CAMPOS DE ANO COM 2 DIGITOS NO PROGRAMA
      *    04/12/1998  RSN  CHAMADO 1101 - CERTIFICACAO Y2K CONCLUIDA,
      *                     DATA DA AGENDA JA NASCE COM 4 DIGITOS
      *    27/05/1999  JPS  CHAMADO 1144 - LIMITE DE CUIDADORES E
      *                     PACIENTES POR EXECUCAO ELEVADO PARA 50
      *    13/11/2001  JPS  CHAMADO 1230 - CORRIGIDO FILLER DO LAYOUT
      *                     DE PACIENTES APOS AMPLIACAO DA CARTEIRA
      *    06/06/2003  MCF  CHAMADO 1355 - TRIMAGEM DE NOME NA LINHA
      *                     DO CALENDARIO (NOME SEM BRANCOS A DIREITA)
      *    19/01/2004  JPS  CHAMADO 1402 - ATENDIMENTO 2/3/4 DO
      *                     PACIENTE GRAVAVA HORA ERRADA E FICAVA SEM
      *                     CUIDADOR NA LISTAGEM; CUIDADOR DESIGNADO
      *                     SAIU DE DENTRO DO OCCURS DE ATENDIMENTO E
      *                     PASSOU PARA TABELA PROPRIA (TP-CUIDADOR)
      *    05/07/2004  JPS  CHAMADO 1402 (CONTINUACAO) - CABECALHO DO
      *                     CSV CORRIGIDO: LITERAL QUEBRADA NO FONTE
      *                     SEM A MARCA DE CONTINUACAO NA COLUNA 7
      *                     GRAVAVA DUAS LINHAS EM VEZ DE UMA
      *    02/03/2005  MCF  CHAMADO 1420 - AVANCO DE FOLHA DA LISTAGEM
      *                     PASSOU A USAR A PALAVRA RESERVADA PAGE EM
      *                     VEZ DO MNEMONICO C01, QUE NUNCA FOI LIGADO
      *                     A NENHUM CANAL REAL DE IMPRESSORA NA CASA
      *----------------------------------------------------------------*
      * OBSERVACOES GERAIS DE MANUTENCAO
      *----------------------------------------------------------------*
      *    - OS NOMES LOGICOS DDCUIDAD/DDPACNTE/DDESCALA/DDCSV SAO
      *      RESOLVIDOS NA JCL DE PRODUCAO (VER LIB DE PROCS DA ESCALA);
      *      NAO MUDAR AQUI SEM AVISAR A OPERACAO
      *    - O PROGRAMA NAO GRAVA NADA NA CARTEIRA DE CUIDADORES; QUEM
      *      MANTEM ARQCUIDAD E ARQPACNTE E' A ROTINA DE CADASTRO, QUE
      *      NAO FAZ PARTE DESTE FONTE
      *    - SE PRECISAR RODAR DUAS VEZES NO MESMO DIA (REPROCESSO),
      *      LEMBRAR QUE OS TOTAIS E A ESCALA SAO GERADOS DO ZERO A
      *      CADA EXECUCAO - NAO HA ACUMULO ENTRE RODADAS
      *    - OS LIMITES DE TABELA (50 CUIDADORES, 50 PACIENTES, 4
      *      JANELAS, 12 NOMES DE CARTEIRA, 48 RESERVAS) SAO OS MESMOS
      *      DO CHAMADO 1144; SE A DEMANDA CRESCER, E' SO AUMENTAR O
      *      OCCURS - NAO HA SUBSCRITO CALCULADO QUE DEPENDA DO VALOR
      *    - NAO EXISTE REGRA DE PRIORIDADE ENTRE PACIENTES; O
      *      PROGRAMA PROCESSA NA ORDEM DO ARQUIVO ARQPACNTE E, SE
      *      UM CUIDADOR FICAR SEM VAGA, QUEM PEDIU DEPOIS FICA SEM
      *      CUIDADOR, MESMO QUE SEJA UM CASO MAIS ANTIGO
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
      *----------------------------------------------------------------*
      * CONFIGURATION SECTION - O MNEMONICO TOP-OF-FORM FICA DECLARADO
      * AQUI PELO PADRAO DA CASA, AINDA QUE A IMPRESSAO DESTE PROGRAMA
      * USE ADVANCING PAGE (PALAVRA RESERVADA) NO LUGAR DO MNEMONICO -
      * VER O PARAGRAFO 6004 E O CHAMADO 1420 NO HISTORICO ACIMA
      *----------------------------------------------------------------*
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *----------------------------------------------------------------*
      * INPUT-OUTPUT SECTION - QUATRO ARQUIVOS, TODOS LINE SEQUENTIAL,
      * TODOS COM FILE STATUS PROPRIO PARA NAO MASCARAR ERRO DE UM
      * ARQUIVO COM O STATUS DE OUTRO
      *----------------------------------------------------------------*
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    ENTRADA - CARTEIRA DE CUIDADORES DO PLANTAO DO DIA, LIDA
      *    POR COMPLETO E GUARDADA EM TB-CUIDADORES (PARAGRAFO 9100)
           SELECT ARQCUIDAD ASSIGN TO DDCUIDAD
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CUIDAD.

      *    ENTRADA - PACIENTES E HORARIOS PEDIDOS PARA O DIA, LIDA
      *    POR COMPLETO E GUARDADA EM TB-PACIENTES (PARAGRAFO 9200)
           SELECT ARQPACNTE ASSIGN TO DDPACNTE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-PACNTE.

      *    SAIDA - LISTAGEM IMPRESSA DA ESCALA (PARAGRAFO 6000)
           SELECT ARQESCALA ASSIGN TO DDESCALA
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ESCALA.

      *    SAIDA - ARQUIVO CSV PARA IMPORTACAO NA AGENDA DA CENTRAL
      *    (PARAGRAFO 7000)
           SELECT ARQCSV ASSIGN TO DDCSV
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CSV.

       DATA DIVISION.
       FILE SECTION.
      *    LAYOUT DO CUIDADOR - NOME, DISPONIBILIDADE, JANELAS DE
      *    HORARIO E CARTEIRA DE PACIENTES ATENDIDOS (COPY MANTIDO
      *    PELA TURMA DE CADASTRO, FORA DESTE FONTE)
       COPY arqcuidad.
      *    LAYOUT DO PACIENTE - NOME E JANELAS DE ATENDIMENTO PEDIDAS
      *    PARA O DIA (COPY MANTIDO PELA TURMA DE CADASTRO, FORA
      *    DESTE FONTE)
       COPY arqpacnte.

      *----------------------------------------------------------------*
      * ARQESCALA - LISTAGEM DE IMPRESSAO DA ESCALA DIARIA. REGISTRO
      * UNICO DE 132 POSICOES, PREENCHIDO PELOS WRITE ... FROM DAS
      * LINHAS WR-CAB1/WR-CAB2/WR-CAB-PACIENTE/WR-CAB-DET/WR-DET1/
      * WR-TOTAIS DEFINIDAS MAIS ABAIXO NA WORKING-STORAGE
      *----------------------------------------------------------------*
       FD  ARQESCALA
           RECORDING MODE IS F.
       01  ES-LINHA.
           03  ES-TEXTO                 PIC X(131).
           03  FILLER                   PIC X(001).

      *    ORGANIZACAO LINE SEQUENTIAL - O COMPILADOR GRAVA CADA LINHA
      *    SEM OS BRANCOS A DIREITA, DE FORMA QUE O ARQUIVO QUE CHEGA
      *    NA AGENDA TEM REGISTRO DE TAMANHO VARIAVEL, UMA LINHA POR
      *    ATENDIMENTO
       FD  ARQCSV
           RECORDING MODE IS F.
       01  CV-LINHA.
           03  CV-TEXTO                 PIC X(199).
           03  FILLER                   PIC X(001).

       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      * PREFIXOS USADOS NESTA WORKING-STORAGE (PADRAO DA CASA):
      *   WS-   CHAVE/SUBSCRITO/AREA DE TRABALHO DE USO GERAL
      *   WC-   CONSTANTE OU LITERAL DE CONFIGURACAO DA EXECUCAO
      *   WT-   CONTROLE TECNICO (STATUS DE ARQUIVO, PAGINACAO)
      *   WR-   LINHA DE IMPRESSAO (RECORD DE RELATORIO)
      *   CV-   LINHA DO ARQUIVO CSV DE SAIDA
      *   TB-   TABELA (GRUPO QUE CONTEM O OCCURS)
      *   TC-   CAMPO DENTRO DA TABELA DE CUIDADORES
      *   TP-   CAMPO DENTRO DA TABELA DE PACIENTES
      *----------------------------------------------------------------*
      * CHAVES DE CONTROLE DA VARREDURA - ISOLADAS EM NIVEL 77 POR
      * SEREM TESTADAS/ALTERADAS EM VARIOS PONTOS DA DIVISAO DE
      * PROCEDIMENTOS, FORA DO CONTEXTO DE QUALQUER TABELA
      *----------------------------------------------------------------*
       77  WS-ACHOU-CUIDADOR         PIC X(01)  VALUE "N".
           88  WS-ACHOU                        VALUE "Y".
           88  WS-NAO-ACHOU                    VALUE "N".
       77  WS-PERMITE                PIC X(01)  VALUE "N".
           88  WS-PERMITE-SIM                  VALUE "Y".
       77  WS-COBERTURA              PIC X(01)  VALUE "N".
           88  WS-COBRE-SIM                    VALUE "Y".
       77  WS-CHOQUE                 PIC X(01)  VALUE "N".
           88  WS-CHOQUE-SIM                   VALUE "Y".
       77  WS-MINUTOS-CALC           PIC 9(02)  COMP.
      *    ACUMULADOR DO CALCULO DE MINUTO NA CONVERSAO 9(02)V99 P/
      *    HH:MM (REGRA A6); FICA AQUI E NAO DENTRO DE WS-HORA-SAIDA
      *    PORQUE E' USADO SO COMO VARIAVEL DE TRABALHO DO PARAGRAFO
      *    9500
       77  WS-TAM-GEN                PIC 9(02)  COMP.
      *    TAMANHO (SEM BRANCOS A DIREITA) DO NOME QUE ESTIVER EM
      *    WS-NOME-GEN NO MOMENTO - CALCULADO POR 9600-CALCULA-TAMANHO
       77  WS-NOME-GEN               PIC X(20).
      *    AREA DE TRABALHO GENERICA PARA TRIMAGEM DE NOME - RECEBE
      *    TANTO NOME DE PACIENTE QUANTO NOME DE CUIDADOR, UM POR VEZ,
      *    ANTES DE MONTAR A LINHA DO CSV (PARAGRAFO 7200)

      *----------------------------------------------------------------*
      * TABELA DE CUIDADORES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA
      * (A ORDEM E' SIGNIFICATIVA PARA A DESIGNACAO "PRIMEIRO QUE
      * SERVE" - VER REGRA A4 NO CABECALHO DO PROGRAMA)
      *
      *    TC-DISPONIVEL   "Y"/"N" - SE "N", O CUIDADOR NAO ENTRA NA
      *                    VARREDURA DE NENHUMA JANELA NESTE DIA (A1)
      *    TC-JANELA       ATE 4 INTERVALOS DE HORARIO EM QUE O
      *                    CUIDADOR ESTA DE PLANTAO (A3)
      *    TC-PACIENTE     CARTEIRA - ATE 12 NOMES DE PACIENTE QUE O
      *                    CUIDADOR ESTA AUTORIZADO A ATENDER (A2)
      *    TC-RESERVA      AGENDA JA FIRMADA NESTA EXECUCAO - CRESCE
      *                    ATENDIMENTO A ATENDIMENTO CONFORME O
      *                    PROGRAMA VAI DESIGNANDO (PARAGRAFO 3220);
      *                    NASCE SEMPRE VAZIA (TC-QTD-RESERVA = 0)
      *----------------------------------------------------------------*
       01  TB-CUIDADORES.
           03  WS-QTD-CUIDADOR          PIC 9(03)  COMP.
           03  TB-CUIDADOR OCCURS 50 TIMES.
               05  TC-NOME              PIC X(20).
               05  TC-DISPONIVEL        PIC X(01).
               05  TC-QTD-JANELA        PIC 9(02).
               05  TC-JANELA OCCURS 4 TIMES.
                   10  TC-JAN-INICIO    PIC 9(02)V99.
                   10  TC-JAN-FIM       PIC 9(02)V99.
               05  TC-QTD-PACIENTE      PIC 9(02).
               05  TC-PACIENTE OCCURS 12 TIMES
                                        PIC X(20).
               05  TC-QTD-RESERVA       PIC 9(03)  COMP.
               05  TC-RESERVA OCCURS 48 TIMES.
                   10  TC-RES-INICIO    PIC 9(02)V99.
                   10  TC-RES-FIM       PIC 9(02)V99.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * TABELA DE PACIENTES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA
      * CADA ATENDIMENTO GUARDA O RESULTADO DA DESIGNACAO (REGISTRO
      * DE ATRIBUICAO DO NEGOCIO - CUIDADOR DESIGNADO OU "SEM CUIDADOR")
      * TP-ATEND FICA COM O MESMO TAMANHO DE PC-ATEND (ARQPACNTE) PARA
      * O READ...INTO NAO DESALINHAR AS JANELAS 2-4 - O CUIDADOR
      * DESIGNADO VAI EM TABELA PROPRIA (TP-CUIDADOR), FORA DO OCCURS
      * DO ARQUIVO, IGUAL JA SE FAZ COM TC-RESERVA NO CUIDADOR - CHAMADO
      * 5209
      *
      *    TP-ATEND       ATE 4 JANELAS DE ATENDIMENTO PEDIDAS PELO
      *                    PACIENTE PARA O DIA (MESMO FORMATO DO
      *                    ARQUIVO ARQPACNTE, CAMPO A CAMPO)
      *    TP-CUIDADOR     RESULTADO DA DESIGNACAO DE CADA JANELA -
      *                    NOME DO CUIDADOR FIRMADO (3220) OU O
      *                    LITERAL WC-SEM-CUIDADOR (A5); NASCE EM
      *                    BRANCO NA LEITURA DO ARQUIVO E SO E'
      *                    PREENCHIDO DEPOIS, EM 3100/3220
      *----------------------------------------------------------------*
       01  TB-PACIENTES.
           03  WS-QTD-PACIENTE          PIC 9(03)  COMP.
           03  TB-PACIENTE OCCURS 50 TIMES.
               05  TP-NOME              PIC X(20).
               05  TP-QTD-ATEND         PIC 9(02).
               05  TP-ATEND OCCURS 4 TIMES.
                   10  TP-ATE-INICIO    PIC 9(02)V99.
                   10  TP-ATE-FIM       PIC 9(02)V99.
               05  TP-CUIDADOR OCCURS 4 TIMES
                                        PIC X(20).
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * LITERAIS E PARAMETROS DA EXECUCAO - A CASA AINDA NAO TEM UMA
      * TELA NEM UM ARQUIVO DE PARAMETROS PARA A ESCALA, ENTAO A DATA
      * DO DIA E O NOME DO LOCAL DE ATENDIMENTO FICAM HARD-CODED AQUI
      * E SAO ALTERADOS NO FONTE A CADA RODADA (VER CHAMADO 1101)
      *----------------------------------------------------------------*
       01  WC-LITERAIS.
      *    LITERAL GRAVADA NA LISTAGEM E NO CSV QUANDO A REGRA A5
      *    DISPARA - O TAMANHO (20) CASA COM TP-CUIDADOR, PARA O MOVE
      *    DE WC-SEM-CUIDADOR PARA TP-CUIDADOR NAO TRUNCAR NEM SOBRAR
           03  WC-SEM-CUIDADOR          PIC X(20)
                                         VALUE "No Staff Assigned".
      *    DATA DA ESCALA DO DIA - TROCADA A CADA RODADA (CHAMADO 1101)
           03  WC-DATA-ESCALA           PIC X(10)
                                         VALUE "2025-02-01".
      *    NOME DO LOCAL IMPRESSO NO CABECALHO DA LISTAGEM (6004) E
      *    USADO COMO LOCATION EM TODA LINHA DO CSV (7200)
           03  WC-LOCAL-ATENDIM         PIC X(20)
                                         VALUE "Senior Care Facility".
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * TOTAIS DO RODAPE DA ESCALA (PARAGRAFO 6030) - SAO ACUMULADOS
      * ATENDIMENTO A ATENDIMENTO DENTRO DE 3100-PROCESSA-JANELA E
      * ZERADOS NO INICIO DA EXECUCAO (PARAGRAFO 1000)
      *----------------------------------------------------------------*
       01  WC-TOTAIS.
           03  WC-TOT-ATENDIMENTOS      PIC 9(05)  COMP.
           03  WC-TOT-ASSINALADOS       PIC 9(05)  COMP.
           03  WC-TOT-SEM-CUIDADOR      PIC 9(05)  COMP.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * CONSTANTE DE QUEBRA DE PAGINA DA LISTAGEM - 55 LINHAS UTEIS
      * POR FOLHA, O MESMO PADRAO JA USADO NOS RELATORIOS DE VENDAS
      *----------------------------------------------------------------*
       01  WC-CONSTANTES.
           03  WC-LINHAS-POR-PAGINA     PIC 9(02)  VALUE 55.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * CONVERSAO DE HORA FRACIONARIA (9(02)V99) PARA HH:MM - A
      * REDEFINES ABAIXO APROVEITA QUE 9(02)V99 E 9(02)+9(02) OCUPAM
      * A MESMA AREA DE ARMAZENAMENTO, SEM NECESSIDADE DE DIVIDE PARA
      * SEPARAR A HORA INTEIRA DA FRACAO.
      *
      * EXEMPLO: ATENDIMENTO GRAVADO COMO 08,75 (08:45 EM FRACAO DE
      * HORA) CAI EM WS-HC-VALOR; A REDEFINES LE OS MESMOS 4 DIGITOS
      * COMO "08" (WS-HC-HORA-D) E "75" (WS-HC-FRACAO-D), E O
      * PARAGRAFO 9500 TRANSFORMA 75 CENTESIMOS DE HORA EM 45 MINUTOS
      *----------------------------------------------------------------*
       01  WS-HORA-CONV.
           03  WS-HC-VALOR              PIC 9(02)V99.
           03  FILLER                   PIC X(01).
       01  WS-HORA-CONV-R REDEFINES WS-HORA-CONV.
           03  WS-HC-HORA-D             PIC 9(02).
           03  WS-HC-FRACAO-D           PIC 9(02).
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * HORARIO JA CONVERTIDO, NO FORMATO HH:MM QUE VAI PARA A
      * LISTAGEM E PARA O CAMPO DE HORA DO CSV - MONTADO PELO
      * PARAGRAFO 9500-CONVERTE-HORA A PARTIR DE WS-HORA-CONV-R
      *----------------------------------------------------------------*
       01  WS-HORA-SAIDA.
           03  WS-HS-HORA               PIC 99.
           03  FILLER                   PIC X VALUE ":".
           03  WS-HS-MIN                PIC 99.

      *----------------------------------------------------------------*
      * TRIMAGEM DE NOME (SEM FUNCTION) PARA AS LINHAS DO CSV - ANDA
      * DE TRAS PRA FRENTE PROCURANDO O ULTIMO CARACTER NAO-BRANCO -
      * WS-NOME-GEN E WS-TAM-GEN FICAM NO NIVEL 77 JUNTO COM AS
      * DEMAIS CHAVES DE VARREDURA DECLARADAS NO TOPO DA SECAO
      *----------------------------------------------------------------*
      * CHAVE RAPIDA DE COMPARACAO DE NOME - CONFERE A PRIMEIRA LETRA
      * ANTES DE GASTAR A COMPARACAO COMPLETA DE 20 POSICOES, COMO A
      * CASA SEMPRE FEZ NAS BUSCAS DE CARTEIRA DE CLIENTE/VENDEDOR
      *----------------------------------------------------------------*
       01  WS-NOME-COMPARA.
           03  WS-NC-VALOR               PIC X(20).
           03  FILLER                    PIC X(01).
       01  WS-NOME-COMPARA-R REDEFINES WS-NOME-COMPARA.
           03  WS-NC-PRIM-CHAR           PIC X(01).
           03  FILLER                    PIC X(19).
           03  FILLER                    PIC X(01).

      *----------------------------------------------------------------*
      * SUBSCRITOS DAS TABELAS EM MEMORIA - TODOS COMP, UM POR TABELA/
      * OCCURS, PARA NAO MISTURAR A VARREDURA DE CUIDADOR COM A DE
      * PACIENTE NEM COM A DE JANELA/RESERVA/CARTEIRA QUANDO OS
      * PARAGRAFOS SE CHAMAM UNS AOS OUTROS (PERFORM ... THRU)
      *----------------------------------------------------------------*
       01  WS-SUBSCRITOS.
           03  WS-IDX-CUIDADOR           PIC 9(03)  COMP.
           03  WS-IDX-PACIENTE           PIC 9(03)  COMP.
           03  WS-IDX-ATEND              PIC 9(02)  COMP.
           03  WS-IDX-JANELA             PIC 9(02)  COMP.
           03  WS-IDX-RESERVA            PIC 9(03)  COMP.
           03  WS-IDX-ALLOWED            PIC 9(02)  COMP.
           03  FILLER                    PIC X(01).

      *----------------------------------------------------------------*
      * STATUS DE ARQUIVO DOS QUATRO SELECTS DO PROGRAMA - TESTADOS
      * NA ABERTURA (1000-INICIO) E NO FIM DE ARQUIVO DAS LEITURAS
      * (9100/9200); "00" = OK, "10" = FIM DE ARQUIVO
      *----------------------------------------------------------------*
       01  WT-FILE-STATUS.
           03  FS-CUIDAD                 PIC XX     VALUE "00".
           03  FS-PACNTE                 PIC XX     VALUE "00".
           03  FS-ESCALA                 PIC XX     VALUE "00".
           03  FS-CSV                    PIC XX     VALUE "00".
           03  FILLER                    PIC X(01).

      *----------------------------------------------------------------*
      * CONTROLE DE PAGINACAO DA LISTAGEM - WT-CT-PAGINA CONTA AS
      * FOLHAS IMPRESSAS (VAI PARA O CABECALHO), WT-CT-LINHAS CONTA AS
      * LINHAS JA USADAS NA FOLHA ATUAL (NASCE EM 99 PARA FORCAR
      * CABECALHO NA PRIMEIRA VEZ, SEM PRECISAR DE UM SWITCH A MAIS)
      *----------------------------------------------------------------*
       01  WT-CONTADORES.
           03  WT-CT-PAGINA              PIC 9(03)  COMP VALUE ZEROS.
           03  WT-CT-LINHAS              PIC 9(02)  COMP VALUE 99.
           03  FILLER                    PIC X(01).

      *----------------------------------------------------------------*
      * LINHAS DE CABECALHO DA LISTAGEM (PARAGRAFO 6004) - PRIMEIRA
      * LINHA TRAZ O NOME DO LOCAL, A DATA DA ESCALA E A PAGINA;
      * SEGUNDA LINHA E' SO O TITULO DO RELATORIO
      *----------------------------------------------------------------*
       01  WR-CAB1.
           03  FILLER                    PIC X(40) VALUE
               "SENIOR CARE FACILITY".
           03  FILLER                    PIC X(07) VALUE
               "DATA: ".
           03  WR-CAB-DATA               PIC X(10) VALUE SPACES.
           03  FILLER                    PIC X(09) VALUE
               " PAGINA: ".
           03  WR-CAB-PAGINA             PIC ZZ9   VALUE ZEROS.

       01  WR-CAB2.
           03  FILLER                    PIC X(66) VALUE
               "ESCALA DIARIA DE ATENDIMENTO".

      *    LINHA DE TRACOS USADA TANTO NO CABECALHO DA PAGINA QUANTO
      *    SEPARANDO OS TOTAIS NO RODAPE (PARAGRAFOS 6004 E 6030)
       01  WR-SEP1.
           03  FILLER                    PIC X(95) VALUE ALL "-".

      *----------------------------------------------------------------*
      * QUEBRA DE CONTROLE POR PACIENTE (FLOW 4 DO SPEC) - UMA LINHA
      * WR-CAB-PACIENTE POR CLIENTE, SEGUIDA DA LINHA DE TITULO DAS
      * COLUNAS WR-CAB-DET E DEPOIS UM WR-DET1 POR JANELA PEDIDA
      *----------------------------------------------------------------*
       01  WR-CAB-PACIENTE.
           03  FILLER                    PIC X(10) VALUE
               "PACIENTE: ".
           03  WR-CP-NOME                PIC X(20) VALUE SPACES.

       01  WR-CAB-DET.
           03  FILLER                    PIC X(08) VALUE
               "  INICIO".
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  FILLER                    PIC X(05) VALUE
               " FIM ".
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  FILLER                    PIC X(20) VALUE
               "CUIDADOR DESIGNADO".

      *    LINHA DE DETALHE NORMAL - INICIO, FIM E O NOME DO CUIDADOR
      *    FIRMADO PELA REGRA A1-A4 (PARAGRAFO 3210 EM DIANTE)
       01  WR-DET1.
           03  FILLER                    PIC X(04) VALUE SPACES.
           03  WR-DET-INICIO             PIC X(05) VALUE SPACES.
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  WR-DET-FIM                PIC X(05) VALUE SPACES.
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  WR-DET-CUIDADOR           PIC X(20) VALUE SPACES.
      *    REDEFINES ABAIXO - LINHA ALTERNATIVA QUANDO NAO HA
      *    CUIDADOR DISPONIVEL PARA O HORARIO PEDIDO (CHAMADO 0902)
       01  WR-DET1-SEM-CUIDADOR REDEFINES WR-DET1.
           03  FILLER                    PIC X(04) VALUE SPACES.
           03  WR-DSC-INICIO             PIC X(05) VALUE SPACES.
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  WR-DSC-FIM                PIC X(05) VALUE SPACES.
           03  FILLER                    PIC X(03) VALUE SPACES.
           03  WR-DSC-MENSAGEM           PIC X(20) VALUE
               "No staff available".

      *----------------------------------------------------------------*
      * RODAPE DA ESCALA (FLOW 6 DO SPEC) - OS TRES CONTADORES DE
      * WC-TOTAIS EDITADOS PARA IMPRESSAO
      *----------------------------------------------------------------*
       01  WR-TOTAIS.
           03  FILLER                    PIC X(26) VALUE
               "ATENDIMENTOS PROCESSADOS: ".
           03  WR-TOT-PROC               PIC ZZZZ9 VALUE ZEROS.
           03  FILLER                    PIC X(13) VALUE
               "  ATRIBUIDOS: ".
           03  WR-TOT-ATR                PIC ZZZZ9 VALUE ZEROS.
           03  FILLER                    PIC X(15) VALUE
               "  NAO ATENDIDOS: ".
           03  WR-TOT-NAT                PIC ZZZZ9 VALUE ZEROS.

      *----------------------------------------------------------------*
      * LINHA DE CABECALHO DO ARQUIVO CSV (FLOW 5 DO SPEC) - FORMATO
      * DE IMPORTACAO DE AGENDA (SUBJECT/START/END/ALL DAY EVENT/
      * DESCRIPTION/LOCATION), GRAVADA UMA SO VEZ NO INICIO DO ARQUIVO
      * PELO PARAGRAFO 7000-GRAVA-CALENDARIO
      *----------------------------------------------------------------*
       01  CV-CABECALHO.
           03  CV-CAB-TEXTO               PIC X(89) VALUE
               "Subject,Start Date,Start Time,End Date,End Time,
      -        "All Day Event,Description,Location".
           03  FILLER                     PIC X(01).

      *    TAMANHOS (SEM BRANCOS A DIREITA) DO NOME DO PACIENTE E DO
      *    CUIDADOR, USADOS NO STRING QUE MONTA A LINHA DO CSV - SEM
      *    ISSO O CAMPO SAIRIA COM 20 POSICOES E BRANCOS NO MEIO DO
      *    TEXTO (PARAGRAFO 7200-GRAVA-CSV)
       01  WS-TAMANHOS.
           03  WS-TAM-PACIENTE            PIC 9(02)  COMP.
           03  WS-TAM-CUIDADOR            PIC 9(02)  COMP.
           03  FILLER                     PIC X(01).

      *    HORARIOS DE INICIO/FIM DO ATENDIMENTO JA CONVERTIDOS PARA
      *    HH:MM, GUARDADOS AQUI PORQUE O STRING DO CSV PRECISA DOS
      *    DOIS AO MESMO TEMPO (WS-HORA-SAIDA E' REUTILIZADA PARA OS
      *    DOIS CALCULOS, UM DEPOIS DO OUTRO, E SERIA SOBRESCRITA)
       01  WS-HORAS-CSV.
           03  WS-HORA-INI-CSV            PIC X(05).
           03  WS-HORA-FIM-CSV            PIC X(05).
           03  FILLER                     PIC X(01).

       PROCEDURE DIVISION.
      *----------------------------------------------------------------*
      * 0000-CONTROLE - PARAGRAFO MESTRE. CHAMA AS FASES DO PROGRAMA
      * NA ORDEM: CARREGA TABELAS (1000), DESIGNA CUIDADOR PARA CADA
      * JANELA DE CADA PACIENTE (3000), IMPRIME A LISTAGEM (6000),
      * GRAVA O CSV DA AGENDA (7000) E ENCERRA (8000). A NUMERACAO DAS
      * FAIXAS DE PARAGRAFO SEGUE O PADRAO DA CASA: 0XXX CONTROLE,
      * 1XXX ABERTURA/CARGA, 3XXX REGRAS DE NEGOCIO, 6XXX IMPRESSAO,
      * 7XXX GRAVACAO DE SAIDA, 8XXX ENCERRAMENTO, 9XXX SUB-ROTINAS
      * DE APOIO (LEITURA, CONVERSAO, CALCULO)
      *----------------------------------------------------------------*
       0000-CONTROLE SECTION.
       0000.
      *    1000 - ABRE OS DOIS ARQUIVOS DE ENTRADA E CARREGA AS TABELAS
           PERFORM 1000-INICIO        THRU 1000-INICIO-FIM.
      *    3000 - DESIGNA UM CUIDADOR PARA CADA JANELA DE CADA PACIENTE,
      *    NA ORDEM EM QUE OS PACIENTES APARECEM NO ARQUIVO DE ENTRADA
           PERFORM 3000-PROCESSA-PACIENTE
               THRU 3000-PROCESSA-PACIENTE-FIM
               VARYING WS-IDX-PACIENTE FROM 1 BY 1
               UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
      *    6000 - IMPRIME A LISTAGEM DA ESCALA, JA COM TODAS AS
      *    DESIGNACOES DECIDIDAS (OU "SEM CUIDADOR DISPONIVEL")
           PERFORM 6000-IMPRIME-ESCALA    THRU 6000-IMPRIME-ESCALA-FIM.
      *    7000 - GRAVA O MESMO RESULTADO NO FORMATO CSV DE CALENDARIO
           PERFORM 7000-GRAVA-CALENDARIO
               THRU 7000-GRAVA-CALENDARIO-FIM.
      *    8000 - FECHA OS ARQUIVOS DE SAIDA E ENCERRA O JOB STEP
           PERFORM 8000-FINALIZA          THRU 8000-FINALIZA-FIM.
           GOBACK.
       0000-CONTROLE-FIM.
           EXIT.

      * -----------------------------------
       1000-INICIO SECTION.
       1000.
      * -----------------------------------
      * ABRE ARQUIVOS DE ENTRADA E CARREGA AS TABELAS EM MEMORIA,
      * NA ORDEM EM QUE OS REGISTROS APARECEM NO ARQUIVO (A ORDEM E'
      * SIGNIFICATIVA PARA A DESIGNACAO "PRIMEIRO QUE SERVE")
      * -----------------------------------
      *    ZERA AS DUAS TABELAS E OS TOTAIS DO RODAPE ANTES DE
      *    CARREGAR NADA - GARANTE QUE UMA EXECUCAO NAO HERDE LIXO
      *    DE UMA CHAMADA ANTERIOR DO PROGRAMA NO MESMO JOB STEP
           MOVE ZEROS TO WS-QTD-CUIDADOR WS-QTD-PACIENTE.
           MOVE ZEROS TO WC-TOT-ATENDIMENTOS WC-TOT-ASSINALADOS
                         WC-TOT-SEM-CUIDADOR.
      *    CARGA DA CARTEIRA DE CUIDADORES (TB-CUIDADORES)
           OPEN INPUT ARQCUIDAD.
      *    NAO HA RECUPERACAO DE ERRO DE ABERTURA - SE O DD NAO FOI
      *    RESOLVIDO NA JCL, O JOB PARA AQUI MESMO, ANTES DE GASTAR
      *    PROCESSAMENTO COM UMA ESCALA SEM ENTRADA
           IF FS-CUIDAD NOT = "00"
              DISPLAY "ERRO ABERTURA ARQCUIDAD - STATUS: " FS-CUIDAD
              STOP RUN
           END-IF.
      *    LE ATE O FIM DE ARQUIVO (STATUS "10"), POPULANDO TB-CUIDADOR
      *    NA MESMA ORDEM EM QUE OS REGISTROS VEM NO ARQCUIDAD
           PERFORM 9100-LE-CUIDADORES THRU 9100-LE-CUIDADORES-FIM
               UNTIL FS-CUIDAD = "10".
           CLOSE ARQCUIDAD.

      *    CARGA DOS PACIENTES E SUAS JANELAS PEDIDAS (TB-PACIENTES)
           OPEN INPUT ARQPACNTE.
           IF FS-PACNTE NOT = "00"
              DISPLAY "ERRO ABERTURA ARQPACNTE - STATUS: " FS-PACNTE
              STOP RUN
           END-IF.
      *    MESMO PADRAO DE LEITURA ATE FIM DE ARQUIVO USADO NA CARGA
      *    DE CUIDADORES, ACIMA - PERFORM...UNTIL, SEM GO TO DE LACO
           PERFORM 9200-LE-PACIENTES THRU 9200-LE-PACIENTES-FIM
               UNTIL FS-PACNTE = "10".
           CLOSE ARQPACNTE.
       1000-INICIO-FIM.
           EXIT.

      * -----------------------------------
      * CHAMADO PELO 0000-CONTROLE, UMA VEZ PARA CADA POSICAO DA
      * TABELA TB-PACIENTE (VARYING WS-IDX-PACIENTE NO PARAGRAFO-MAE)
       3000-PROCESSA-PACIENTE SECTION.
       3000.
      * -----------------------------------
      * PARA CADA PACIENTE, NA ORDEM DO ARQUIVO, PROCESSA CADA UMA DAS
      * JANELAS DE ATENDIMENTO PEDIDAS, NA ORDEM EM QUE FORAM GRAVADAS
      * -----------------------------------
           PERFORM 3100-PROCESSA-JANELA THRU 3100-PROCESSA-JANELA-FIM
               VARYING WS-IDX-ATEND FROM 1 BY 1
               UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
       3000-PROCESSA-PACIENTE-FIM.
           EXIT.

      * -----------------------------------
      * PARA UMA JANELA DE ATENDIMENTO (UM WS-IDX-ATEND DO PACIENTE
      * WS-IDX-PACIENTE), TENTA ACHAR CUIDADOR (3200) E GRAVA O
      * RESULTADO - CUIDADOR FIRMADO (A1-A4) OU "SEM CUIDADOR
      * DISPONIVEL" (A5) - ALEM DE ATUALIZAR OS TRES TOTAIS DO RODAPE
      * -----------------------------------
       3100-PROCESSA-JANELA SECTION.
       3100.
           MOVE "N" TO WS-ACHOU-CUIDADOR.
      *    TENTA DESIGNAR - A VARREDURA COMPLETA A1-A4 ACONTECE DENTRO
      *    DE 3200; QUANDO VOLTA, WS-ACHOU-CUIDADOR JA DIZ O RESULTADO
           PERFORM 3200-LOCALIZA-CUIDADOR
               THRU 3200-LOCALIZA-CUIDADOR-FIM.
      *    CONTA MAIS UM ATENDIMENTO PROCESSADO, ACHANDO OU NAO
      *    CUIDADOR - OS TRES TOTAIS DO RODAPE SEMPRE SOMAM O PRIMEIRO
           ADD 1 TO WC-TOT-ATENDIMENTOS.
           IF WS-ACHOU
              ADD 1 TO WC-TOT-ASSINALADOS
           ELSE
      *       REGRA A5 - NINGUEM SERVIU; GRAVA O LITERAL NO LUGAR DO
      *       NOME DO CUIDADOR, PARA A LISTAGEM E O CSV SAIREM IGUAIS
              MOVE WC-SEM-CUIDADOR TO
                   TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
              ADD 1 TO WC-TOT-SEM-CUIDADOR
           END-IF.
       3100-PROCESSA-JANELA-FIM.
           EXIT.

      * -----------------------------------
      * VARRE OS CUIDADORES NA ORDEM DO ARQUIVO E PARA NO PRIMEIRO QUE
      * PASSAR NAS REGRAS A1-A4; NAO HA VOLTA ATRAS (SEM BACKTRACK)
      * -----------------------------------
       3200-LOCALIZA-CUIDADOR SECTION.
       3200.
      *    O VARYING PARA NO PRIMEIRO CUIDADOR QUE LIGAR WS-ACHOU-
      *    CUIDADOR DENTRO DE 3210 (PRIMEIRO QUE SERVE, REGRA A4) OU
      *    QUANDO ESGOTAR A TABELA (NINGUEM SERVIU, REGRA A5)
           PERFORM 3210-TESTA-CUIDADOR THRU 3210-TESTA-CUIDADOR-FIM
               VARYING WS-IDX-CUIDADOR FROM 1 BY 1
               UNTIL WS-IDX-CUIDADOR > WS-QTD-CUIDADOR
               OR WS-ACHOU.
       3200-LOCALIZA-CUIDADOR-FIM.
           EXIT.

      * -----------------------------------
      * TESTA UM CUIDADOR CONTRA AS QUATRO REGRAS A1-A4, NESTA ORDEM,
      * E SO NESTA ORDEM - CADA TESTE SO RODA SE O ANTERIOR PASSOU,
      * PARA NAO GASTAR VARREDURA DE JANELA/RESERVA EM CUIDADOR JA
      * DESCARTADO POR DISPONIBILIDADE OU PERMISSAO. SE PASSAR NAS
      * QUATRO, FIRMA O ATENDIMENTO (3220) E LIGA WS-ACHOU-CUIDADOR
      * -----------------------------------
       3210-TESTA-CUIDADOR SECTION.
       3210.
      *    REGRA A1 - CUIDADOR INDISPONIVEL NO DIA NEM ENTRA NA
      *    VARREDURA DAS OUTRAS REGRAS
           IF TC-DISPONIVEL (WS-IDX-CUIDADOR) = "N"
              CONTINUE
           ELSE
      *       REGRA A2 - PERMISSAO (CARTEIRA DE PACIENTES)
              PERFORM 3211-TESTA-PERMISSAO THRU 3211-TESTA-PERMISSAO-FIM
              IF WS-PERMITE-SIM
      *          REGRA A3 - COBERTURA DE JANELA
                 PERFORM 3212-TESTA-COBERTURA
                    THRU 3212-TESTA-COBERTURA-FIM
                 IF WS-COBRE-SIM
      *             REGRA A4 - SEM CHOQUE COM RESERVA JA FIRMADA
                    PERFORM 3213-TESTA-CHOQUE
                       THRU 3213-TESTA-CHOQUE-FIM
                    IF NOT WS-CHOQUE-SIM
      *                PASSOU NAS QUATRO REGRAS - FIRMA O ATENDIMENTO
                       PERFORM 3220-REGISTRA-ATENDIMENTO
                          THRU 3220-REGISTRA-ATENDIMENTO-FIM
                       MOVE "Y" TO WS-ACHOU-CUIDADOR
                    END-IF
                 END-IF
              END-IF
           END-IF.
       3210-TESTA-CUIDADOR-FIM.
           EXIT.

      * -----------------------------------
      * REGRA A2 - O PACIENTE TEM QUE ESTAR NA CARTEIRA DO CUIDADOR
      * -----------------------------------
       3211-TESTA-PERMISSAO SECTION.
       3211.
           MOVE "N" TO WS-PERMITE.
           MOVE TP-NOME (WS-IDX-PACIENTE) TO WS-NC-VALOR.
           PERFORM 3211A-COMPARA-PACIENTE
              THRU 3211A-COMPARA-PACIENTE-FIM
              VARYING WS-IDX-ALLOWED FROM 1 BY 1
              UNTIL WS-IDX-ALLOWED > TC-QTD-PACIENTE (WS-IDX-CUIDADOR)
              OR WS-PERMITE-SIM.
       3211-TESTA-PERMISSAO-FIM.
           EXIT.

      * -----------------------------------
      * COMPARA UM NOME DA CARTEIRA DO CUIDADOR COM O NOME DO
      * PACIENTE - CONFERE A PRIMEIRA LETRA PRIMEIRO (WS-NC-PRIM-CHAR,
      * REDEFINES DE WS-NOME-COMPARA) ANTES DE GASTAR A COMPARACAO
      * COMPLETA DE 20 POSICOES, DO JEITO QUE A CASA SEMPRE FEZ NAS
      * BUSCAS DE CARTEIRA
      * -----------------------------------
       3211A-COMPARA-PACIENTE SECTION.
       3211A.
      *    SO GASTA A COMPARACAO DE 20 POSICOES SE A PRIMEIRA LETRA
      *    JA BATEU - NA MAIORIA DAS VARREDURAS, O NOME DA CARTEIRA
      *    NAO COMECA COM A MESMA LETRA DO PACIENTE PROCURADO
           IF TC-PACIENTE (WS-IDX-CUIDADOR, WS-IDX-ALLOWED) (1:1)
                 = WS-NC-PRIM-CHAR
              IF TC-PACIENTE (WS-IDX-CUIDADOR, WS-IDX-ALLOWED)
                    = TP-NOME (WS-IDX-PACIENTE)
                 MOVE "Y" TO WS-PERMITE
              END-IF
           END-IF.
       3211A-COMPARA-PACIENTE-FIM.
           EXIT.

      * -----------------------------------
      * REGRA A3 - UMA SO JANELA TEM QUE COBRIR TODO O HORARIO PEDIDO,
      * NAO SE EMENDAM DUAS JANELAS PARA FORMAR A COBERTURA
      * -----------------------------------
       3212-TESTA-COBERTURA SECTION.
       3212.
           MOVE "N" TO WS-COBERTURA.
           PERFORM 3212A-COMPARA-JANELA
              THRU 3212A-COMPARA-JANELA-FIM
              VARYING WS-IDX-JANELA FROM 1 BY 1
              UNTIL WS-IDX-JANELA > TC-QTD-JANELA (WS-IDX-CUIDADOR)
              OR WS-COBRE-SIM.
       3212-TESTA-COBERTURA-FIM.
           EXIT.

      * -----------------------------------
      * TESTA SE UMA JANELA DO CUIDADOR COBRE TODO O PERIODO PEDIDO -
      * INICIO DA JANELA NAO PODE SER DEPOIS DO INICIO PEDIDO E O FIM
      * DA JANELA NAO PODE SER ANTES DO FIM PEDIDO; SE A JANELA COBRIR
      * SO UMA PARTE, NAO CONTA (REGRA A3 - SEM EMENDAR JANELA)
      * -----------------------------------
       3212A-COMPARA-JANELA SECTION.
       3212A.
      *    "NOT >" E "NOT <" EM VEZ DE "<=" E ">=" PORQUE E' ASSIM
      *    QUE A CASA ESCREVE COMPARACAO DUPLA DESDE OS PROGRAMAS DE
      *    VENDAS - MESMO RESULTADO, SO MUDA O JEITO DE LER
           IF TC-JAN-INICIO (WS-IDX-CUIDADOR, WS-IDX-JANELA)
                 NOT > TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
              AND TC-JAN-FIM (WS-IDX-CUIDADOR, WS-IDX-JANELA)
                 NOT < TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
              MOVE "Y" TO WS-COBERTURA
           END-IF.
       3212A-COMPARA-JANELA-FIM.
           EXIT.

      * -----------------------------------
      * REGRA A4 - SEM CHOQUE DE HORARIO COM ATENDIMENTO JA FIRMADO;
      * TOQUE PONTA-A-PONTA (FIM = INICIO DO PROXIMO) NAO E' CHOQUE
      * -----------------------------------
       3213-TESTA-CHOQUE SECTION.
       3213.
           MOVE "N" TO WS-CHOQUE.
           PERFORM 3213A-COMPARA-RESERVA
              THRU 3213A-COMPARA-RESERVA-FIM
              VARYING WS-IDX-RESERVA FROM 1 BY 1
              UNTIL WS-IDX-RESERVA > TC-QTD-RESERVA (WS-IDX-CUIDADOR)
              OR WS-CHOQUE-SIM.
       3213-TESTA-CHOQUE-FIM.
           EXIT.

      * -----------------------------------
      * TESTA CHOQUE ENTRE O ATENDIMENTO PEDIDO E UM COMPROMISSO JA
      * FIRMADO DO CUIDADOR (TC-RESERVA) - O TESTE CLASSICO DE
      * SOBREPOSICAO DE INTERVALOS (INICIO1 < FIM2 E FIM1 > INICIO2);
      * POR SER ESTRITO (< E >, NAO <= E >=), TOQUE PONTA-A-PONTA
      * (FIM = INICIO DO PROXIMO) NAO DA CHOQUE (REGRA A4)
      * -----------------------------------
       3213A-COMPARA-RESERVA SECTION.
       3213A.
      *    AS DUAS CONDICOES TEM QUE SER VERDADEIRAS PARA HAVER
      *    SOBREPOSICAO REAL - SE QUALQUER UMA FALHAR, OS INTERVALOS
      *    NO MAXIMO SE TOCAM NA PONTA, O QUE A REGRA A4 PERMITE
           IF TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
                 < TC-RES-FIM (WS-IDX-CUIDADOR, WS-IDX-RESERVA)
              AND TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
                 > TC-RES-INICIO (WS-IDX-CUIDADOR, WS-IDX-RESERVA)
              MOVE "Y" TO WS-CHOQUE
           END-IF.
       3213A-COMPARA-RESERVA-FIM.
           EXIT.

      * -----------------------------------
      * FIRMA O ATENDIMENTO - GRAVA O INTERVALO NA AGENDA DO CUIDADOR
      * E PREENCHE O REGISTRO DE ATRIBUICAO DO PACIENTE
      * -----------------------------------
       3220-REGISTRA-ATENDIMENTO SECTION.
       3220.
      *    ABRE MAIS UMA POSICAO NA AGENDA DO CUIDADOR E GRAVA O
      *    INTERVALO PEDIDO - E' ESSA RESERVA QUE A REGRA A4 (PARAGRAFO
      *    3213A) VAI TESTAR CONTRA OS PROXIMOS ATENDIMENTOS DESTE
      *    MESMO CUIDADOR
           ADD 1 TO TC-QTD-RESERVA (WS-IDX-CUIDADOR).
           MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND) TO
                TC-RES-INICIO (WS-IDX-CUIDADOR,
                                TC-QTD-RESERVA (WS-IDX-CUIDADOR)).
           MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND) TO
                TC-RES-FIM (WS-IDX-CUIDADOR,
                            TC-QTD-RESERVA (WS-IDX-CUIDADOR)).
      *    GRAVA O NOME DO CUIDADOR NO REGISTRO DE ATRIBUICAO DO
      *    PACIENTE - E' O QUE A LISTAGEM (6020) E O CSV (7200) VAO
      *    LER MAIS TARDE PARA MONTAR A SAIDA
           MOVE TC-NOME (WS-IDX-CUIDADOR) TO
                TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND).
       3220-REGISTRA-ATENDIMENTO-FIM.
           EXIT.

      * -----------------------------------
      * LISTAGEM DA ESCALA - QUEBRA DE CONTROLE POR PACIENTE
      * -----------------------------------
       6000-IMPRIME-ESCALA SECTION.
       6000.
           OPEN OUTPUT ARQESCALA.
      *    FORCA O CABECALHO DE PAGINA NA PRIMEIRA LINHA IMPRESSA -
      *    99 E' SEMPRE MAIOR QUE WC-LINHAS-POR-PAGINA (55)
           MOVE 99 TO WT-CT-LINHAS.
           PERFORM 6010-CABECALHO-CLIENTE
               THRU 6010-CABECALHO-CLIENTE-FIM
               VARYING WS-IDX-PACIENTE FROM 1 BY 1
               UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
           PERFORM 6030-TOTAIS-ESCALA THRU 6030-TOTAIS-ESCALA-FIM.
           CLOSE ARQESCALA.
       6000-IMPRIME-ESCALA-FIM.
           EXIT.

      * -----------------------------------
      * CABECALHO DE PAGINA - CHAMADO PELO 6010 QUANDO A FOLHA ATUAL
      * JA PASSOU DE WC-LINHAS-POR-PAGINA. USA ADVANCING PAGE, E NAO
      * O MNEMONICO TOP-OF-FORM, PORQUE NENHUM DOS PROGRAMAS DA CASA
      * PRECISOU ATE HOJE DE UM CANAL DE CARRETEL DIFERENTE DO PADRAO;
      * O SPECIAL-NAMES FICA DECLARADO NA CONFIGURATION SECTION PARA
      * O DIA EM QUE PRECISAR
      * -----------------------------------
       6004-IMPRIME-CABECALHO SECTION.
       6004.
      *    CONTA MAIS UMA FOLHA E MONTA A PRIMEIRA LINHA (LOCAL, DATA,
      *    NUMERO DA PAGINA) ANTES DE ESCREVER
           ADD 1 TO WT-CT-PAGINA.
           MOVE WC-DATA-ESCALA   TO WR-CAB-DATA.
           MOVE WT-CT-PAGINA     TO WR-CAB-PAGINA.
           WRITE ES-LINHA FROM WR-CAB1 AFTER ADVANCING PAGE.
           WRITE ES-LINHA FROM WR-CAB2 AFTER ADVANCING 1.
           WRITE ES-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
      *    ZERA A CONTAGEM DE LINHA - A FOLHA NOVA COMECA VAZIA
           MOVE ZEROS TO WT-CT-LINHAS.
       6004-IMPRIME-CABECALHO-FIM.
           EXIT.

      * -----------------------------------
      * QUEBRA DE CONTROLE POR PACIENTE - IMPRIME O BLOCO DE
      * CABECALHO DO CLIENTE (NOME + TITULO DAS COLUNAS) E DEPOIS
      * PERCORRE TODAS AS JANELAS PEDIDAS POR ELE, NA ORDEM EM QUE
      * FORAM GRAVADAS NO ARQUIVO DE ENTRADA
      * -----------------------------------
       6010-CABECALHO-CLIENTE SECTION.
       6010.
      *    SO QUEBRA FOLHA SE O BLOCO DO CLIENTE (CABECALHO + PELO
      *    MENOS 1 DETALHE) NAO COUBER MAIS NA FOLHA ATUAL
           IF WT-CT-LINHAS > WC-LINHAS-POR-PAGINA
              PERFORM 6004-IMPRIME-CABECALHO
                 THRU 6004-IMPRIME-CABECALHO-FIM
           END-IF.
           MOVE TP-NOME (WS-IDX-PACIENTE) TO WR-CP-NOME.
           WRITE ES-LINHA FROM WR-CAB-PACIENTE AFTER ADVANCING 1.
           WRITE ES-LINHA FROM WR-CAB-DET      AFTER ADVANCING 1.
           ADD 2 TO WT-CT-LINHAS.
      *    UM WR-DET1 (OU WR-DET1-SEM-CUIDADOR) POR JANELA PEDIDA,
      *    NA ORDEM EM QUE FORAM GRAVADAS NO ARQUIVO DE ENTRADA
           PERFORM 6020-DETALHE-ATENDIMENTO
              THRU 6020-DETALHE-ATENDIMENTO-FIM
              VARYING WS-IDX-ATEND FROM 1 BY 1
              UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
       6010-CABECALHO-CLIENTE-FIM.
           EXIT.

      * -----------------------------------
      * UMA LINHA DE DETALHE POR JANELA PEDIDA - CONVERTE INICIO E
      * FIM PARA HH:MM (REGRA A6) E ESCOLHE ENTRE WR-DET1 (CUIDADOR
      * FIRMADO) E WR-DET1-SEM-CUIDADOR (REDEFINES, REGRA A5) CONFORME
      * O RESULTADO GRAVADO EM TP-CUIDADOR PELO PARAGRAFO 3100
      * -----------------------------------
       6020-DETALHE-ATENDIMENTO SECTION.
       6020.
      *    CONVERTE O INICIO DA JANELA PARA HH:MM (REGRA A6)
           MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
               TO WS-HC-VALOR.
           PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
           MOVE WS-HORA-SAIDA TO WR-DET-INICIO.

      *    CONVERTE O FIM DA JANELA PARA HH:MM (REGRA A6)
           MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
               TO WS-HC-VALOR.
           PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
           MOVE WS-HORA-SAIDA TO WR-DET-FIM.

      *    REGRA A5 - SE NAO SOBROU CUIDADOR, A LINHA DE DETALHE USA O
      *    REDEFINES SEM A COLUNA DE CUIDADOR (SO INICIO/FIM/LITERAL);
      *    SENAO, IMPRIME O NOME DO CUIDADOR FIRMADO NA COLUNA NORMAL
           IF TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
                 = WC-SEM-CUIDADOR
              MOVE WR-DET-INICIO TO WR-DSC-INICIO
              MOVE WR-DET-FIM    TO WR-DSC-FIM
              WRITE ES-LINHA FROM WR-DET1-SEM-CUIDADOR AFTER ADVANCING 1
           ELSE
              MOVE TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
                  TO WR-DET-CUIDADOR
              WRITE ES-LINHA FROM WR-DET1 AFTER ADVANCING 1
           END-IF.
      *    CONTA A LINHA PARA A QUEBRA DE PAGINA DE 6010/6004
           ADD 1 TO WT-CT-LINHAS.
       6020-DETALHE-ATENDIMENTO-FIM.
           EXIT.

      * -----------------------------------
      * RODAPE COM OS TRES TOTAIS DO FLOW 6 (PROCESSADOS, ATRIBUIDOS,
      * NAO ATENDIDOS) - CHAMADO UMA UNICA VEZ, DEPOIS DE TODOS OS
      * PACIENTES TEREM SIDO IMPRESSOS
      * -----------------------------------
       6030-TOTAIS-ESCALA SECTION.
       6030.
      *    TRACO SEPARADOR (MESMA LINHA DO CABECALHO, WR-SEP1) ANTES
      *    DO RODAPE, PARA DESTACAR OS TOTAIS DO ULTIMO BLOCO DE DETALHE
           WRITE ES-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
      *    OS TRES CONTADORES DO FLOW 6 - PROCESSADOS SEMPRE IGUAL A
      *    ATRIBUIDOS + NAO ATENDIDOS, NUNCA CONFERIDO EM CODIGO PORQUE
      *    A SOMA E' GARANTIDA PELO PROPRIO 3100-PROCESSA-JANELA
           MOVE WC-TOT-ATENDIMENTOS TO WR-TOT-PROC.
           MOVE WC-TOT-ASSINALADOS  TO WR-TOT-ATR.
           MOVE WC-TOT-SEM-CUIDADOR TO WR-TOT-NAT.
           WRITE ES-LINHA FROM WR-TOTAIS AFTER ADVANCING 1.
       6030-TOTAIS-ESCALA-FIM.
           EXIT.

      * -----------------------------------
      * ARQUIVO CSV PARA IMPORTACAO NA AGENDA - UMA LINHA POR
      * ATENDIMENTO, NA MESMA ORDEM DA LISTAGEM
      * -----------------------------------
       7000-GRAVA-CALENDARIO SECTION.
       7000.
           OPEN OUTPUT ARQCSV.
      *    PRIMEIRA LINHA DO ARQUIVO TEM QUE SER O CABECALHO DE
      *    COLUNAS - QUEM IMPORTA NA AGENDA ESPERA ESSE FORMATO
           WRITE CV-LINHA FROM CV-CABECALHO.
           PERFORM 7100-GRAVA-PACIENTE THRU 7100-GRAVA-PACIENTE-FIM
               VARYING WS-IDX-PACIENTE FROM 1 BY 1
               UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
           CLOSE ARQCSV.
       7000-GRAVA-CALENDARIO-FIM.
           EXIT.

      * -----------------------------------
      * PARA UM PACIENTE, GRAVA UMA LINHA DE CSV POR JANELA PEDIDA,
      * NA MESMA ORDEM EM QUE APARECEM NA LISTAGEM (6010)
      * -----------------------------------
       7100-GRAVA-PACIENTE SECTION.
       7100.
           PERFORM 7200-GRAVA-CSV THRU 7200-GRAVA-CSV-FIM
               VARYING WS-IDX-ATEND FROM 1 BY 1
               UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
       7100-GRAVA-PACIENTE-FIM.
           EXIT.

      * -----------------------------------
      * MONTA E GRAVA UMA LINHA DO CSV DE IMPORTACAO (FLOW 5) - CAMPOS
      * SUBJECT ("<PACIENTE> with <CUIDADOR>"), START/END DATE E TIME
      * (MESMA DATA DA ESCALA, HORARIO CONVERTIDO PARA HH:MM), ALL DAY
      * EVENT SEMPRE "FALSE", DESCRIPTION E LOCATION; OS NOMES ENTRAM
      * SEM OS BRANCOS A DIREITA (9600-CALCULA-TAMANHO), SENAO O
      * TEXTO FICA COM UM "BURACO" DE ESPACOS NO MEIO DA LINHA
      * -----------------------------------
       7200-GRAVA-CSV SECTION.
       7200.
           MOVE TP-NOME (WS-IDX-PACIENTE) TO WS-NOME-GEN.
           PERFORM 9600-CALCULA-TAMANHO THRU 9600-CALCULA-TAMANHO-FIM.
           MOVE WS-TAM-GEN TO WS-TAM-PACIENTE.

           MOVE TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
               TO WS-NOME-GEN.
           PERFORM 9600-CALCULA-TAMANHO THRU 9600-CALCULA-TAMANHO-FIM.
           MOVE WS-TAM-GEN TO WS-TAM-CUIDADOR.

      *    INICIO E FIM DA JANELA, MESMA CONVERSAO DA REGRA A6 USADA
      *    NA LISTAGEM (9500), PARA AS DUAS SAIDAS FICAREM IGUAIS
           MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
               TO WS-HC-VALOR.
           PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
           MOVE WS-HORA-SAIDA TO WS-HORA-INI-CSV.

           MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
               TO WS-HC-VALOR.
           PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
           MOVE WS-HORA-SAIDA TO WS-HORA-FIM-CSV.

      *    MONTA A LINHA NA ORDEM DE COLUNA DO CABECALHO CV-CABECALHO:
      *    SUBJECT, START DATE, START TIME, END DATE, END TIME,
      *    ALL DAY EVENT, DESCRIPTION, LOCATION
           STRING TP-NOME (WS-IDX-PACIENTE) (1:WS-TAM-PACIENTE)
                  " with "
                  TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
                        (1:WS-TAM-CUIDADOR)
                  "," WC-DATA-ESCALA ","
                  WS-HORA-INI-CSV "," WC-DATA-ESCALA ","
                  WS-HORA-FIM-CSV
                  ",False,"
                  "Care appointment for "
                  TP-NOME (WS-IDX-PACIENTE) (1:WS-TAM-PACIENTE)
                  " handled by "
                  TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
                        (1:WS-TAM-CUIDADOR)
                  "," WC-LOCAL-ATENDIM
               DELIMITED BY SIZE INTO CV-LINHA.
           WRITE CV-LINHA.
       7200-GRAVA-CSV-FIM.
           EXIT.

      * -----------------------------------
      * ENCERRAMENTO - HOJE NAO HA NADA A FAZER (OS ARQUIVOS DE SAIDA
      * JA FORAM FECHADOS NOS PROPRIOS PARAGRAFOS 6000/7000); O
      * PARAGRAFO FICA AQUI PORQUE TODO PROGRAMA DA CASA TEM UMA FASE
      * 8000-FINALIZA, MESMO QUANDO VAZIA, PARA NAO PRECISAR CRIAR
      * QUANDO UM DIA PRECISAR (POR EXEMPLO, UM SUMARIO PARA O JOBLOG)
      * -----------------------------------
       8000-FINALIZA SECTION.
       8000.
           CONTINUE.
       8000-FINALIZA-FIM.
           EXIT.

      * -----------------------------------
      * LE UM REGISTRO DE CUIDADOR DIRETO PARA A PROXIMA POSICAO LIVRE
      * DA TABELA (WS-QTD-CUIDADOR + 1) E ZERA A CARTEIRA DE RESERVAS
      * DESTE CUIDADOR (TC-QTD-RESERVA), QUE NASCE SEMPRE VAZIA - NAO
      * HA RESERVA PRE-EXISTENTE, TUDO E' FIRMADO NESTA EXECUCAO
      * -----------------------------------
       9100-LE-CUIDADORES SECTION.
       9100.
      *    LEITURA DIRETO PARA A TABELA, SEM AREA INTERMEDIARIA -
      *    PADRAO DA CASA PARA CARGA DE MASTER EM MEMORIA
           READ ARQCUIDAD INTO TB-CUIDADOR (WS-QTD-CUIDADOR + 1)
               AT END
                  MOVE "10" TO FS-CUIDAD
           END-READ.
           IF FS-CUIDAD = "00"
      *       SO CONTA A POSICAO E ZERA A RESERVA SE REALMENTE LEU -
      *       NO AT END, A POSICAO FICA COM LIXO E NAO E' CONTADA
              ADD 1 TO WS-QTD-CUIDADOR
              MOVE ZEROS TO TC-QTD-RESERVA (WS-QTD-CUIDADOR)
           END-IF.
       9100-LE-CUIDADORES-FIM.
           EXIT.

      * -----------------------------------
      * LE UM REGISTRO DE PACIENTE DIRETO PARA A PROXIMA POSICAO LIVRE
      * DA TABELA. O READ INTO FAZ UMA MOVE DE GRUPO PARA GRUPO -
      * POR ISSO TP-ATEND TEM QUE TER O MESMO TAMANHO, CAMPO A CAMPO,
      * DE PC-ATEND (ARQPACNTE); O CUIDADOR DESIGNADO (TP-CUIDADOR)
      * FICA FORA DESSE GRUPO E NASCE EM BRANCO A CADA LEITURA, SO
      * SENDO PREENCHIDO MAIS TARDE PELO PARAGRAFO 3220 (CHAMADO 1402)
      * -----------------------------------
       9200-LE-PACIENTES SECTION.
       9200.
      *    TP-CUIDADOR DA POSICAO NOVA NAO E' ZERADO AQUI - FICA COM
      *    O BRANCO QUE O READ INTO TROUXE DO PROPRIO GRUPO LIDO,
      *    JA QUE O ARQUIVO NAO GRAVA CUIDADOR NENHUM NESSE CAMPO
           READ ARQPACNTE INTO TB-PACIENTE (WS-QTD-PACIENTE + 1)
               AT END
                  MOVE "10" TO FS-PACNTE
           END-READ.
           IF FS-PACNTE = "00"
              ADD 1 TO WS-QTD-PACIENTE
           END-IF.
       9200-LE-PACIENTES-FIM.
           EXIT.

      * -----------------------------------
      * REGRA A6 - CONVERTE O HORARIO GRAVADO NO ARQUIVO (9(02)V99,
      * FRACAO DE HORA, HORA "CHEIA") PARA HORA:MINUTO REAL, PARA
      * IMPRIMIR E GRAVAR NO CSV DO JEITO QUE O USUARIO ENTENDE.
      * ENTRADA EM WS-HORA-CONV (VIA REDEFINES WS-HORA-CONV-R), SAIDA
      * EM WS-HORA-SAIDA - NAO ALTERA O CAMPO ORIGINAL DO REGISTRO
      * -----------------------------------
       9500-CONVERTE-HORA SECTION.
       9500.
      *    A PARTE INTEIRA DA HORA PASSA DIRETO
           MOVE WS-HC-HORA-D TO WS-HS-HORA.
      *    A FRACAO (CENTESIMOS) VIRA MINUTO; ROUNDED PORQUE A DIVISAO
      *    POR 100 QUASE NUNCA FECHA EXATA (EX.: ,75 * 60 / 100 = 45,00
      *    FECHA, MAS ,33 * 60 / 100 = 19,80 NAO FECHA)
           COMPUTE WS-MINUTOS-CALC ROUNDED =
                   (WS-HC-FRACAO-D * 60) / 100.
      *    SE O ARREDONDAMENTO FECHAR EXATO EM 60, CARREGA 1 HORA E
      *    ZERA O MINUTO - SENAO SAIRIA "08:60" NA LISTAGEM
           IF WS-MINUTOS-CALC = 60
              ADD 1 TO WS-HS-HORA
              MOVE ZEROS TO WS-MINUTOS-CALC
           END-IF.
           MOVE WS-MINUTOS-CALC TO WS-HS-MIN.
       9500-CONVERTE-HORA-FIM.
           EXIT.

      * -----------------------------------
      * TAMANHO DO NOME SEM OS BRANCOS A DIREITA (SEM FUNCTION)
      * -----------------------------------
       9600-CALCULA-TAMANHO SECTION.
       9600.
      *    PARTE DO TAMANHO MAXIMO DO CAMPO (20) E RECUA POSICAO A
      *    POSICAO ENQUANTO FOR BRANCO - NO FIM, WS-TAM-GEN FICA COM
      *    O TAMANHO REAL DO NOME (OU ZERO, SE O CAMPO TODO FOR BRANCO)
           MOVE 20 TO WS-TAM-GEN.
           PERFORM 9610-RECUA-BRANCO THRU 9610-RECUA-BRANCO-FIM
               UNTIL WS-TAM-GEN = ZEROS
               OR WS-NOME-GEN (WS-TAM-GEN:1) NOT = SPACE.
       9600-CALCULA-TAMANHO-FIM.
           EXIT.

      * -----------------------------------
      * PASSO UNITARIO DO RECUO - TIRA 1 DE WS-TAM-GEN; O TESTE DO
      * CARACTER EM SI FICA NA CONDICAO DO PERFORM ... UNTIL DE 9600,
      * NAO AQUI, PARA O PARAGRAFO FICAR DO TAMANHO DE UM SO COMANDO
      * -----------------------------------
       9610-RECUA-BRANCO SECTION.
       9610.
           SUBTRACT 1 FROM WS-TAM-GEN.
       9610-RECUA-BRANCO-FIM.
           EXIT.

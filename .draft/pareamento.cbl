       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PAREAMENTO-CAPACIDADE.
       AUTHOR.        ROSANA S. NOGUEIRA.
       INSTALLATION.  HBSIS-SUPERO.
       DATE-WRITTEN.  11/07/1991.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO HBSIS-SUPERO.
      *----------------------------------------------------------------*
      * SISTEMA:      ESCALA
      * PROGRAMA:     PAREAMENTO-CAPACIDADE
      *
      * OBJETIVO:     CASAR, UM A UM, FUNCIONARIOS DISPONIVEIS DA
      *               CARTEIRA DE ATENDIMENTO COM OS CLIENTES DO DIA,
      *               RESPEITANDO A LISTA DE CLIENTES QUE CADA
      *               FUNCIONARIO ESTA AUTORIZADO A ATENDER, E
      *               BUSCANDO O MAIOR NUMERO POSSIVEL DE PAREAMENTOS
      *               (NAO APENAS O PRIMEIRO QUE SERVE).
      *
      * ENTRADA:      ARQFUNCIO  - FUNCIONARIOS, DISPONIBILIDADE E
      *                            CARTEIRA DE CLIENTES AUTORIZADOS
      *               ARQCLIEPT  - CLIENTES A SEREM PAREADOS
      * SAIDA:        ARQRESUMO  - RESUMO DO PAREAMENTO (IMPRESSAO)
      *
      * REGRAS:       O PAREAMENTO E' DE CARDINALIDADE MAXIMA - QUANDO
      *               A ESCOLHA MAIS OBVIA PARA UM FUNCIONARIO BLOQUEIA
      *               O ATENDIMENTO DE OUTRO CLIENTE MAIS ADIANTE, O
      *               PROGRAMA REMANEJA O FUNCIONARIO QUE JA ESTAVA
      *               PAREADO PARA OUTRO CLIENTE DE SUA CARTEIRA,
      *               ABRINDO VAGA PARA O NOVO CASAMENTO (AUMENTO).
      *               O PROGRAMA E' REAPROVEITAVEL DENTRO DO MESMO
      *               PROCESSAMENTO - TODO PAREAMENTO ANTERIOR E'
      *               DESCARTADO NO INICIO DA EXECUCAO.
      *
      * REGRAS DE NEGOCIO DO PAREAMENTO (CITADAS NOS PARAGRAFOS 4XXX):
      *   B1 - SO ENTRA NA BUSCA O FUNCIONARIO DISPONIVEL NO DIA
      *        (FP-DISPONIVEL = "Y")
      *   B2 - O FUNCIONARIO SO PODE SER PAREADO COM CLIENTE QUE CONSTE
      *        NA SUA CARTEIRA (FP-CLIENTE)
      *   B3 - PAREAMENTO E' UM-PARA-UM - UM FUNCIONARIO PAREADO NAO
      *        ENTRA NOVAMENTE NA BUSCA, UM CLIENTE PAREADO SO MUDA DE
      *        FUNCIONARIO SE ENTRAR NUM CAMINHO DE AUMENTO
      *   B4 - O RESULTADO TEM QUE SER DE CARDINALIDADE MAXIMA, NAO
      *        APENAS O PRIMEIRO PAREAMENTO OBVIO - POR ISSO O
      *        ALGORITMO TENTA REMANEJAR (CAMINHO DE AUMENTO) EM VEZ
      *        DE DESISTIR NA PRIMEIRA CARTEIRA TOMADA
      *   B5 - O RESUMO LISTA, SEPARADAMENTE, OS PARES FORMADOS, OS
      *        CLIENTES QUE FICARAM SEM FUNCIONARIO, OS FUNCIONARIOS
      *        DISPONIVEIS QUE FICARAM SEM CLIENTE E OS FUNCIONARIOS
      *        INDISPONIVEIS NO DIA
      *
      * ONDE CADA REGRA E' APLICADA (PARA QUEM FOR ATRAS DE UM BUG):
      *   B1 .... 4010-TESTA-FUNCIONARIO (FILTRO DE ENTRADA NA BUSCA)
      *   B2 .... 4110-ACHA-CLIENTE / 4115-COMPARA-CLIENTE (AUTORIZACAO)
      *   B3 .... 4010 (FILTRO) E 4125-GRAVA-NIVEL (ATUALIZACAO DO PAR)
      *   B4 .... 4100/4120 (CAMINHO DE AUMENTO E SUA APLICACAO)
      *   B5 .... 6010/6020/6030/6040 (AS QUATRO SECOES DO RESUMO)
      *
      *               O ALGORITMO E' O CLASSICO DE PAREAMENTO MAXIMO EM
      *               GRAFO BIPARTIDO (KUHN, CAMINHO DE AUMENTO) - NAO
      *               E' UMA ESCOLHA GULOSA; UM FUNCIONARIO JA PAREADO
      *               PODE SER DESLOCADO PARA OUTRO CLIENTE DE SUA
      *               CARTEIRA SE ISSO LIBERAR VAGA PARA FECHAR UM
      *               CAMINHO MAIOR DE PAREAMENTOS
      *----------------------------------------------------------------*
      * HISTORICO DE ALTERACOES
      *----------------------------------------------------------------*
      *    11/07/1991  RSN  PRIMEIRA VERSAO - PAREAMENTO PELO PRIMEIRO
      *                     FUNCIONARIO DISPONIVEL (SEM REMANEJO)
      *    04/03/1992  RSN  CHAMADO 0632 - INCLUIDO O CAMINHO DE AUMENTO
      *                     (REMANEJO) PARA GARANTIR O MAXIMO DE PARES
      *    28/09/1993  AN   CHAMADO 0759 - CARTEIRA DO FUNCIONARIO
      *                     AMPLIADA PARA 10 CLIENTES
      *    17/05/1995  MCF  CHAMADO 0874 - LISTAGEM SEPARADA DE
      *                     FUNCIONARIOS DISPONIVEIS X INDISPONIVEIS
      *    02/12/1996  RSN  CHAMADO 0978 - LIMITE DE FUNCIONARIOS E
      *                     CLIENTES POR EXECUCAO ELEVADO PARA 40/60
      *    14/03/1998  MCF  CHAMADO 1104 - REVISAO GERAL P/ ANO 2000,
      *                     SEM CAMPOS DE ANO COM 2 DIGITOS NO PROGRAMA
      *    09/11/1998  AN   CHAMADO 1119 - CERTIFICACAO Y2K CONCLUIDA
      *    21/06/1999  JPS  CHAMADO 1149 - PILHA DE CAMINHO DE AUMENTO
      *                     PASSA A SER TABELA EXPLICITA (SEM RECURSAO)
      *    30/08/2002  JPS  CHAMADO 1289 - RESUMO PASSA A LISTAR
      *                     FUNCIONARIOS INDISPONIVEIS EM SECAO PROPRIA
      *    12/05/2004  JPS  CHAMADO 1409 - CHAVE DE PROCURA DO CLIENTE
      *                     PASSOU A TESTAR A 1A. LETRA ANTES DO
      *                     COMPARE COMPLETO, MESMO PADRAO DA ESCALA
      *    09/02/2006  MCF  CHAMADO 1448 - RESUMO AGORA IMPRIME O
      *                     CABECALHO COM ADVANCING PAGE (ANTES ERA
      *                     COM C01, QUE O GERADOR DE RELATORIOS DO
      *                     SPOOL NOVO NAO RESPEITAVA)
      *    14/08/2007  JPS  CHAMADO 1501 - CORRIGIDO COMENTARIO DA
      *                     WT-CONTADORES, QUE CITAVA UM CAMPO DE
      *                     CONTROLE DE LINHAS JA REMOVIDO - SEM
      *                     MUDANCA DE LOGICA, SO' DE DOCUMENTACAO
      *----------------------------------------------------------------*
      * OBSERVACOES GERAIS DE MANUTENCAO
      *----------------------------------------------------------------*
      *    - OS NOMES LOGICOS DDFUNCIO/DDCLIEPT/DDRESUMO SAO RESOLVIDOS
      *      NA JCL DE PRODUCAO (MESMA LIB DE PROCS DA ESCALA)
      *    - O PROGRAMA NAO GRAVA NADA EM ARQFUNCIO NEM EM ARQCLIEPT;
      *      QUEM MANTEM OS DOIS E' A ROTINA DE CADASTRO
      *    - REAPROVEITAVEL DENTRO DO MESMO PROCESSAMENTO - O INICIO
      *      (1000) DESCARTA TODO PAREAMENTO ANTERIOR ANTES DE COMECAR
      *    - LIMITES DE TABELA (40 FUNCIONARIOS, 60 CLIENTES, 10
      *      CLIENTES POR CARTEIRA) SAO OS MESMOS DO CHAMADO 0978
      *    - NAO HA PRIORIDADE ENTRE CLIENTES NEM ENTRE FUNCIONARIOS;
      *      O RESULTADO E' O DE MAIOR CARDINALIDADE POSSIVEL, NAO
      *      NECESSARIAMENTE O MESMO CONJUNTO QUE UM OPERADOR ESCOLHERIA
      *    - O PROGRAMA NAO RODA EM PARALELO COM A ESCALA-CUIDADORES -
      *      SAO EXECUTADOS EM PASSOS SEPARADOS DA MESMA JOB, UM APOS
      *      O OUTRO, POIS O PAREAMENTO USA SEU PROPRIO CADASTRO DE
      *      DISPONIBILIDADE (ARQFUNCIO), DIFERENTE DE ARQCUIDAD
      *    - A PILHA DO CAMINHO DE AUMENTO (WS-PILHA-AUMENTO) TEM 40
      *      NIVEIS - UM POR FUNCIONARIO - PORQUE NO PIOR CASO UM
      *      CAMINHO PASSA POR TODOS OS FUNCIONARIOS ANTES DE FECHAR
      *    - SE ESTE LIMITE FOR UM DIA ESTREITO, AVALIAR TAMBEM O
      *      LIMITE DE 60 CLIENTES EM WS-VISITADOS, QUE TEM QUE
      *      ACOMPANHAR WS-QTD-CLIENTE
      *    - O RESUMO (ARQRESUMO) NAO TEM CABECALHO DE COLUNA - A
      *      LARGURA DE 131+1 POSICOES FOI ESCOLHIDA PARA CASAR COM
      *      O PAPEL CONTINUO DE 132 COLUNAS DA IMPRESSORA DE LINHA
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
      *----------------------------------------------------------------*
      * MESMO PADRAO DA ESCALA-CUIDADORES - MNEMONICO TOP-OF-FORM
      * DECLARADO AQUI, AINDA QUE A IMPRESSAO USE ADVANCING PAGE
      *----------------------------------------------------------------*
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    ENTRADA - FUNCIONARIOS, DISPONIBILIDADE DO DIA E CARTEIRA DE
      *    CLIENTES AUTORIZADOS, LIDA POR COMPLETO PARA TB-FUNCIONARIOS
           SELECT ARQFUNCIO ASSIGN TO DDFUNCIO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-FUNCIO.

      *    ENTRADA - CLIENTES A SEREM PAREADOS NO DIA, LIDA POR
      *    COMPLETO PARA TB-CLIENTES
           SELECT ARQCLIEPT ASSIGN TO DDCLIEPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CLIEPT.

      *    SAIDA - RESUMO IMPRESSO DO PAREAMENTO (PARAGRAFO 6000)
           SELECT ARQRESUMO ASSIGN TO DDRESUMO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-RESUMO.

       DATA DIVISION.
       FILE SECTION.
      *    LAYOUT DO FUNCIONARIO - NOME, DISPONIBILIDADE E CARTEIRA DE
      *    CLIENTES AUTORIZADOS (COPY MANTIDO PELA TURMA DE CADASTRO)
       COPY arqfuncio.
      *    LAYOUT DO CLIENTE A PAREAR NO DIA (COPY MANTIDO PELA TURMA
      *    DE CADASTRO, FORA DESTE FONTE)
       COPY arqcliept.

      *----------------------------------------------------------------*
      * ARQRESUMO - RELATORIO DE RESUMO DO PAREAMENTO. REGISTRO UNICO
      * DE 132 POSICOES, PREENCHIDO PELOS WRITE ... FROM DAS LINHAS
      * WR-CAB1/WR-SEP1/WR-TITULO-SECAO/WR-DET1/WR-TOTAIS DEFINIDAS
      * MAIS ABAIXO NA WORKING-STORAGE
      *----------------------------------------------------------------*
       FD  ARQRESUMO
           RECORDING MODE IS F.
       01  RS-LINHA.
           03  RS-TEXTO                 PIC X(131).
           03  FILLER                   PIC X(001).

       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      * PREFIXOS USADOS NESTA WORKING-STORAGE (PADRAO DA CASA):
      *   WS-   CHAVE/SUBSCRITO/AREA DE TRABALHO DE USO GERAL
      *   WC-   CONSTANTE OU LITERAL DE CONFIGURACAO DA EXECUCAO
      *   WT-   CONTROLE TECNICO (STATUS DE ARQUIVO, PAGINACAO)
      *   WR-   LINHA DE IMPRESSAO (RECORD DE RELATORIO)
      *   TB-   TABELA (GRUPO QUE CONTEM O OCCURS)
      *   FP-   CAMPO DENTRO DA TABELA DE FUNCIONARIOS
      *   CP-   CAMPO DENTRO DA TABELA DE CLIENTES
      *----------------------------------------------------------------*
      * VOCABULARIO DO ALGORITMO (PARA QUEM FOR DAR MANUTENCAO SEM
      * TER VISTO PAREAMENTO BIPARTIDO ANTES):
      *   CAMINHO DE AUMENTO  SEQUENCIA DE TROCAS QUE, NO FINAL, CASA
      *                       UM FUNCIONARIO A MAIS SEM DESCASAR NINGUEM
      *   REMANEJO            TIRAR UM FUNCIONARIO JA PAREADO DO SEU
      *                       CLIENTE ATUAL PARA DAR VAGA A OUTRO PAR
      *   PILHA (WS-PILHA)    REGISTRA OS NIVEIS DO CAMINHO TESTADO,
      *                       NO LUGAR DA RECURSAO CLASSICA DO LIVRO-
      *                       TEXTO (CHAMADO 1149)
      *----------------------------------------------------------------*
      * CHAVES DE CONTROLE DA VARREDURA E DO CAMINHO DE AUMENTO -
      * ISOLADAS EM NIVEL 77 POR SEREM TESTADAS/ALTERADAS EM VARIOS
      * PONTOS DA DIVISAO DE PROCEDIMENTOS, FORA DE QUALQUER TABELA
      *----------------------------------------------------------------*
       77  WS-ACHOU-CAMINHO          PIC X(01)  VALUE "N".
      *    LIGADA POR 4120 QUANDO O CAMINHO DE AUMENTO FECHA NUM
      *    CLIENTE LIVRE; TESTADA PELO UNTIL DE 4010 PARA PARAR A
      *    BUSCA DESTE FUNCIONARIO
           88  WS-ACHOU-PATH                    VALUE "Y".

      *----------------------------------------------------------------*
      * TABELA DE FUNCIONARIOS - CARREGADA NA ORDEM DO ARQUIVO DE
      * ENTRADA. FP-ATRIBUIDO GUARDA O INDICE, EM TB-CLIENTE, DO
      * CLIENTE PAREADO COM ESTE FUNCIONARIO (ZERO = NAO PAREADO)
      *
      *    FP-DISPONIVEL   "Y"/"N" - SE "N", O FUNCIONARIO NAO ENTRA
      *                    NA BUSCA DE PAREAMENTO NESTE DIA (B1)
      *    FP-CLIENTE      CARTEIRA - ATE 10 NOMES DE CLIENTE QUE O
      *                    FUNCIONARIO ESTA AUTORIZADO A ATENDER (B2)
      *    FP-ATRIBUIDO    INDICE EM TB-CLIENTE DO PAREAMENTO ATUAL
      *                    DESTE FUNCIONARIO; ZERO = AINDA LIVRE (B3)
      *----------------------------------------------------------------*
       01  TB-FUNCIONARIOS.
           03  WS-QTD-FUNCIONARIO       PIC 9(02)  COMP.
           03  TB-FUNCIONARIO OCCURS 40 TIMES.
               05  FP-NOME              PIC X(20).
               05  FP-DISPONIVEL        PIC X(01).
                   88  FP-DISP-SIM      VALUE "Y".
                   88  FP-DISP-NAO      VALUE "N".
               05  FP-QTD-CLIENTE       PIC 9(02).
               05  FP-CLIENTE OCCURS 10 TIMES.
                   10  FP-CLI-NOME      PIC X(20).
      *        REDEFINES DA CARTEIRA PARA UM TESTE RAPIDO PELA 1A.
      *        LETRA, ANTES DA COMPARACAO COMPLETA DOS 20 CARACTERES,
      *        NA VARREDURA DE PERMISSAO (REGRA B2)
               05  FP-CLIENTE-R REDEFINES FP-CLIENTE OCCURS 10 TIMES.
                   10  FP-CLI-1A-LETRA  PIC X(01).
                   10  FILLER           PIC X(19).
      *        ESTE CAMPO FICA FORA DA CARTEIRA, NO MESMO NIVEL 05,
      *        E NAO SOFRE O REDEFINES ACIMA
               05  FP-ATRIBUIDO         PIC 9(02)  COMP.

      *----------------------------------------------------------------*
      * TABELA DE CLIENTES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA.
      * CP-ATRIBUIDO GUARDA O INDICE, EM TB-FUNCIONARIO, DO FUNCIONARIO
      * PAREADO COM ESTE CLIENTE (ZERO = NAO PAREADO)
      *
      *    CP-ATRIBUIDO    INDICE EM TB-FUNCIONARIO DO PAREAMENTO
      *                    ATUAL DESTE CLIENTE; MUDA DE VALOR SE O
      *                    CLIENTE FOR REMANEJADO PELO CAMINHO DE
      *                    AUMENTO (PARAGRAFO 4125)
      *----------------------------------------------------------------*
       01  TB-CLIENTES.
           03  WS-QTD-CLIENTE           PIC 9(02)  COMP.
           03  TB-CLIENTE OCCURS 60 TIMES.
               05  CP-NOME              PIC X(20).
               05  CP-ATRIBUIDO         PIC 9(02)  COMP.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * PILHA EXPLICITA DO CAMINHO DE AUMENTO (KUHN) - CADA NIVEL
      * GUARDA O FUNCIONARIO EM TESTE, A POSICAO DA CARTEIRA JA
      * TENTADA E O CLIENTE QUE ESTE NIVEL ESTA DISPUTANDO. SUBSTITUI
      * A RECURSAO CLASSICA DO ALGORITMO POR UMA TABELA PERCORRIDA
      * PASSO A PASSO (CHAMADO 1149)
      *----------------------------------------------------------------*
       01  WS-PILHA-AUMENTO.
      *    TOPO DA PILHA - ZERO SIGNIFICA PILHA VAZIA (BUSCA ESGOTADA
      *    SEM ACHAR CAMINHO PARA ESTE FUNCIONARIO)
           03  WS-TOPO                  PIC 9(02)  COMP VALUE ZERO.
           03  WS-NIVEL OCCURS 40 TIMES.
      *        FUNCIONARIO CUJA CARTEIRA ESTA SENDO VARRIDA NESTE NIVEL
               05  WS-NIV-FUNCIONARIO   PIC 9(02)  COMP.
      *        PROXIMA POSICAO DA CARTEIRA A TESTAR NESTE NIVEL
               05  WS-NIV-POSICAO       PIC 9(02)  COMP.
      *        CLIENTE QUE ESTE NIVEL ESTA DISPUTANDO NO MOMENTO
               05  WS-NIV-CANDIDATO     PIC 9(02)  COMP.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * MARCA OS CLIENTES JA VISITADOS NESTE CAMINHO DE AUMENTO, PARA
      * A BUSCA NAO ENTRAR EM LACO REPETINDO UM CLIENTE JA DISPUTADO -
      * ZERADA (4055) A CADA NOVO FUNCIONARIO TESTADO EM 4010
      *----------------------------------------------------------------*
       01  WS-VISITADOS.
           03  WS-VISITADO OCCURS 60 TIMES
                                        PIC X(01).
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * SUBSCRITOS DAS TABELAS E DA PILHA - TODOS COMP, UM POR
      * CONTEXTO DE VARREDURA, PARA NAO MISTURAR O INDICE DO
      * FUNCIONARIO-MAE COM O DO FUNCIONARIO-ATUAL NEM COM O DA PILHA
      *----------------------------------------------------------------*
       01  WS-SUBSCRITOS.
           03  WS-IDX-FUNC              PIC 9(02)  COMP.
           03  WS-IDX-FUNC-ATUAL        PIC 9(02)  COMP.
           03  WS-IDX-CLIENTE           PIC 9(02)  COMP.
           03  WS-IDX-PILHA             PIC 9(02)  COMP.
           03  WS-IDX-ALLOW             PIC 9(02)  COMP.
           03  WS-CIDX                  PIC 9(02)  COMP.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * CHAVE DE PROCURA GENERICA PELO NOME DO CLIENTE EM TB-CLIENTE -
      * A REDEFINES EXPOE A 1A. LETRA PARA DESCARTAR RAPIDO OS
      * REGISTROS QUE NAO PODEM CASAR, ANTES DO COMPARE COMPLETO
      *----------------------------------------------------------------*
       01  WS-CHAVE-PROCURA.
      *    RECEBE O NOME DA CARTEIRA EM 4110, ANTES DE VARRER TB-CLIENTE
           03  WS-CHV-VALOR             PIC X(20).
           03  FILLER                   PIC X(01) VALUE SPACE.
      *    MESMA AREA, VISTA PELA 1A. LETRA - E' WS-CHV-1A-LETRA QUE
      *    4115 COMPARA CONTRA CP-NOME (WS-IDX-CLIENTE) (1:1)
       01  WS-CHAVE-PROCURA-R REDEFINES WS-CHAVE-PROCURA.
           03  WS-CHV-1A-LETRA          PIC X(01).
           03  WS-CHV-RESTO             PIC X(19).
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * CONTADORES DO RESUMO (REGRA B5) - ACUMULADOS EM 6010/6020/
      * 6030/6040 CONFORME A LINHA E' IMPRESSA, NUNCA RECALCULADOS
      * PELAS TABELAS; WR-TOTAIS SO EXIBE WC-TOT-PAREADOS
      *----------------------------------------------------------------*
       01  WC-TOTAIS.
           03  WC-TOT-PAREADOS          PIC 9(04)  COMP.
           03  WC-TOT-NAO-PAREADOS      PIC 9(04)  COMP.
           03  WC-TOT-DISPONIVEIS       PIC 9(04)  COMP.
           03  WC-TOT-INDISPONIVEIS     PIC 9(04)  COMP.
           03  FILLER                   PIC X(01).

      *    QUEBRA DE PAGINA DO RESUMO - MESMO VALOR DA ESCALA-CUIDADORES
       01  WC-CONSTANTES.
           03  WC-LINHAS-POR-PAGINA     PIC 9(02)  VALUE 55.
           03  FILLER                   PIC X(01).

      *    STATUS DOS TRES ARQUIVOS DO PROGRAMA - TESTADOS EM 1000
      *    (ABERTURA) E NOS UNTIL DE 9100/9200 (FIM DE ARQUIVO)
       01  WT-FILE-STATUS.
           03  FS-FUNCIO                PIC XX     VALUE "00".
           03  FS-CLIEPT                PIC XX     VALUE "00".
           03  FS-RESUMO                PIC XX     VALUE "00".
           03  FILLER                   PIC X(01).

      *    CONTADOR DE PAGINA DO RESUMO, INCREMENTADO EM 6005 - O
      *    RESUMO NAO QUEBRA PAGINA NO MEIO DE UMA SECAO (AO CONTRARIO
      *    DA ESCALA), POR ISSO NAO HA CONTADOR DE LINHAS POR PAGINA
      *    AQUI, SO' O NUMERO DA PAGINA PARA O CABECALHO
       01  WT-CONTADORES.
           03  WT-CT-PAGINA             PIC 9(03)  COMP VALUE ZERO.
           03  FILLER                   PIC X(01).

      *----------------------------------------------------------------*
      * LINHAS DE IMPRESSAO DO RESUMO - WR-DET1 IMPRIME O PAR
      * CLIENTE -> FUNCIONARIO; A REDEFINES WR-DET1-SIMPLES REAPROVEITA
      * A MESMA AREA PARA AS LISTAGENS DE UM SO NOME (NAO PAREADOS,
      * DISPONIVEIS E INDISPONIVEIS)
      *----------------------------------------------------------------*
      *    CABECALHO IMPRESSO A CADA QUEBRA DE PAGINA POR 6005
       01  WR-CAB1.
           03  FILLER                   PIC X(21)
                                         VALUE "PAREAMENTO CAPACIDADE".
           03  FILLER                   PIC X(15) VALUE SPACES.
           03  FILLER                   PIC X(08) VALUE "PAGINA: ".
           03  WR-CAB-PAGINA            PIC ZZ9.

      *    LINHA SEPARADORA ENTRE SECOES DO RESUMO (PAREADOS /
      *    NAO-PAREADOS / DISPONIVEIS / INDISPONIVEIS)
       01  WR-SEP1.
           03  WR-SEP-TEXTO             PIC X(59) VALUE ALL "-".
           03  FILLER                   PIC X(01) VALUE "-".

      *    TITULO DE CADA UMA DAS QUATRO SECOES DO RESUMO (6010/6020/
      *    6030/6040 MOVEM O TEXTO ANTES DO WRITE)
       01  WR-TITULO-SECAO.
           03  WR-TIT-TEXTO             PIC X(40).
           03  FILLER                   PIC X(20) VALUE SPACES.

      *    LINHA DE DETALHE DO PAR CLIENTE -> FUNCIONARIO, USADA POR
      *    6010; A REDEFINES ABAIXO REAPROVEITA A MESMA AREA PARA AS
      *    LISTAS DE UM SO NOME DAS SECOES 6020/6030/6040
       01  WR-DET1.
           03  WR-DET-CLIENTE           PIC X(20).
           03  FILLER                   PIC X(04) VALUE " -> ".
           03  WR-DET-FUNCIONARIO       PIC X(20).
       01  WR-DET1-SIMPLES REDEFINES WR-DET1.
           03  WR-DS-NOME               PIC X(20).
           03  FILLER                   PIC X(24).

      *    LINHA FINAL DO RESUMO - TOTAL DE PAREAMENTOS COM SUCESSO
      *    (REGRA B5), IMPRESSA POR 6000 DEPOIS DAS QUATRO SECOES
       01  WR-TOTAIS.
           03  FILLER                   PIC X(24) VALUE
               "PAREAMENTOS COM SUCESSO:".
           03  WR-TOT-PAR               PIC ZZZ9  VALUE ZEROS.
           03  FILLER                   PIC X(12) VALUE SPACES.

       PROCEDURE DIVISION.
      *----------------------------------------------------------------*
      * SEQUENCIA GERAL DO PROGRAMA (PARAGRAFOS NA FAIXA 1000 A 9000,
      * MESMA CONVENCAO DA ESCALA-CUIDADORES):
      *   1000 - CARGA DAS TABELAS E LIMPEZA DO PAREAMENTO ANTERIOR
      *   4000 - CALCULO DO PAREAMENTO DE CARDINALIDADE MAXIMA
      *   6000 - IMPRESSAO DO RESUMO (REGRA B5)
      *   8000 - FECHAMENTO DOS ARQUIVOS
      *   9000 - ROTINAS DE LEITURA (LE-ATE-EOF) COMPARTILHADAS
      *----------------------------------------------------------------*
      * 0000-CONTROLE - ROTINA PRINCIPAL
      *----------------------------------------------------------------*
       0000-CONTROLE SECTION.
       0000.
      *    CARREGA AS DUAS TABELAS E ZERA O PAREAMENTO ANTERIOR
           PERFORM 1000-INICIO        THRU 1000-INICIO-FIM.
      *    O CORACAO DO PROGRAMA - BUSCA DE CAMINHOS DE AUMENTO (B4)
           PERFORM 4000-CALCULA-PAREAMENTO
               THRU 4000-CALCULA-PAREAMENTO-FIM.
      *    IMPRESSAO DO RESUMO NAS QUATRO SECOES DA REGRA B5
           PERFORM 6000-IMPRIME-RESUMO THRU 6000-IMPRIME-RESUMO-FIM.
           PERFORM 8000-FINALIZA      THRU 8000-FINALIZA-FIM.
           STOP RUN.
       0000-CONTROLE-FIM.
           EXIT.

      * -----------------------------------
       1000-INICIO SECTION.
       1000.
      * -----------------------------------
           OPEN INPUT  ARQFUNCIO
                       ARQCLIEPT.
           OPEN OUTPUT ARQRESUMO.

      *    SEM ROTINA DE RECUPERACAO AQUI - ABERTURA COM ERRO E'
      *    FALHA FATAL, O PROGRAMA PARA IMEDIATAMENTE
           IF FS-FUNCIO NOT = "00"
              DISPLAY "ERRO ABERTURA ARQFUNCIO - STATUS: " FS-FUNCIO
              STOP RUN
           END-IF.
           IF FS-CLIEPT NOT = "00"
              DISPLAY "ERRO ABERTURA ARQCLIEPT - STATUS: " FS-CLIEPT
              STOP RUN
           END-IF.

      *    LE TODO O ARQFUNCIO PARA TB-FUNCIONARIOS, MESMO PADRAO
      *    LE-ATE-EOF USADO NA ESCALA-CUIDADORES
           MOVE ZERO TO WS-QTD-FUNCIONARIO.
           PERFORM 9100-LE-FUNCIONARIOS THRU 9100-LE-FUNCIONARIOS-FIM
               UNTIL FS-FUNCIO = "10".

      *    LE TODO O ARQCLIEPT PARA TB-CLIENTES
           MOVE ZERO TO WS-QTD-CLIENTE.
           PERFORM 9200-LE-CLIENTES     THRU 9200-LE-CLIENTES-FIM
               UNTIL FS-CLIEPT = "10".

      *    CHAMADO 0632 - TODO PAREAMENTO ANTERIOR E' DESCARTADO NO
      *    INICIO DA EXECUCAO, PARA QUE O PROGRAMA SEJA REAPROVEITAVEL
      *    DENTRO DO MESMO PROCESSAMENTO
           PERFORM 1010-LIMPA-FUNCIONARIOS
               THRU 1010-LIMPA-FUNCIONARIOS-FIM
               VARYING WS-IDX-FUNC FROM 1 BY 1
               UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
           PERFORM 1020-LIMPA-CLIENTES THRU 1020-LIMPA-CLIENTES-FIM
               VARYING WS-IDX-CLIENTE FROM 1 BY 1
               UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
       1000-INICIO-FIM.
           EXIT.

      *    ZERO EM FP-ATRIBUIDO SIGNIFICA "AINDA LIVRE" PARA A
      *    VARREDURA DE 4010
       1010-LIMPA-FUNCIONARIOS SECTION.
       1010.
           MOVE ZERO TO FP-ATRIBUIDO (WS-IDX-FUNC).
       1010-LIMPA-FUNCIONARIOS-FIM.
           EXIT.

      *    ZERO EM CP-ATRIBUIDO SIGNIFICA "AINDA LIVRE" PARA O
      *    CAMINHO DE AUMENTO DE 4120
       1020-LIMPA-CLIENTES SECTION.
       1020.
           MOVE ZERO TO CP-ATRIBUIDO (WS-IDX-CLIENTE).
       1020-LIMPA-CLIENTES-FIM.
           EXIT.
      *    NOTAR QUE 1010/1020 SAO PARAGRAFOS DE UMA SO LINHA, CHAMADOS
      *    EM LACO PELO PERFORM...VARYING DE 1000 - CADA UM LIMPA UMA
      *    SO' POSICAO DA TABELA POR CHAMADA, NO PADRAO DESTA CASA

      * -----------------------------------
      * 4000-CALCULA-PAREAMENTO - UM CAMINHO DE AUMENTO POR FUNCIONARIO
      * DISPONIVEL E AINDA NAO PAREADO (REGRAS B1, B3, B4)
      *
      * EXEMPLO: SE O FUNCIONARIO 5 JA ESTA' PAREADO COM O CLIENTE 12,
      * E O FUNCIONARIO 9 (AINDA LIVRE) TEM O CLIENTE 12 COMO UNICA
      * OPCAO DE CARTEIRA, O CAMINHO DE AUMENTO TENTA ACHAR, NA
      * CARTEIRA DO FUNCIONARIO 5, OUTRO CLIENTE LIVRE PARA REMANEJA-LO
      * - SO' ENTAO O FUNCIONARIO 9 FICA COM O CLIENTE 12 (REGRA B4)
      * -----------------------------------
       4000-CALCULA-PAREAMENTO SECTION.
       4000.
           PERFORM 4010-TESTA-FUNCIONARIO
               THRU 4010-TESTA-FUNCIONARIO-FIM
               VARYING WS-IDX-FUNC FROM 1 BY 1
               UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
       4000-CALCULA-PAREAMENTO-FIM.
           EXIT.
      *    A ORDEM DE VARREDURA DOS FUNCIONARIOS E' A ORDEM DO ARQUIVO
      *    DE ENTRADA - NAO HA CRITERIO DE PRIORIDADE (VER OBSERVACOES
      *    GERAIS DE MANUTENCAO NO CABECALHO DO PROGRAMA)

      *    SO' ENTRA NA BUSCA O FUNCIONARIO DISPONIVEL (B1) E AINDA
      *    LIVRE (B3) - O TOPO = ZERO OU O ACHOU-PATH TERMINA O
      *    CAMINHO DE AUMENTO DESTE FUNCIONARIO, COM OU SEM SUCESSO
       4010-TESTA-FUNCIONARIO SECTION.
       4010.
           IF FP-DISP-SIM (WS-IDX-FUNC)
              AND FP-ATRIBUIDO (WS-IDX-FUNC) = ZERO
              PERFORM 4050-PREPARA-PILHA THRU 4050-PREPARA-PILHA-FIM
              PERFORM 4100-TENTA-AUMENTAR
                  THRU 4100-TENTA-AUMENTAR-FIM
                  UNTIL WS-TOPO = ZERO OR WS-ACHOU-PATH
           END-IF.
       4010-TESTA-FUNCIONARIO-FIM.
           EXIT.
      *    WS-ACHOU-CAMINHO (88 WS-ACHOU-PATH) E' REINICIADA A CADA
      *    FUNCIONARIO TESTADO, EM 4050 - NUNCA CARREGA RESULTADO DE
      *    UM FUNCIONARIO PARA O PROXIMO

      *    ZERA A MARCACAO DE VISITADOS E EMPILHA O PRIMEIRO NIVEL
      *    (O PROPRIO FUNCIONARIO, POSICAO 1 DA CARTEIRA) ANTES DE
      *    COMECAR A BUSCA EM PROFUNDIDADE DESTE FUNCIONARIO
       4050-PREPARA-PILHA SECTION.
       4050.
           PERFORM 4055-LIMPA-VISITADOS THRU 4055-LIMPA-VISITADOS-FIM
               VARYING WS-IDX-CLIENTE FROM 1 BY 1
               UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
           MOVE "N" TO WS-ACHOU-CAMINHO.
           MOVE 1 TO WS-TOPO.
           MOVE WS-IDX-FUNC TO WS-NIV-FUNCIONARIO (1).
           MOVE 1 TO WS-NIV-POSICAO (1).
       4050-PREPARA-PILHA-FIM.
           EXIT.

       4055-LIMPA-VISITADOS SECTION.
       4055.
           MOVE "N" TO WS-VISITADO (WS-IDX-CLIENTE).
       4055-LIMPA-VISITADOS-FIM.
           EXIT.

      * -----------------------------------
      * 4100-TENTA-AUMENTAR - UM PASSO DA BUSCA EM PROFUNDIDADE PELO
      * CAMINHO DE AUMENTO, NO TOPO ATUAL DA PILHA (CHAMADO 1149)
      *
      * CADA CHAMADA EXAMINA UM UNICO NOME DA CARTEIRA DO FUNCIONARIO
      * QUE ESTA' NO TOPO ATUAL DA PILHA (WS-NIV-POSICAO APONTA A
      * PROXIMA POSICAO A TESTAR) - POR ISSO 0010-TESTA-FUNCIONARIO
      * TEM QUE REPETIR ESTE PARAGRAFO ATE A PILHA ESVAZIAR (BACKTRACK
      * COMPLETO) OU ACHAR O CAMINHO (WS-ACHOU-PATH)
      * -----------------------------------
       4100-TENTA-AUMENTAR SECTION.
       4100.
           MOVE WS-NIV-FUNCIONARIO (WS-TOPO) TO WS-IDX-FUNC-ATUAL.
      * -----------------------------------
      *    CARTEIRA DESTE NIVEL ESGOTADA SEM ACHAR CAMINHO - DESCE UM
      *    NIVEL NA PILHA (BACKTRACK) E DEIXA O UNTIL DE 4010 DECIDIR
      *    SE TENTA OUTRO NIVEL OU DESISTE DESTE FUNCIONARIO
       4100-TESTA-FIM-CARTEIRA.
           IF WS-NIV-POSICAO (WS-TOPO) >
                 FP-QTD-CLIENTE (WS-IDX-FUNC-ATUAL)
              SUBTRACT 1 FROM WS-TOPO
              GO TO 4100-TENTA-AUMENTAR-FIM
           END-IF.

           MOVE WS-NIV-POSICAO (WS-TOPO) TO WS-IDX-ALLOW.
           ADD 1 TO WS-NIV-POSICAO (WS-TOPO).

      *    PROCURA EM TB-CLIENTE O NOME QUE ESTA NA POSICAO WS-IDX-ALLOW
      *    DA CARTEIRA (REGRA B2) - WS-CIDX = ZERO SE O NOME NAO CONSTA
      *    MAIS NA LISTA DE CLIENTES DO DIA
           PERFORM 4110-ACHA-CLIENTE THRU 4110-ACHA-CLIENTE-FIM.
           IF WS-CIDX = ZERO
              GO TO 4100-TENTA-AUMENTAR-FIM
           END-IF.
      *    CLIENTE JA DISPUTADO NESTE MESMO CAMINHO DE AUMENTO - PULA,
      *    PARA NAO ENTRAR EM LACO (COMENTARIO DO TOPO DE WS-VISITADOS)
           IF WS-VISITADO (WS-CIDX) = "S"
              GO TO 4100-TENTA-AUMENTAR-FIM
           END-IF.

           MOVE "S" TO WS-VISITADO (WS-CIDX).
           MOVE WS-CIDX TO WS-NIV-CANDIDATO (WS-TOPO).

      *    CLIENTE AINDA LIVRE - O CAMINHO FECHA AQUI (B4); CLIENTE JA
      *    PAREADO - EMPILHA O FUNCIONARIO QUE O TINHA E CONTINUA A
      *    BUSCA A PARTIR DA CARTEIRA DESSE OUTRO FUNCIONARIO
           IF CP-ATRIBUIDO (WS-CIDX) = ZERO
              PERFORM 4120-APLICA-CAMINHO THRU 4120-APLICA-CAMINHO-FIM
              MOVE "S" TO WS-ACHOU-CAMINHO
           ELSE
              ADD 1 TO WS-TOPO
              MOVE CP-ATRIBUIDO (WS-CIDX)
                  TO WS-NIV-FUNCIONARIO (WS-TOPO)
              MOVE 1 TO WS-NIV-POSICAO (WS-TOPO)
           END-IF.
       4100-TENTA-AUMENTAR-FIM.
           EXIT.

      * -----------------------------------
      * 4110-ACHA-CLIENTE - LOCALIZA, EM TB-CLIENTE, O INDICE DO NOME
      * QUE OCUPA A POSICAO WS-IDX-ALLOW NA CARTEIRA DO FUNCIONARIO
      * WS-IDX-FUNC-ATUAL (REGRA B2 - AUTORIZACAO)
      * -----------------------------------
       4110-ACHA-CLIENTE SECTION.
       4110.
           MOVE ZERO TO WS-CIDX.
           MOVE FP-CLI-NOME (WS-IDX-FUNC-ATUAL, WS-IDX-ALLOW)
               TO WS-CHAVE-PROCURA.
           PERFORM 4115-COMPARA-CLIENTE THRU 4115-COMPARA-CLIENTE-FIM
               VARYING WS-IDX-CLIENTE FROM 1 BY 1
               UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE
               OR WS-CIDX NOT = ZERO.
       4110-ACHA-CLIENTE-FIM.
           EXIT.

      *    CHAMADO 1409 - TESTA A 1A. LETRA ANTES DO COMPARE COMPLETO,
      *    MESMO ATALHO USADO NA ESCALA-CUIDADORES PARA NAO GASTAR 20
      *    POSICOES DE COMPARACAO EM TODO NOME QUE JA COMECA DIFERENTE
       4115-COMPARA-CLIENTE SECTION.
       4115.
           IF WS-CHV-1A-LETRA = CP-NOME (WS-IDX-CLIENTE) (1:1)
              AND WS-CHAVE-PROCURA = CP-NOME (WS-IDX-CLIENTE)
              MOVE WS-IDX-CLIENTE TO WS-CIDX
           END-IF.
       4115-COMPARA-CLIENTE-FIM.
           EXIT.

      * -----------------------------------
      * 4120-APLICA-CAMINHO - O CAMINHO DE AUMENTO FOI ENCONTRADO;
      * PERCORRE A PILHA DA BASE PARA O TOPO GRAVANDO, EM CADA NIVEL,
      * O PAREAMENTO DEFINITIVO DO FUNCIONARIO DAQUELE NIVEL COM O
      * CLIENTE QUE ELE DISPUTOU - LIBERANDO, EM CADEIA, O CLIENTE
      * QUE CADA FUNCIONARIO REMANEJADO DEIXA PARA TRAS
      *
      * NA PILHA MONTADA POR 4100, O NIVEL 1 E' SEMPRE O FUNCIONARIO
      * ORIGINAL (O DE 4010); OS NIVEIS SEGUINTES SAO OS FUNCIONARIOS
      * DESLOCADOS EM CADEIA. PERCORRER DA BASE PARA O TOPO GARANTE
      * QUE O PAR ANTIGO DE CADA NIVEL JA FOI SOBRESCRITO ANTES DE
      * SER LIDO PELO PROXIMO (CHAMADO 1149 - SEM RECURSAO)
      * -----------------------------------
       4120-APLICA-CAMINHO SECTION.
       4120.
           PERFORM 4125-GRAVA-NIVEL THRU 4125-GRAVA-NIVEL-FIM
               VARYING WS-IDX-PILHA FROM 1 BY 1
               UNTIL WS-IDX-PILHA > WS-TOPO.
           MOVE ZERO TO WS-TOPO.
       4120-APLICA-CAMINHO-FIM.
           EXIT.

      *    GRAVA, NESTE NIVEL DA PILHA, O NOVO PAR FUNCIONARIO/CLIENTE
      *    NOS DOIS SENTIDOS (FP-ATRIBUIDO E CP-ATRIBUIDO) - E' ESTA
      *    SOBRESCRITA DE CP-ATRIBUIDO QUE REMANEJA (B4) O CLIENTE QUE
      *    ESTAVA PAREADO COM O FUNCIONARIO-MAE DE UM NIVEL ANTERIOR
       4125-GRAVA-NIVEL SECTION.
       4125.
           MOVE WS-NIV-CANDIDATO (WS-IDX-PILHA) TO FP-ATRIBUIDO
               (WS-NIV-FUNCIONARIO (WS-IDX-PILHA)).
           MOVE WS-NIV-FUNCIONARIO (WS-IDX-PILHA) TO CP-ATRIBUIDO
               (WS-NIV-CANDIDATO (WS-IDX-PILHA)).
       4125-GRAVA-NIVEL-FIM.
           EXIT.

      * -----------------------------------
      * 6000-IMPRIME-RESUMO - RELATORIO DE RESUMO DO PAREAMENTO
      * (REGRA B5)
      * -----------------------------------
      *    AS QUATRO SECOES DA REGRA B5, NESTA ORDEM FIXA - PAREADOS,
      *    NAO-PAREADOS, DISPONIVEIS SEM PAR, INDISPONIVEIS - SEGUIDAS
      *    DO TOTAL FINAL DE PAREAMENTOS COM SUCESSO
       6000-IMPRIME-RESUMO SECTION.
       6000.
           PERFORM 6005-CABECALHO-RESUMO
               THRU 6005-CABECALHO-RESUMO-FIM.

           MOVE ZERO TO WC-TOT-PAREADOS.
           MOVE ZERO TO WC-TOT-NAO-PAREADOS.
           MOVE ZERO TO WC-TOT-DISPONIVEIS.
           MOVE ZERO TO WC-TOT-INDISPONIVEIS.

      *    SECAO 1 - PARES FORMADOS, VARRENDO TB-CLIENTE
           MOVE "PARES CLIENTE -> FUNCIONARIO" TO WR-TIT-TEXTO.
           WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 1.
           PERFORM 6010-LISTA-PAREADOS THRU 6010-LISTA-PAREADOS-FIM
               VARYING WS-IDX-CLIENTE FROM 1 BY 1
               UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.

      *    SECAO 2 - CLIENTES QUE FICARAM SEM FUNCIONARIO (B5)
           MOVE "CLIENTES NAO PAREADOS" TO WR-TIT-TEXTO.
           WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
           PERFORM 6020-LISTA-NAO-PAREADOS
               THRU 6020-LISTA-NAO-PAREADOS-FIM
               VARYING WS-IDX-CLIENTE FROM 1 BY 1
               UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.

      *    SECAO 3 - FUNCIONARIOS DISPONIVEIS QUE FICARAM SEM CLIENTE
           MOVE "FUNCIONARIOS DISPONIVEIS E NAO PAREADOS"
               TO WR-TIT-TEXTO.
           WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
           PERFORM 6030-LISTA-DISPONIVEIS
               THRU 6030-LISTA-DISPONIVEIS-FIM
               VARYING WS-IDX-FUNC FROM 1 BY 1
               UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.

      *    SECAO 4 - FUNCIONARIOS QUE NEM ENTRARAM NA BUSCA (B1) -
      *    CHAMADO 1289
           MOVE "FUNCIONARIOS INDISPONIVEIS" TO WR-TIT-TEXTO.
           WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
           PERFORM 6040-LISTA-INDISPONIVEIS
               THRU 6040-LISTA-INDISPONIVEIS-FIM
               VARYING WS-IDX-FUNC FROM 1 BY 1
               UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.

      *    TOTAL FINAL - UNICO NUMERO EXIGIDO PELA REGRA B5
           MOVE WC-TOT-PAREADOS TO WR-TOT-PAR.
           WRITE RS-LINHA FROM WR-TOTAIS AFTER ADVANCING 2.
       6000-IMPRIME-RESUMO-FIM.
           EXIT.

      *    UMA SO PAGINA POR EXECUCAO (O RESUMO NAO QUEBRA PAGINA NO
      *    MEIO DE UMA SECAO) - WT-CT-PAGINA SEMPRE VALE 1 AQUI
       6005-CABECALHO-RESUMO SECTION.
       6005.
           ADD 1 TO WT-CT-PAGINA.
           MOVE WT-CT-PAGINA  TO WR-CAB-PAGINA.
           WRITE RS-LINHA FROM WR-CAB1 AFTER ADVANCING PAGE.
           WRITE RS-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
       6005-CABECALHO-RESUMO-FIM.
           EXIT.

      *    CP-ATRIBUIDO NOT = ZERO QUER DIZER QUE 4125 FECHOU UM
      *    CAMINHO DE AUMENTO PARA ESTE CLIENTE
       6010-LISTA-PAREADOS SECTION.
       6010.
           IF CP-ATRIBUIDO (WS-IDX-CLIENTE) NOT = ZERO
              MOVE CP-NOME (WS-IDX-CLIENTE) TO WR-DET-CLIENTE
              MOVE FP-NOME (CP-ATRIBUIDO (WS-IDX-CLIENTE))
                  TO WR-DET-FUNCIONARIO
              WRITE RS-LINHA FROM WR-DET1 AFTER ADVANCING 1
              ADD 1 TO WC-TOT-PAREADOS
           END-IF.
       6010-LISTA-PAREADOS-FIM.
           EXIT.

      *    O OPOSTO DE 6010 - CLIENTE QUE FICOU COM CP-ATRIBUIDO ZERO
      *    AO FIM DE TODA A BUSCA (MESMO APOS TODOS OS REMANEJOS)
       6020-LISTA-NAO-PAREADOS SECTION.
       6020.
           IF CP-ATRIBUIDO (WS-IDX-CLIENTE) = ZERO
              MOVE CP-NOME (WS-IDX-CLIENTE) TO WR-DS-NOME
              WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
              ADD 1 TO WC-TOT-NAO-PAREADOS
           END-IF.
       6020-LISTA-NAO-PAREADOS-FIM.
           EXIT.

      *    FUNCIONARIO ELEGIVEL (B1) MAS QUE A BUSCA NAO CONSEGUIU
      *    CASAR COM NENHUM CLIENTE DE SUA CARTEIRA
       6030-LISTA-DISPONIVEIS SECTION.
       6030.
           IF FP-DISP-SIM (WS-IDX-FUNC)
              AND FP-ATRIBUIDO (WS-IDX-FUNC) = ZERO
              MOVE FP-NOME (WS-IDX-FUNC) TO WR-DS-NOME
              WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
              ADD 1 TO WC-TOT-DISPONIVEIS
           END-IF.
       6030-LISTA-DISPONIVEIS-FIM.
           EXIT.

      *    FUNCIONARIO QUE A REGRA B1 EXCLUIU DA BUSCA (FP-DISPONIVEL
      *    = "N") - CHAMADO 0874/1289 PEDIRAM ESTA LISTA EM SECAO
      *    PROPRIA, SEPARADA DOS DISPONIVEIS SEM PAR
       6040-LISTA-INDISPONIVEIS SECTION.
       6040.
           IF FP-DISP-NAO (WS-IDX-FUNC)
              MOVE FP-NOME (WS-IDX-FUNC) TO WR-DS-NOME
              WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
              ADD 1 TO WC-TOT-INDISPONIVEIS
           END-IF.
       6040-LISTA-INDISPONIVEIS-FIM.
           EXIT.

      *    FECHA OS TRES ARQUIVOS - SEM MENSAGEM DE STATUS, O FECHAMENTO
      *    SO' E' ALCANCADO QUANDO 0000-CONTROLE JA TERMINOU O RESUMO
       8000-FINALIZA SECTION.
       8000.
           CLOSE ARQFUNCIO ARQCLIEPT ARQRESUMO.
       8000-FINALIZA-FIM.
           EXIT.

      * -----------------------------------
      *    LE-ATE-EOF - CARREGA UM FUNCIONARIO POR VEZ PARA A PROXIMA
      *    POSICAO DA TABELA E ZERA O PAREAMENTO DESTE REGISTRO (O
      *    ZERO DEFINITIVO SO' VEM DE 1010, ESTE AQUI E' SO' CAUTELA
      *    CONTRA LIXO DA AREA DE TRABALHO ANTERIOR)
       9100-LE-FUNCIONARIOS SECTION.
       9100.
      * -----------------------------------
      *    NAO HA TESTE DE LIMITE AQUI - SE O ARQFUNCIO TRAZER MAIS
      *    DE 40 REGISTROS (CHAMADO 0978), A SUBSCRICAO ABAIXO VAI
      *    ALEM DO OCCURS E O COMPORTAMENTO PASSA A DEPENDER DO
      *    COMPILADOR; NUNCA OCORREU EM PRODUCAO ATE HOJE
           READ ARQFUNCIO INTO TB-FUNCIONARIO (WS-QTD-FUNCIONARIO + 1)
               AT END
                  MOVE "10" TO FS-FUNCIO
           END-READ.
           IF FS-FUNCIO = "00"
              ADD 1 TO WS-QTD-FUNCIONARIO
              MOVE ZEROS TO FP-ATRIBUIDO (WS-QTD-FUNCIONARIO)
           END-IF.
       9100-LE-FUNCIONARIOS-FIM.
           EXIT.

      *    MESMO PADRAO LE-ATE-EOF DE 9100, PARA A TABELA DE CLIENTES -
      *    MESMA OBSERVACAO SOBRE O LIMITE, AQUI 60 REGISTROS
       9200-LE-CLIENTES SECTION.
       9200.
           READ ARQCLIEPT INTO TB-CLIENTE (WS-QTD-CLIENTE + 1)
               AT END
                  MOVE "10" TO FS-CLIEPT
           END-READ.
           IF FS-CLIEPT = "00"
              ADD 1 TO WS-QTD-CLIENTE
              MOVE ZEROS TO CP-ATRIBUIDO (WS-QTD-CLIENTE)
           END-IF.
       9200-LE-CLIENTES-FIM.
           EXIT.
      *----------------------------------------------------------------*
      * FIM DO PROGRAMA PAREAMENTO-CAPACIDADE - VER CABECALHO PARA O
      * HISTORICO DE ALTERACOES E AS OBSERVACOES GERAIS DE MANUTENCAO
      *----------------------------------------------------------------*

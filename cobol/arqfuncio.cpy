000100*----------------------------------------------------------------*
000200* ARQFUNCIO  -  LAYOUT DO ARQUIVO DE FUNCIONARIOS (PAREAMENTO)  *
000300*               CADA LINHA E' UM FUNCIONARIO E SUA CARTEIRA DE  *
000400*               CLIENTES QUE ESTA AUTORIZADO A ATENDER          *
000500*----------------------------------------------------------------*
000600*    05/08/2022  AN   CHAMADO 4502 - LAYOUT INICIAL             *
000700*    19/01/2023  RSN  CHAMADO 4790 - CARTEIRA AMPLIADA P/ 10    *
000800*----------------------------------------------------------------*
000900 FD  ARQFUNCIO
001000     RECORDING MODE IS F.
001100 01  FU-REGISTRO.
001200     05  FU-NOME                  PIC X(20).
001300     05  FU-DISPONIVEL            PIC X(01).
001400         88  FU-DISP-SIM          VALUE "Y".
001500         88  FU-DISP-NAO          VALUE "N".
001600     05  FU-QTD-CLIENTE           PIC 9(02).
001700     05  FU-CLIENTE OCCURS 10 TIMES
001800                                  PIC X(20).
001900     05  FILLER                   PIC X(17).

000100*----------------------------------------------------------------*
000200* ARQCUIDAD  -  LAYOUT DO ARQUIVO DE CUIDADORES (ESCALA)        *
000300*               CADA LINHA E' UM CUIDADOR DO PLANTAO DO DIA     *
000400*----------------------------------------------------------------*
000500*    21/06/2022  AN   CHAMADO 4471 - LAYOUT INICIAL             *
000600*    14/02/2023  RSN  CHAMADO 4833 - AMPLIADO PARA 4 JANELAS    *
000700*    03/09/2024  AN   CHAMADO 5190 - Y2K / REVISAO DE FILLER    *
000800*----------------------------------------------------------------*
000900 FD  ARQCUIDAD
001000     RECORDING MODE IS F.
001100 01  CD-REGISTRO.
001200     05  CD-NOME                  PIC X(20).
001300     05  CD-DISPONIVEL            PIC X(01).
001400         88  CD-DISP-SIM          VALUE "Y".
001500         88  CD-DISP-NAO          VALUE "N".
001600     05  CD-QTD-JANELA            PIC 9(02).
001700     05  CD-JANELA OCCURS 4 TIMES.
001800         10  CD-JAN-INICIO        PIC 9(02)V99.
001900         10  CD-JAN-FIM           PIC 9(02)V99.
002000     05  CD-QTD-PACIENTE          PIC 9(02).
002100     05  CD-PACIENTE OCCURS 12 TIMES
002200                                  PIC X(20).
002300     05  FILLER                   PIC X(23).

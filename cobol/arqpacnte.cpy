000100*----------------------------------------------------------------*
000200* ARQPACNTE  -  LAYOUT DO ARQUIVO DE PACIENTES (ESCALA)         *
000300*               CADA LINHA E' UM PACIENTE COM SEUS HORARIOS     *
000400*               DE ATENDIMENTO SOLICITADOS PARA O DIA           *
000500*----------------------------------------------------------------*
000600*    21/06/2022  AN   CHAMADO 4471 - LAYOUT INICIAL             *
000700*    14/02/2023  RSN  CHAMADO 4833 - AMPLIADO PARA 4 JANELAS    *
000800*----------------------------------------------------------------*
000900 FD  ARQPACNTE
001000     RECORDING MODE IS F.
001100 01  PC-REGISTRO.
001200     05  PC-NOME                  PIC X(20).
001300     05  PC-QTD-ATEND             PIC 9(02).
001400     05  PC-ATEND OCCURS 4 TIMES.
001500         10  PC-ATE-INICIO        PIC 9(02)V99.
001600         10  PC-ATE-FIM           PIC 9(02)V99.
001700     05  FILLER                   PIC X(10).

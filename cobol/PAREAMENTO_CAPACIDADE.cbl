000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAREAMENTO-CAPACIDADE.
000030 AUTHOR.        ROSANA S. NOGUEIRA.
000040 INSTALLATION.  HBSIS-SUPERO.
000050 DATE-WRITTEN.  11/07/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO HBSIS-SUPERO.
000080*----------------------------------------------------------------*
000090* SISTEMA:      ESCALA
000100* PROGRAMA:     PAREAMENTO-CAPACIDADE
000110*
000120* OBJETIVO:     CASAR, UM A UM, FUNCIONARIOS DISPONIVEIS DA
000130*               CARTEIRA DE ATENDIMENTO COM OS CLIENTES DO DIA,
000140*               RESPEITANDO A LISTA DE CLIENTES QUE CADA
000150*               FUNCIONARIO ESTA AUTORIZADO A ATENDER, E
000160*               BUSCANDO O MAIOR NUMERO POSSIVEL DE PAREAMENTOS
000170*               (NAO APENAS O PRIMEIRO QUE SERVE).
000180*
000190* ENTRADA:      ARQFUNCIO  - FUNCIONARIOS, DISPONIBILIDADE E
000200*                            CARTEIRA DE CLIENTES AUTORIZADOS
000210*               ARQCLIEPT  - CLIENTES A SEREM PAREADOS
000220* SAIDA:        ARQRESUMO  - RESUMO DO PAREAMENTO (IMPRESSAO)
000230*
000240* REGRAS:       O PAREAMENTO E' DE CARDINALIDADE MAXIMA - QUANDO
000250*               A ESCOLHA MAIS OBVIA PARA UM FUNCIONARIO BLOQUEIA
000260*               O ATENDIMENTO DE OUTRO CLIENTE MAIS ADIANTE, O
000270*               PROGRAMA REMANEJA O FUNCIONARIO QUE JA ESTAVA
000280*               PAREADO PARA OUTRO CLIENTE DE SUA CARTEIRA,
000290*               ABRINDO VAGA PARA O NOVO CASAMENTO (AUMENTO).
000300*               O PROGRAMA E' REAPROVEITAVEL DENTRO DO MESMO
000310*               PROCESSAMENTO - TODO PAREAMENTO ANTERIOR E'
000320*               DESCARTADO NO INICIO DA EXECUCAO.
000330*
000340* REGRAS DE NEGOCIO DO PAREAMENTO (CITADAS NOS PARAGRAFOS 4XXX):
000350*   B1 - SO ENTRA NA BUSCA O FUNCIONARIO DISPONIVEL NO DIA
000360*        (FP-DISPONIVEL = "Y")
000370*   B2 - O FUNCIONARIO SO PODE SER PAREADO COM CLIENTE QUE CONSTE
000380*        NA SUA CARTEIRA (FP-CLIENTE)
000390*   B3 - PAREAMENTO E' UM-PARA-UM - UM FUNCIONARIO PAREADO NAO
000400*        ENTRA NOVAMENTE NA BUSCA, UM CLIENTE PAREADO SO MUDA DE
000410*        FUNCIONARIO SE ENTRAR NUM CAMINHO DE AUMENTO
000420*   B4 - O RESULTADO TEM QUE SER DE CARDINALIDADE MAXIMA, NAO
000430*        APENAS O PRIMEIRO PAREAMENTO OBVIO - POR ISSO O
000440*        ALGORITMO TENTA REMANEJAR (CAMINHO DE AUMENTO) EM VEZ
000450*        DE DESISTIR NA PRIMEIRA CARTEIRA TOMADA
000460*   B5 - O RESUMO LISTA, SEPARADAMENTE, OS PARES FORMADOS, OS
000470*        CLIENTES QUE FICARAM SEM FUNCIONARIO, OS FUNCIONARIOS
000480*        DISPONIVEIS QUE FICARAM SEM CLIENTE E OS FUNCIONARIOS
000490*        INDISPONIVEIS NO DIA
000500*
000510* ONDE CADA REGRA E' APLICADA (PARA QUEM FOR ATRAS DE UM BUG):
000520*   B1 .... 4010-TESTA-FUNCIONARIO (FILTRO DE ENTRADA NA BUSCA)
000530*   B2 .... 4110-ACHA-CLIENTE / 4115-COMPARA-CLIENTE (AUTORIZACAO)
000540*   B3 .... 4010 (FILTRO) E 4125-GRAVA-NIVEL (ATUALIZACAO DO PAR)
000550*   B4 .... 4100/4120 (CAMINHO DE AUMENTO E SUA APLICACAO)
000560*   B5 .... 6010/6020/6030/6040 (AS QUATRO SECOES DO RESUMO)
000570*
000580*               O ALGORITMO E' O CLASSICO DE PAREAMENTO MAXIMO EM
000590*               GRAFO BIPARTIDO (KUHN, CAMINHO DE AUMENTO) - NAO
000600*               E' UMA ESCOLHA GULOSA; UM FUNCIONARIO JA PAREADO
000610*               PODE SER DESLOCADO PARA OUTRO CLIENTE DE SUA
000620*               CARTEIRA SE ISSO LIBERAR VAGA PARA FECHAR UM
000630*               CAMINHO MAIOR DE PAREAMENTOS
000640*----------------------------------------------------------------*
000650* HISTORICO DE ALTERACOES
000660*----------------------------------------------------------------*
000670*    11/07/1991  RSN  PRIMEIRA VERSAO - PAREAMENTO PELO PRIMEIRO
000680*                     FUNCIONARIO DISPONIVEL (SEM REMANEJO)
000690*    04/03/1992  RSN  CHAMADO 0632 - INCLUIDO O CAMINHO DE AUMENTO
000700*                     (REMANEJO) PARA GARANTIR O MAXIMO DE PARES
000710*    28/09/1993  AN   CHAMADO 0759 - CARTEIRA DO FUNCIONARIO
000720*                     AMPLIADA PARA 10 CLIENTES
000730*    17/05/1995  MCF  CHAMADO 0874 - LISTAGEM SEPARADA DE
000740*                     FUNCIONARIOS DISPONIVEIS X INDISPONIVEIS
000750*    02/12/1996  RSN  CHAMADO 0978 - LIMITE DE FUNCIONARIOS E
000760*                     CLIENTES POR EXECUCAO ELEVADO PARA 40/60
000770*    14/03/1998  MCF  CHAMADO 1104 - REVISAO GERAL P/ ANO 2000,
000780*                     SEM CAMPOS DE ANO COM 2 DIGITOS NO PROGRAMA
000790*    09/11/1998  AN   CHAMADO 1119 - CERTIFICACAO Y2K CONCLUIDA
000800*    21/06/1999  JPS  CHAMADO 1149 - PILHA DE CAMINHO DE AUMENTO
000810*                     PASSA A SER TABELA EXPLICITA (SEM RECURSAO)
000820*    30/08/2002  JPS  CHAMADO 1289 - RESUMO PASSA A LISTAR
000830*                     FUNCIONARIOS INDISPONIVEIS EM SECAO PROPRIA
000840*    12/05/2004  JPS  CHAMADO 1409 - CHAVE DE PROCURA DO CLIENTE
000850*                     PASSOU A TESTAR A 1A. LETRA ANTES DO
000860*                     COMPARE COMPLETO, MESMO PADRAO DA ESCALA
000870*    09/02/2006  MCF  CHAMADO 1448 - RESUMO AGORA IMPRIME O
000880*                     CABECALHO COM ADVANCING PAGE (ANTES ERA
000890*                     COM C01, QUE O GERADOR DE RELATORIOS DO
000900*                     SPOOL NOVO NAO RESPEITAVA)
000910*    14/08/2007  JPS  CHAMADO 1501 - CORRIGIDO COMENTARIO DA
000920*                     WT-CONTADORES, QUE CITAVA UM CAMPO DE
000930*                     CONTROLE DE LINHAS JA REMOVIDO - SEM
000940*                     MUDANCA DE LOGICA, SO' DE DOCUMENTACAO
000950*----------------------------------------------------------------*
000960* OBSERVACOES GERAIS DE MANUTENCAO
000970*----------------------------------------------------------------*
000980*    - OS NOMES LOGICOS DDFUNCIO/DDCLIEPT/DDRESUMO SAO RESOLVIDOS
000990*      NA JCL DE PRODUCAO (MESMA LIB DE PROCS DA ESCALA)
001000*    - O PROGRAMA NAO GRAVA NADA EM ARQFUNCIO NEM EM ARQCLIEPT;
001010*      QUEM MANTEM OS DOIS E' A ROTINA DE CADASTRO
001020*    - REAPROVEITAVEL DENTRO DO MESMO PROCESSAMENTO - O INICIO
001030*      (1000) DESCARTA TODO PAREAMENTO ANTERIOR ANTES DE COMECAR
001040*    - LIMITES DE TABELA (40 FUNCIONARIOS, 60 CLIENTES, 10
001050*      CLIENTES POR CARTEIRA) SAO OS MESMOS DO CHAMADO 0978
001060*    - NAO HA PRIORIDADE ENTRE CLIENTES NEM ENTRE FUNCIONARIOS;
001070*      O RESULTADO E' O DE MAIOR CARDINALIDADE POSSIVEL, NAO
001080*      NECESSARIAMENTE O MESMO CONJUNTO QUE UM OPERADOR ESCOLHERIA
001090*    - O PROGRAMA NAO RODA EM PARALELO COM A ESCALA-CUIDADORES -
001100*      SAO EXECUTADOS EM PASSOS SEPARADOS DA MESMA JOB, UM APOS
001110*      O OUTRO, POIS O PAREAMENTO USA SEU PROPRIO CADASTRO DE
001120*      DISPONIBILIDADE (ARQFUNCIO), DIFERENTE DE ARQCUIDAD
001130*    - A PILHA DO CAMINHO DE AUMENTO (WS-PILHA-AUMENTO) TEM 40
001140*      NIVEIS - UM POR FUNCIONARIO - PORQUE NO PIOR CASO UM
001150*      CAMINHO PASSA POR TODOS OS FUNCIONARIOS ANTES DE FECHAR
001160*    - SE ESTE LIMITE FOR UM DIA ESTREITO, AVALIAR TAMBEM O
001170*      LIMITE DE 60 CLIENTES EM WS-VISITADOS, QUE TEM QUE
001180*      ACOMPANHAR WS-QTD-CLIENTE
001190*    - O RESUMO (ARQRESUMO) NAO TEM CABECALHO DE COLUNA - A
001200*      LARGURA DE 131+1 POSICOES FOI ESCOLHIDA PARA CASAR COM
001210*      O PAPEL CONTINUO DE 132 COLUNAS DA IMPRESSORA DE LINHA
001220*----------------------------------------------------------------*
001230 ENVIRONMENT DIVISION.
001240*----------------------------------------------------------------*
001250* MESMO PADRAO DA ESCALA-CUIDADORES - MNEMONICO TOP-OF-FORM
001260* DECLARADO AQUI, AINDA QUE A IMPRESSAO USE ADVANCING PAGE
001270*----------------------------------------------------------------*
001280 CONFIGURATION SECTION.
001290 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM.
001310 INPUT-OUTPUT SECTION.
001320 FILE-CONTROL.
001330*    ENTRADA - FUNCIONARIOS, DISPONIBILIDADE DO DIA E CARTEIRA DE
001340*    CLIENTES AUTORIZADOS, LIDA POR COMPLETO PARA TB-FUNCIONARIOS
001350     SELECT ARQFUNCIO ASSIGN TO DDFUNCIO
001360         ORGANIZATION IS LINE SEQUENTIAL
001370         FILE STATUS IS FS-FUNCIO.
001380
001390*    ENTRADA - CLIENTES A SEREM PAREADOS NO DIA, LIDA POR
001400*    COMPLETO PARA TB-CLIENTES
001410     SELECT ARQCLIEPT ASSIGN TO DDCLIEPT
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS FS-CLIEPT.
001440
001450*    SAIDA - RESUMO IMPRESSO DO PAREAMENTO (PARAGRAFO 6000)
001460     SELECT ARQRESUMO ASSIGN TO DDRESUMO
001470         ORGANIZATION IS LINE SEQUENTIAL
001480         FILE STATUS IS FS-RESUMO.
001490
001500 DATA DIVISION.
001510 FILE SECTION.
001520*    LAYOUT DO FUNCIONARIO - NOME, DISPONIBILIDADE E CARTEIRA DE
001530*    CLIENTES AUTORIZADOS (COPY MANTIDO PELA TURMA DE CADASTRO)
001540 COPY arqfuncio.
001550*    LAYOUT DO CLIENTE A PAREAR NO DIA (COPY MANTIDO PELA TURMA
001560*    DE CADASTRO, FORA DESTE FONTE)
001570 COPY arqcliept.
001580
001590*----------------------------------------------------------------*
001600* ARQRESUMO - RELATORIO DE RESUMO DO PAREAMENTO. REGISTRO UNICO
001610* DE 132 POSICOES, PREENCHIDO PELOS WRITE ... FROM DAS LINHAS
001620* WR-CAB1/WR-SEP1/WR-TITULO-SECAO/WR-DET1/WR-TOTAIS DEFINIDAS
001630* MAIS ABAIXO NA WORKING-STORAGE
001640*----------------------------------------------------------------*
001650 FD  ARQRESUMO
001660     RECORDING MODE IS F.
001670 01  RS-LINHA.
001680     03  RS-TEXTO                 PIC X(131).
001690     03  FILLER                   PIC X(001).
001700
001710 WORKING-STORAGE SECTION.
001720*----------------------------------------------------------------*
001730* PREFIXOS USADOS NESTA WORKING-STORAGE (PADRAO DA CASA):
001740*   WS-   CHAVE/SUBSCRITO/AREA DE TRABALHO DE USO GERAL
001750*   WC-   CONSTANTE OU LITERAL DE CONFIGURACAO DA EXECUCAO
001760*   WT-   CONTROLE TECNICO (STATUS DE ARQUIVO, PAGINACAO)
001770*   WR-   LINHA DE IMPRESSAO (RECORD DE RELATORIO)
001780*   TB-   TABELA (GRUPO QUE CONTEM O OCCURS)
001790*   FP-   CAMPO DENTRO DA TABELA DE FUNCIONARIOS
001800*   CP-   CAMPO DENTRO DA TABELA DE CLIENTES
001810*----------------------------------------------------------------*
001820* VOCABULARIO DO ALGORITMO (PARA QUEM FOR DAR MANUTENCAO SEM
001830* TER VISTO PAREAMENTO BIPARTIDO ANTES):
001840*   CAMINHO DE AUMENTO  SEQUENCIA DE TROCAS QUE, NO FINAL, CASA
001850*                       UM FUNCIONARIO A MAIS SEM DESCASAR NINGUEM
001860*   REMANEJO            TIRAR UM FUNCIONARIO JA PAREADO DO SEU
001870*                       CLIENTE ATUAL PARA DAR VAGA A OUTRO PAR
001880*   PILHA (WS-PILHA)    REGISTRA OS NIVEIS DO CAMINHO TESTADO,
001890*                       NO LUGAR DA RECURSAO CLASSICA DO LIVRO-
001900*                       TEXTO (CHAMADO 1149)
001910*----------------------------------------------------------------*
001920* CHAVES DE CONTROLE DA VARREDURA E DO CAMINHO DE AUMENTO -
001930* ISOLADAS EM NIVEL 77 POR SEREM TESTADAS/ALTERADAS EM VARIOS
001940* PONTOS DA DIVISAO DE PROCEDIMENTOS, FORA DE QUALQUER TABELA
001950*----------------------------------------------------------------*
001960 77  WS-ACHOU-CAMINHO          PIC X(01)  VALUE "N".
001970*    LIGADA POR 4120 QUANDO O CAMINHO DE AUMENTO FECHA NUM
001980*    CLIENTE LIVRE; TESTADA PELO UNTIL DE 4010 PARA PARAR A
001990*    BUSCA DESTE FUNCIONARIO
002000     88  WS-ACHOU-PATH                    VALUE "Y".
002010
002020*----------------------------------------------------------------*
002030* TABELA DE FUNCIONARIOS - CARREGADA NA ORDEM DO ARQUIVO DE
002040* ENTRADA. FP-ATRIBUIDO GUARDA O INDICE, EM TB-CLIENTE, DO
002050* CLIENTE PAREADO COM ESTE FUNCIONARIO (ZERO = NAO PAREADO)
002060*
002070*    FP-DISPONIVEL   "Y"/"N" - SE "N", O FUNCIONARIO NAO ENTRA
002080*                    NA BUSCA DE PAREAMENTO NESTE DIA (B1)
002090*    FP-CLIENTE      CARTEIRA - ATE 10 NOMES DE CLIENTE QUE O
002100*                    FUNCIONARIO ESTA AUTORIZADO A ATENDER (B2)
002110*    FP-ATRIBUIDO    INDICE EM TB-CLIENTE DO PAREAMENTO ATUAL
002120*                    DESTE FUNCIONARIO; ZERO = AINDA LIVRE (B3)
002130*----------------------------------------------------------------*
002140 01  TB-FUNCIONARIOS.
002150     03  WS-QTD-FUNCIONARIO       PIC 9(02)  COMP.
002160     03  TB-FUNCIONARIO OCCURS 40 TIMES.
002170         05  FP-NOME              PIC X(20).
002180         05  FP-DISPONIVEL        PIC X(01).
002190             88  FP-DISP-SIM      VALUE "Y".
002200             88  FP-DISP-NAO      VALUE "N".
002210         05  FP-QTD-CLIENTE       PIC 9(02).
002220         05  FP-CLIENTE OCCURS 10 TIMES.
002230             10  FP-CLI-NOME      PIC X(20).
002240*        REDEFINES DA CARTEIRA PARA UM TESTE RAPIDO PELA 1A.
002250*        LETRA, ANTES DA COMPARACAO COMPLETA DOS 20 CARACTERES,
002260*        NA VARREDURA DE PERMISSAO (REGRA B2)
002270         05  FP-CLIENTE-R REDEFINES FP-CLIENTE OCCURS 10 TIMES.
002280             10  FP-CLI-1A-LETRA  PIC X(01).
002290             10  FILLER           PIC X(19).
002300*        ESTE CAMPO FICA FORA DA CARTEIRA, NO MESMO NIVEL 05,
002310*        E NAO SOFRE O REDEFINES ACIMA
002320         05  FP-ATRIBUIDO         PIC 9(02)  COMP.
002330
002340*----------------------------------------------------------------*
002350* TABELA DE CLIENTES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA.
002360* CP-ATRIBUIDO GUARDA O INDICE, EM TB-FUNCIONARIO, DO FUNCIONARIO
002370* PAREADO COM ESTE CLIENTE (ZERO = NAO PAREADO)
002380*
002390*    CP-ATRIBUIDO    INDICE EM TB-FUNCIONARIO DO PAREAMENTO
002400*                    ATUAL DESTE CLIENTE; MUDA DE VALOR SE O
002410*                    CLIENTE FOR REMANEJADO PELO CAMINHO DE
002420*                    AUMENTO (PARAGRAFO 4125)
002430*----------------------------------------------------------------*
002440 01  TB-CLIENTES.
002450     03  WS-QTD-CLIENTE           PIC 9(02)  COMP.
002460     03  TB-CLIENTE OCCURS 60 TIMES.
002470         05  CP-NOME              PIC X(20).
002480         05  CP-ATRIBUIDO         PIC 9(02)  COMP.
002490     03  FILLER                   PIC X(01).
002500
002510*----------------------------------------------------------------*
002520* PILHA EXPLICITA DO CAMINHO DE AUMENTO (KUHN) - CADA NIVEL
002530* GUARDA O FUNCIONARIO EM TESTE, A POSICAO DA CARTEIRA JA
002540* TENTADA E O CLIENTE QUE ESTE NIVEL ESTA DISPUTANDO. SUBSTITUI
002550* A RECURSAO CLASSICA DO ALGORITMO POR UMA TABELA PERCORRIDA
002560* PASSO A PASSO (CHAMADO 1149)
002570*----------------------------------------------------------------*
002580 01  WS-PILHA-AUMENTO.
002590*    TOPO DA PILHA - ZERO SIGNIFICA PILHA VAZIA (BUSCA ESGOTADA
002600*    SEM ACHAR CAMINHO PARA ESTE FUNCIONARIO)
002610     03  WS-TOPO                  PIC 9(02)  COMP VALUE ZERO.
002620     03  WS-NIVEL OCCURS 40 TIMES.
002630*        FUNCIONARIO CUJA CARTEIRA ESTA SENDO VARRIDA NESTE NIVEL
002640         05  WS-NIV-FUNCIONARIO   PIC 9(02)  COMP.
002650*        PROXIMA POSICAO DA CARTEIRA A TESTAR NESTE NIVEL
002660         05  WS-NIV-POSICAO       PIC 9(02)  COMP.
002670*        CLIENTE QUE ESTE NIVEL ESTA DISPUTANDO NO MOMENTO
002680         05  WS-NIV-CANDIDATO     PIC 9(02)  COMP.
002690     03  FILLER                   PIC X(01).
002700
002710*----------------------------------------------------------------*
002720* MARCA OS CLIENTES JA VISITADOS NESTE CAMINHO DE AUMENTO, PARA
002730* A BUSCA NAO ENTRAR EM LACO REPETINDO UM CLIENTE JA DISPUTADO -
002740* ZERADA (4055) A CADA NOVO FUNCIONARIO TESTADO EM 4010
002750*----------------------------------------------------------------*
002760 01  WS-VISITADOS.
002770     03  WS-VISITADO OCCURS 60 TIMES
002780                                  PIC X(01).
002790     03  FILLER                   PIC X(01).
002800
002810*----------------------------------------------------------------*
002820* SUBSCRITOS DAS TABELAS E DA PILHA - TODOS COMP, UM POR
002830* CONTEXTO DE VARREDURA, PARA NAO MISTURAR O INDICE DO
002840* FUNCIONARIO-MAE COM O DO FUNCIONARIO-ATUAL NEM COM O DA PILHA
002850*----------------------------------------------------------------*
002860 01  WS-SUBSCRITOS.
002870     03  WS-IDX-FUNC              PIC 9(02)  COMP.
002880     03  WS-IDX-FUNC-ATUAL        PIC 9(02)  COMP.
002890     03  WS-IDX-CLIENTE           PIC 9(02)  COMP.
002900     03  WS-IDX-PILHA             PIC 9(02)  COMP.
002910     03  WS-IDX-ALLOW             PIC 9(02)  COMP.
002920     03  WS-CIDX                  PIC 9(02)  COMP.
002930     03  FILLER                   PIC X(01).
002940
002950*----------------------------------------------------------------*
002960* CHAVE DE PROCURA GENERICA PELO NOME DO CLIENTE EM TB-CLIENTE -
002970* A REDEFINES EXPOE A 1A. LETRA PARA DESCARTAR RAPIDO OS
002980* REGISTROS QUE NAO PODEM CASAR, ANTES DO COMPARE COMPLETO
002990*----------------------------------------------------------------*
003000 01  WS-CHAVE-PROCURA.
003010*    RECEBE O NOME DA CARTEIRA EM 4110, ANTES DE VARRER TB-CLIENTE
003020     03  WS-CHV-VALOR             PIC X(20).
003030     03  FILLER                   PIC X(01) VALUE SPACE.
003040*    MESMA AREA, VISTA PELA 1A. LETRA - E' WS-CHV-1A-LETRA QUE
003050*    4115 COMPARA CONTRA CP-NOME (WS-IDX-CLIENTE) (1:1)
003060 01  WS-CHAVE-PROCURA-R REDEFINES WS-CHAVE-PROCURA.
003070     03  WS-CHV-1A-LETRA          PIC X(01).
003080     03  WS-CHV-RESTO             PIC X(19).
003090     03  FILLER                   PIC X(01).
003100
003110*----------------------------------------------------------------*
003120* CONTADORES DO RESUMO (REGRA B5) - ACUMULADOS EM 6010/6020/
003130* 6030/6040 CONFORME A LINHA E' IMPRESSA, NUNCA RECALCULADOS
003140* PELAS TABELAS; WR-TOTAIS SO EXIBE WC-TOT-PAREADOS
003150*----------------------------------------------------------------*
003160 01  WC-TOTAIS.
003170     03  WC-TOT-PAREADOS          PIC 9(04)  COMP.
003180     03  WC-TOT-NAO-PAREADOS      PIC 9(04)  COMP.
003190     03  WC-TOT-DISPONIVEIS       PIC 9(04)  COMP.
003200     03  WC-TOT-INDISPONIVEIS     PIC 9(04)  COMP.
003210     03  FILLER                   PIC X(01).
003220
003230*    QUEBRA DE PAGINA DO RESUMO - MESMO VALOR DA ESCALA-CUIDADORES
003240 01  WC-CONSTANTES.
003250     03  WC-LINHAS-POR-PAGINA     PIC 9(02)  VALUE 55.
003260     03  FILLER                   PIC X(01).
003270
003280*    STATUS DOS TRES ARQUIVOS DO PROGRAMA - TESTADOS EM 1000
003290*    (ABERTURA) E NOS UNTIL DE 9100/9200 (FIM DE ARQUIVO)
003300 01  WT-FILE-STATUS.
003310     03  FS-FUNCIO                PIC XX     VALUE "00".
003320     03  FS-CLIEPT                PIC XX     VALUE "00".
003330     03  FS-RESUMO                PIC XX     VALUE "00".
003340     03  FILLER                   PIC X(01).
003350
003360*    CONTADOR DE PAGINA DO RESUMO, INCREMENTADO EM 6005 - O
003370*    RESUMO NAO QUEBRA PAGINA NO MEIO DE UMA SECAO (AO CONTRARIO
003380*    DA ESCALA), POR ISSO NAO HA CONTADOR DE LINHAS POR PAGINA
003390*    AQUI, SO' O NUMERO DA PAGINA PARA O CABECALHO
003400 01  WT-CONTADORES.
003410     03  WT-CT-PAGINA             PIC 9(03)  COMP VALUE ZERO.
003420     03  FILLER                   PIC X(01).
003430
003440*----------------------------------------------------------------*
003450* LINHAS DE IMPRESSAO DO RESUMO - WR-DET1 IMPRIME O PAR
003460* CLIENTE -> FUNCIONARIO; A REDEFINES WR-DET1-SIMPLES REAPROVEITA
003470* A MESMA AREA PARA AS LISTAGENS DE UM SO NOME (NAO PAREADOS,
003480* DISPONIVEIS E INDISPONIVEIS)
003490*----------------------------------------------------------------*
003500*    CABECALHO IMPRESSO A CADA QUEBRA DE PAGINA POR 6005
003510 01  WR-CAB1.
003520     03  FILLER                   PIC X(21)
003530                                   VALUE "PAREAMENTO CAPACIDADE".
003540     03  FILLER                   PIC X(15) VALUE SPACES.
003550     03  FILLER                   PIC X(08) VALUE "PAGINA: ".
003560     03  WR-CAB-PAGINA            PIC ZZ9.
003570
003580*    LINHA SEPARADORA ENTRE SECOES DO RESUMO (PAREADOS /
003590*    NAO-PAREADOS / DISPONIVEIS / INDISPONIVEIS)
003600 01  WR-SEP1.
003610     03  WR-SEP-TEXTO             PIC X(59) VALUE ALL "-".
003620     03  FILLER                   PIC X(01) VALUE "-".
003630
003640*    TITULO DE CADA UMA DAS QUATRO SECOES DO RESUMO (6010/6020/
003650*    6030/6040 MOVEM O TEXTO ANTES DO WRITE)
003660 01  WR-TITULO-SECAO.
003670     03  WR-TIT-TEXTO             PIC X(40).
003680     03  FILLER                   PIC X(20) VALUE SPACES.
003690
003700*    LINHA DE DETALHE DO PAR CLIENTE -> FUNCIONARIO, USADA POR
003710*    6010; A REDEFINES ABAIXO REAPROVEITA A MESMA AREA PARA AS
003720*    LISTAS DE UM SO NOME DAS SECOES 6020/6030/6040
003730 01  WR-DET1.
003740     03  WR-DET-CLIENTE           PIC X(20).
003750     03  FILLER                   PIC X(04) VALUE " -> ".
003760     03  WR-DET-FUNCIONARIO       PIC X(20).
003770 01  WR-DET1-SIMPLES REDEFINES WR-DET1.
003780     03  WR-DS-NOME               PIC X(20).
003790     03  FILLER                   PIC X(24).
003800
003810*    LINHA FINAL DO RESUMO - TOTAL DE PAREAMENTOS COM SUCESSO
003820*    (REGRA B5), IMPRESSA POR 6000 DEPOIS DAS QUATRO SECOES
003830 01  WR-TOTAIS.
003840     03  FILLER                   PIC X(24) VALUE
003850         "PAREAMENTOS COM SUCESSO:".
003860     03  WR-TOT-PAR               PIC ZZZ9  VALUE ZEROS.
003870     03  FILLER                   PIC X(12) VALUE SPACES.
003880
003890 PROCEDURE DIVISION.
003900*----------------------------------------------------------------*
003910* SEQUENCIA GERAL DO PROGRAMA (PARAGRAFOS NA FAIXA 1000 A 9000,
003920* MESMA CONVENCAO DA ESCALA-CUIDADORES):
003930*   1000 - CARGA DAS TABELAS E LIMPEZA DO PAREAMENTO ANTERIOR
003940*   4000 - CALCULO DO PAREAMENTO DE CARDINALIDADE MAXIMA
003950*   6000 - IMPRESSAO DO RESUMO (REGRA B5)
003960*   8000 - FECHAMENTO DOS ARQUIVOS
003970*   9000 - ROTINAS DE LEITURA (LE-ATE-EOF) COMPARTILHADAS
003980*----------------------------------------------------------------*
003990* 0000-CONTROLE - ROTINA PRINCIPAL
004000*----------------------------------------------------------------*
004010 0000-CONTROLE SECTION.
004020 0000.
004030*    CARREGA AS DUAS TABELAS E ZERA O PAREAMENTO ANTERIOR
004040     PERFORM 1000-INICIO        THRU 1000-INICIO-FIM.
004050*    O CORACAO DO PROGRAMA - BUSCA DE CAMINHOS DE AUMENTO (B4)
004060     PERFORM 4000-CALCULA-PAREAMENTO
004070         THRU 4000-CALCULA-PAREAMENTO-FIM.
004080*    IMPRESSAO DO RESUMO NAS QUATRO SECOES DA REGRA B5
004090     PERFORM 6000-IMPRIME-RESUMO THRU 6000-IMPRIME-RESUMO-FIM.
004100     PERFORM 8000-FINALIZA      THRU 8000-FINALIZA-FIM.
004110     STOP RUN.
004120 0000-CONTROLE-FIM.
004130     EXIT.
004140
004150* -----------------------------------
004160 1000-INICIO SECTION.
004170 1000.
004180* -----------------------------------
004190     OPEN INPUT  ARQFUNCIO
004200                 ARQCLIEPT.
004210     OPEN OUTPUT ARQRESUMO.
004220
004230*    SEM ROTINA DE RECUPERACAO AQUI - ABERTURA COM ERRO E'
004240*    FALHA FATAL, O PROGRAMA PARA IMEDIATAMENTE
004250     IF FS-FUNCIO NOT = "00"
004260        DISPLAY "ERRO ABERTURA ARQFUNCIO - STATUS: " FS-FUNCIO
004270        STOP RUN
004280     END-IF.
004290     IF FS-CLIEPT NOT = "00"
004300        DISPLAY "ERRO ABERTURA ARQCLIEPT - STATUS: " FS-CLIEPT
004310        STOP RUN
004320     END-IF.
004330
004340*    LE TODO O ARQFUNCIO PARA TB-FUNCIONARIOS, MESMO PADRAO
004350*    LE-ATE-EOF USADO NA ESCALA-CUIDADORES
004360     MOVE ZERO TO WS-QTD-FUNCIONARIO.
004370     PERFORM 9100-LE-FUNCIONARIOS THRU 9100-LE-FUNCIONARIOS-FIM
004380         UNTIL FS-FUNCIO = "10".
004390
004400*    LE TODO O ARQCLIEPT PARA TB-CLIENTES
004410     MOVE ZERO TO WS-QTD-CLIENTE.
004420     PERFORM 9200-LE-CLIENTES     THRU 9200-LE-CLIENTES-FIM
004430         UNTIL FS-CLIEPT = "10".
004440
004450*    CHAMADO 0632 - TODO PAREAMENTO ANTERIOR E' DESCARTADO NO
004460*    INICIO DA EXECUCAO, PARA QUE O PROGRAMA SEJA REAPROVEITAVEL
004470*    DENTRO DO MESMO PROCESSAMENTO
004480     PERFORM 1010-LIMPA-FUNCIONARIOS
004490         THRU 1010-LIMPA-FUNCIONARIOS-FIM
004500         VARYING WS-IDX-FUNC FROM 1 BY 1
004510         UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
004520     PERFORM 1020-LIMPA-CLIENTES THRU 1020-LIMPA-CLIENTES-FIM
004530         VARYING WS-IDX-CLIENTE FROM 1 BY 1
004540         UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
004550 1000-INICIO-FIM.
004560     EXIT.
004570
004580*    ZERO EM FP-ATRIBUIDO SIGNIFICA "AINDA LIVRE" PARA A
004590*    VARREDURA DE 4010
004600 1010-LIMPA-FUNCIONARIOS SECTION.
004610 1010.
004620     MOVE ZERO TO FP-ATRIBUIDO (WS-IDX-FUNC).
004630 1010-LIMPA-FUNCIONARIOS-FIM.
004640     EXIT.
004650
004660*    ZERO EM CP-ATRIBUIDO SIGNIFICA "AINDA LIVRE" PARA O
004670*    CAMINHO DE AUMENTO DE 4120
004680 1020-LIMPA-CLIENTES SECTION.
004690 1020.
004700     MOVE ZERO TO CP-ATRIBUIDO (WS-IDX-CLIENTE).
004710 1020-LIMPA-CLIENTES-FIM.
004720     EXIT.
004730*    NOTAR QUE 1010/1020 SAO PARAGRAFOS DE UMA SO LINHA, CHAMADOS
004740*    EM LACO PELO PERFORM...VARYING DE 1000 - CADA UM LIMPA UMA
004750*    SO' POSICAO DA TABELA POR CHAMADA, NO PADRAO DESTA CASA
004760
004770* -----------------------------------
004780* 4000-CALCULA-PAREAMENTO - UM CAMINHO DE AUMENTO POR FUNCIONARIO
004790* DISPONIVEL E AINDA NAO PAREADO (REGRAS B1, B3, B4)
004800*
004810* EXEMPLO: SE O FUNCIONARIO 5 JA ESTA' PAREADO COM O CLIENTE 12,
004820* E O FUNCIONARIO 9 (AINDA LIVRE) TEM O CLIENTE 12 COMO UNICA
004830* OPCAO DE CARTEIRA, O CAMINHO DE AUMENTO TENTA ACHAR, NA
004840* CARTEIRA DO FUNCIONARIO 5, OUTRO CLIENTE LIVRE PARA REMANEJA-LO
004850* - SO' ENTAO O FUNCIONARIO 9 FICA COM O CLIENTE 12 (REGRA B4)
004860* -----------------------------------
004870 4000-CALCULA-PAREAMENTO SECTION.
004880 4000.
004890     PERFORM 4010-TESTA-FUNCIONARIO
004900         THRU 4010-TESTA-FUNCIONARIO-FIM
004910         VARYING WS-IDX-FUNC FROM 1 BY 1
004920         UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
004930 4000-CALCULA-PAREAMENTO-FIM.
004940     EXIT.
004950*    A ORDEM DE VARREDURA DOS FUNCIONARIOS E' A ORDEM DO ARQUIVO
004960*    DE ENTRADA - NAO HA CRITERIO DE PRIORIDADE (VER OBSERVACOES
004970*    GERAIS DE MANUTENCAO NO CABECALHO DO PROGRAMA)
004980
004990*    SO' ENTRA NA BUSCA O FUNCIONARIO DISPONIVEL (B1) E AINDA
005000*    LIVRE (B3) - O TOPO = ZERO OU O ACHOU-PATH TERMINA O
005010*    CAMINHO DE AUMENTO DESTE FUNCIONARIO, COM OU SEM SUCESSO
005020 4010-TESTA-FUNCIONARIO SECTION.
005030 4010.
005040     IF FP-DISP-SIM (WS-IDX-FUNC)
005050        AND FP-ATRIBUIDO (WS-IDX-FUNC) = ZERO
005060        PERFORM 4050-PREPARA-PILHA THRU 4050-PREPARA-PILHA-FIM
005070        PERFORM 4100-TENTA-AUMENTAR
005080            THRU 4100-TENTA-AUMENTAR-FIM
005090            UNTIL WS-TOPO = ZERO OR WS-ACHOU-PATH
005100     END-IF.
005110 4010-TESTA-FUNCIONARIO-FIM.
005120     EXIT.
005130*    WS-ACHOU-CAMINHO (88 WS-ACHOU-PATH) E' REINICIADA A CADA
005140*    FUNCIONARIO TESTADO, EM 4050 - NUNCA CARREGA RESULTADO DE
005150*    UM FUNCIONARIO PARA O PROXIMO
005160
005170*    ZERA A MARCACAO DE VISITADOS E EMPILHA O PRIMEIRO NIVEL
005180*    (O PROPRIO FUNCIONARIO, POSICAO 1 DA CARTEIRA) ANTES DE
005190*    COMECAR A BUSCA EM PROFUNDIDADE DESTE FUNCIONARIO
005200 4050-PREPARA-PILHA SECTION.
005210 4050.
005220     PERFORM 4055-LIMPA-VISITADOS THRU 4055-LIMPA-VISITADOS-FIM
005230         VARYING WS-IDX-CLIENTE FROM 1 BY 1
005240         UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
005250     MOVE "N" TO WS-ACHOU-CAMINHO.
005260     MOVE 1 TO WS-TOPO.
005270     MOVE WS-IDX-FUNC TO WS-NIV-FUNCIONARIO (1).
005280     MOVE 1 TO WS-NIV-POSICAO (1).
005290 4050-PREPARA-PILHA-FIM.
005300     EXIT.
005310
005320 4055-LIMPA-VISITADOS SECTION.
005330 4055.
005340     MOVE "N" TO WS-VISITADO (WS-IDX-CLIENTE).
005350 4055-LIMPA-VISITADOS-FIM.
005360     EXIT.
005370
005380* -----------------------------------
005390* 4100-TENTA-AUMENTAR - UM PASSO DA BUSCA EM PROFUNDIDADE PELO
005400* CAMINHO DE AUMENTO, NO TOPO ATUAL DA PILHA (CHAMADO 1149)
005410*
005420* CADA CHAMADA EXAMINA UM UNICO NOME DA CARTEIRA DO FUNCIONARIO
005430* QUE ESTA' NO TOPO ATUAL DA PILHA (WS-NIV-POSICAO APONTA A
005440* PROXIMA POSICAO A TESTAR) - POR ISSO 0010-TESTA-FUNCIONARIO
005450* TEM QUE REPETIR ESTE PARAGRAFO ATE A PILHA ESVAZIAR (BACKTRACK
005460* COMPLETO) OU ACHAR O CAMINHO (WS-ACHOU-PATH)
005470* -----------------------------------
005480 4100-TENTA-AUMENTAR SECTION.
005490 4100.
005500     MOVE WS-NIV-FUNCIONARIO (WS-TOPO) TO WS-IDX-FUNC-ATUAL.
005510* -----------------------------------
005520*    CARTEIRA DESTE NIVEL ESGOTADA SEM ACHAR CAMINHO - DESCE UM
005530*    NIVEL NA PILHA (BACKTRACK) E DEIXA O UNTIL DE 4010 DECIDIR
005540*    SE TENTA OUTRO NIVEL OU DESISTE DESTE FUNCIONARIO
005550 4100-TESTA-FIM-CARTEIRA.
005560     IF WS-NIV-POSICAO (WS-TOPO) >
005570           FP-QTD-CLIENTE (WS-IDX-FUNC-ATUAL)
005580        SUBTRACT 1 FROM WS-TOPO
005590        GO TO 4100-TENTA-AUMENTAR-FIM
005600     END-IF.
005610
005620     MOVE WS-NIV-POSICAO (WS-TOPO) TO WS-IDX-ALLOW.
005630     ADD 1 TO WS-NIV-POSICAO (WS-TOPO).
005640
005650*    PROCURA EM TB-CLIENTE O NOME QUE ESTA NA POSICAO WS-IDX-ALLOW
005660*    DA CARTEIRA (REGRA B2) - WS-CIDX = ZERO SE O NOME NAO CONSTA
005670*    MAIS NA LISTA DE CLIENTES DO DIA
005680     PERFORM 4110-ACHA-CLIENTE THRU 4110-ACHA-CLIENTE-FIM.
005690     IF WS-CIDX = ZERO
005700        GO TO 4100-TENTA-AUMENTAR-FIM
005710     END-IF.
005720*    CLIENTE JA DISPUTADO NESTE MESMO CAMINHO DE AUMENTO - PULA,
005730*    PARA NAO ENTRAR EM LACO (COMENTARIO DO TOPO DE WS-VISITADOS)
005740     IF WS-VISITADO (WS-CIDX) = "S"
005750        GO TO 4100-TENTA-AUMENTAR-FIM
005760     END-IF.
005770
005780     MOVE "S" TO WS-VISITADO (WS-CIDX).
005790     MOVE WS-CIDX TO WS-NIV-CANDIDATO (WS-TOPO).
005800
005810*    CLIENTE AINDA LIVRE - O CAMINHO FECHA AQUI (B4); CLIENTE JA
005820*    PAREADO - EMPILHA O FUNCIONARIO QUE O TINHA E CONTINUA A
005830*    BUSCA A PARTIR DA CARTEIRA DESSE OUTRO FUNCIONARIO
005840     IF CP-ATRIBUIDO (WS-CIDX) = ZERO
005850        PERFORM 4120-APLICA-CAMINHO THRU 4120-APLICA-CAMINHO-FIM
005860        MOVE "S" TO WS-ACHOU-CAMINHO
005870     ELSE
005880        ADD 1 TO WS-TOPO
005890        MOVE CP-ATRIBUIDO (WS-CIDX)
005900            TO WS-NIV-FUNCIONARIO (WS-TOPO)
005910        MOVE 1 TO WS-NIV-POSICAO (WS-TOPO)
005920     END-IF.
005930 4100-TENTA-AUMENTAR-FIM.
005940     EXIT.
005950
005960* -----------------------------------
005970* 4110-ACHA-CLIENTE - LOCALIZA, EM TB-CLIENTE, O INDICE DO NOME
005980* QUE OCUPA A POSICAO WS-IDX-ALLOW NA CARTEIRA DO FUNCIONARIO
005990* WS-IDX-FUNC-ATUAL (REGRA B2 - AUTORIZACAO)
006000* -----------------------------------
006010 4110-ACHA-CLIENTE SECTION.
006020 4110.
006030     MOVE ZERO TO WS-CIDX.
006040     MOVE FP-CLI-NOME (WS-IDX-FUNC-ATUAL, WS-IDX-ALLOW)
006050         TO WS-CHAVE-PROCURA.
006060     PERFORM 4115-COMPARA-CLIENTE THRU 4115-COMPARA-CLIENTE-FIM
006070         VARYING WS-IDX-CLIENTE FROM 1 BY 1
006080         UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE
006090         OR WS-CIDX NOT = ZERO.
006100 4110-ACHA-CLIENTE-FIM.
006110     EXIT.
006120
006130*    CHAMADO 1409 - TESTA A 1A. LETRA ANTES DO COMPARE COMPLETO,
006140*    MESMO ATALHO USADO NA ESCALA-CUIDADORES PARA NAO GASTAR 20
006150*    POSICOES DE COMPARACAO EM TODO NOME QUE JA COMECA DIFERENTE
006160 4115-COMPARA-CLIENTE SECTION.
006170 4115.
006180     IF WS-CHV-1A-LETRA = CP-NOME (WS-IDX-CLIENTE) (1:1)
006190        AND WS-CHAVE-PROCURA = CP-NOME (WS-IDX-CLIENTE)
006200        MOVE WS-IDX-CLIENTE TO WS-CIDX
006210     END-IF.
006220 4115-COMPARA-CLIENTE-FIM.
006230     EXIT.
006240
006250* -----------------------------------
006260* 4120-APLICA-CAMINHO - O CAMINHO DE AUMENTO FOI ENCONTRADO;
006270* PERCORRE A PILHA DA BASE PARA O TOPO GRAVANDO, EM CADA NIVEL,
006280* O PAREAMENTO DEFINITIVO DO FUNCIONARIO DAQUELE NIVEL COM O
006290* CLIENTE QUE ELE DISPUTOU - LIBERANDO, EM CADEIA, O CLIENTE
006300* QUE CADA FUNCIONARIO REMANEJADO DEIXA PARA TRAS
006310*
006320* NA PILHA MONTADA POR 4100, O NIVEL 1 E' SEMPRE O FUNCIONARIO
006330* ORIGINAL (O DE 4010); OS NIVEIS SEGUINTES SAO OS FUNCIONARIOS
006340* DESLOCADOS EM CADEIA. PERCORRER DA BASE PARA O TOPO GARANTE
006350* QUE O PAR ANTIGO DE CADA NIVEL JA FOI SOBRESCRITO ANTES DE
006360* SER LIDO PELO PROXIMO (CHAMADO 1149 - SEM RECURSAO)
006370* -----------------------------------
006380 4120-APLICA-CAMINHO SECTION.
006390 4120.
006400     PERFORM 4125-GRAVA-NIVEL THRU 4125-GRAVA-NIVEL-FIM
006410         VARYING WS-IDX-PILHA FROM 1 BY 1
006420         UNTIL WS-IDX-PILHA > WS-TOPO.
006430     MOVE ZERO TO WS-TOPO.
006440 4120-APLICA-CAMINHO-FIM.
006450     EXIT.
006460
006470*    GRAVA, NESTE NIVEL DA PILHA, O NOVO PAR FUNCIONARIO/CLIENTE
006480*    NOS DOIS SENTIDOS (FP-ATRIBUIDO E CP-ATRIBUIDO) - E' ESTA
006490*    SOBRESCRITA DE CP-ATRIBUIDO QUE REMANEJA (B4) O CLIENTE QUE
006500*    ESTAVA PAREADO COM O FUNCIONARIO-MAE DE UM NIVEL ANTERIOR
006510 4125-GRAVA-NIVEL SECTION.
006520 4125.
006530     MOVE WS-NIV-CANDIDATO (WS-IDX-PILHA) TO FP-ATRIBUIDO
006540         (WS-NIV-FUNCIONARIO (WS-IDX-PILHA)).
006550     MOVE WS-NIV-FUNCIONARIO (WS-IDX-PILHA) TO CP-ATRIBUIDO
006560         (WS-NIV-CANDIDATO (WS-IDX-PILHA)).
006570 4125-GRAVA-NIVEL-FIM.
006580     EXIT.
006590
006600* -----------------------------------
006610* 6000-IMPRIME-RESUMO - RELATORIO DE RESUMO DO PAREAMENTO
006620* (REGRA B5)
006630* -----------------------------------
006640*    AS QUATRO SECOES DA REGRA B5, NESTA ORDEM FIXA - PAREADOS,
006650*    NAO-PAREADOS, DISPONIVEIS SEM PAR, INDISPONIVEIS - SEGUIDAS
006660*    DO TOTAL FINAL DE PAREAMENTOS COM SUCESSO
006670 6000-IMPRIME-RESUMO SECTION.
006680 6000.
006690     PERFORM 6005-CABECALHO-RESUMO
006700         THRU 6005-CABECALHO-RESUMO-FIM.
006710
006720     MOVE ZERO TO WC-TOT-PAREADOS.
006730     MOVE ZERO TO WC-TOT-NAO-PAREADOS.
006740     MOVE ZERO TO WC-TOT-DISPONIVEIS.
006750     MOVE ZERO TO WC-TOT-INDISPONIVEIS.
006760
006770*    SECAO 1 - PARES FORMADOS, VARRENDO TB-CLIENTE
006780     MOVE "PARES CLIENTE -> FUNCIONARIO" TO WR-TIT-TEXTO.
006790     WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 1.
006800     PERFORM 6010-LISTA-PAREADOS THRU 6010-LISTA-PAREADOS-FIM
006810         VARYING WS-IDX-CLIENTE FROM 1 BY 1
006820         UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
006830
006840*    SECAO 2 - CLIENTES QUE FICARAM SEM FUNCIONARIO (B5)
006850     MOVE "CLIENTES NAO PAREADOS" TO WR-TIT-TEXTO.
006860     WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
006870     PERFORM 6020-LISTA-NAO-PAREADOS
006880         THRU 6020-LISTA-NAO-PAREADOS-FIM
006890         VARYING WS-IDX-CLIENTE FROM 1 BY 1
006900         UNTIL WS-IDX-CLIENTE > WS-QTD-CLIENTE.
006910
006920*    SECAO 3 - FUNCIONARIOS DISPONIVEIS QUE FICARAM SEM CLIENTE
006930     MOVE "FUNCIONARIOS DISPONIVEIS E NAO PAREADOS"
006940         TO WR-TIT-TEXTO.
006950     WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
006960     PERFORM 6030-LISTA-DISPONIVEIS
006970         THRU 6030-LISTA-DISPONIVEIS-FIM
006980         VARYING WS-IDX-FUNC FROM 1 BY 1
006990         UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
007000
007010*    SECAO 4 - FUNCIONARIOS QUE NEM ENTRARAM NA BUSCA (B1) -
007020*    CHAMADO 1289
007030     MOVE "FUNCIONARIOS INDISPONIVEIS" TO WR-TIT-TEXTO.
007040     WRITE RS-LINHA FROM WR-TITULO-SECAO AFTER ADVANCING 2.
007050     PERFORM 6040-LISTA-INDISPONIVEIS
007060         THRU 6040-LISTA-INDISPONIVEIS-FIM
007070         VARYING WS-IDX-FUNC FROM 1 BY 1
007080         UNTIL WS-IDX-FUNC > WS-QTD-FUNCIONARIO.
007090
007100*    TOTAL FINAL - UNICO NUMERO EXIGIDO PELA REGRA B5
007110     MOVE WC-TOT-PAREADOS TO WR-TOT-PAR.
007120     WRITE RS-LINHA FROM WR-TOTAIS AFTER ADVANCING 2.
007130 6000-IMPRIME-RESUMO-FIM.
007140     EXIT.
007150
007160*    UMA SO PAGINA POR EXECUCAO (O RESUMO NAO QUEBRA PAGINA NO
007170*    MEIO DE UMA SECAO) - WT-CT-PAGINA SEMPRE VALE 1 AQUI
007180 6005-CABECALHO-RESUMO SECTION.
007190 6005.
007200     ADD 1 TO WT-CT-PAGINA.
007210     MOVE WT-CT-PAGINA  TO WR-CAB-PAGINA.
007220     WRITE RS-LINHA FROM WR-CAB1 AFTER ADVANCING PAGE.
007230     WRITE RS-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
007240 6005-CABECALHO-RESUMO-FIM.
007250     EXIT.
007260
007270*    CP-ATRIBUIDO NOT = ZERO QUER DIZER QUE 4125 FECHOU UM
007280*    CAMINHO DE AUMENTO PARA ESTE CLIENTE
007290 6010-LISTA-PAREADOS SECTION.
007300 6010.
007310     IF CP-ATRIBUIDO (WS-IDX-CLIENTE) NOT = ZERO
007320        MOVE CP-NOME (WS-IDX-CLIENTE) TO WR-DET-CLIENTE
007330        MOVE FP-NOME (CP-ATRIBUIDO (WS-IDX-CLIENTE))
007340            TO WR-DET-FUNCIONARIO
007350        WRITE RS-LINHA FROM WR-DET1 AFTER ADVANCING 1
007360        ADD 1 TO WC-TOT-PAREADOS
007370     END-IF.
007380 6010-LISTA-PAREADOS-FIM.
007390     EXIT.
007400
007410*    O OPOSTO DE 6010 - CLIENTE QUE FICOU COM CP-ATRIBUIDO ZERO
007420*    AO FIM DE TODA A BUSCA (MESMO APOS TODOS OS REMANEJOS)
007430 6020-LISTA-NAO-PAREADOS SECTION.
007440 6020.
007450     IF CP-ATRIBUIDO (WS-IDX-CLIENTE) = ZERO
007460        MOVE CP-NOME (WS-IDX-CLIENTE) TO WR-DS-NOME
007470        WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
007480        ADD 1 TO WC-TOT-NAO-PAREADOS
007490     END-IF.
007500 6020-LISTA-NAO-PAREADOS-FIM.
007510     EXIT.
007520
007530*    FUNCIONARIO ELEGIVEL (B1) MAS QUE A BUSCA NAO CONSEGUIU
007540*    CASAR COM NENHUM CLIENTE DE SUA CARTEIRA
007550 6030-LISTA-DISPONIVEIS SECTION.
007560 6030.
007570     IF FP-DISP-SIM (WS-IDX-FUNC)
007580        AND FP-ATRIBUIDO (WS-IDX-FUNC) = ZERO
007590        MOVE FP-NOME (WS-IDX-FUNC) TO WR-DS-NOME
007600        WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
007610        ADD 1 TO WC-TOT-DISPONIVEIS
007620     END-IF.
007630 6030-LISTA-DISPONIVEIS-FIM.
007640     EXIT.
007650
007660*    FUNCIONARIO QUE A REGRA B1 EXCLUIU DA BUSCA (FP-DISPONIVEL
007670*    = "N") - CHAMADO 0874/1289 PEDIRAM ESTA LISTA EM SECAO
007680*    PROPRIA, SEPARADA DOS DISPONIVEIS SEM PAR
007690 6040-LISTA-INDISPONIVEIS SECTION.
007700 6040.
007710     IF FP-DISP-NAO (WS-IDX-FUNC)
007720        MOVE FP-NOME (WS-IDX-FUNC) TO WR-DS-NOME
007730        WRITE RS-LINHA FROM WR-DET1-SIMPLES AFTER ADVANCING 1
007740        ADD 1 TO WC-TOT-INDISPONIVEIS
007750     END-IF.
007760 6040-LISTA-INDISPONIVEIS-FIM.
007770     EXIT.
007780
007790*    FECHA OS TRES ARQUIVOS - SEM MENSAGEM DE STATUS, O FECHAMENTO
007800*    SO' E' ALCANCADO QUANDO 0000-CONTROLE JA TERMINOU O RESUMO
007810 8000-FINALIZA SECTION.
007820 8000.
007830     CLOSE ARQFUNCIO ARQCLIEPT ARQRESUMO.
007840 8000-FINALIZA-FIM.
007850     EXIT.
007860
007870* -----------------------------------
007880*    LE-ATE-EOF - CARREGA UM FUNCIONARIO POR VEZ PARA A PROXIMA
007890*    POSICAO DA TABELA E ZERA O PAREAMENTO DESTE REGISTRO (O
007900*    ZERO DEFINITIVO SO' VEM DE 1010, ESTE AQUI E' SO' CAUTELA
007910*    CONTRA LIXO DA AREA DE TRABALHO ANTERIOR)
007920 9100-LE-FUNCIONARIOS SECTION.
007930 9100.
007940* -----------------------------------
007950*    NAO HA TESTE DE LIMITE AQUI - SE O ARQFUNCIO TRAZER MAIS
007960*    DE 40 REGISTROS (CHAMADO 0978), A SUBSCRICAO ABAIXO VAI
007970*    ALEM DO OCCURS E O COMPORTAMENTO PASSA A DEPENDER DO
007980*    COMPILADOR; NUNCA OCORREU EM PRODUCAO ATE HOJE
007990     READ ARQFUNCIO INTO TB-FUNCIONARIO (WS-QTD-FUNCIONARIO + 1)
008000         AT END
008010            MOVE "10" TO FS-FUNCIO
008020     END-READ.
008030     IF FS-FUNCIO = "00"
008040        ADD 1 TO WS-QTD-FUNCIONARIO
008050        MOVE ZEROS TO FP-ATRIBUIDO (WS-QTD-FUNCIONARIO)
008060     END-IF.
008070 9100-LE-FUNCIONARIOS-FIM.
008080     EXIT.
008090
008100*    MESMO PADRAO LE-ATE-EOF DE 9100, PARA A TABELA DE CLIENTES -
008110*    MESMA OBSERVACAO SOBRE O LIMITE, AQUI 60 REGISTROS
008120 9200-LE-CLIENTES SECTION.
008130 9200.
008140     READ ARQCLIEPT INTO TB-CLIENTE (WS-QTD-CLIENTE + 1)
008150         AT END
008160            MOVE "10" TO FS-CLIEPT
008170     END-READ.
008180     IF FS-CLIEPT = "00"
008190        ADD 1 TO WS-QTD-CLIENTE
008200        MOVE ZEROS TO CP-ATRIBUIDO (WS-QTD-CLIENTE)
008210     END-IF.
008220 9200-LE-CLIENTES-FIM.
008230     EXIT.
008240*----------------------------------------------------------------*
008250* FIM DO PROGRAMA PAREAMENTO-CAPACIDADE - VER CABECALHO PARA O
008260* HISTORICO DE ALTERACOES E AS OBSERVACOES GERAIS DE MANUTENCAO
008270*----------------------------------------------------------------*

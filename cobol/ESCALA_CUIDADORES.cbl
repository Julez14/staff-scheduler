000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ESCALA-CUIDADORES.
000030 AUTHOR.        ALBERI NUNES.
000040 INSTALLATION.  HBSIS-SUPERO.
000050 DATE-WRITTEN.  14/03/1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO HBSIS-SUPERO.
000080*----------------------------------------------------------------*
000090* SISTEMA:      ESCALA
000100* PROGRAMA:     ESCALA-CUIDADORES
000110*
000120* OBJETIVO:     MONTAR A ESCALA DIARIA DE ATENDIMENTO DOMICILIAR,
000130*               DESIGNANDO UM CUIDADOR PARA CADA HORARIO PEDIDO
000140*               POR UM PACIENTE, E GERAR O ARQUIVO DE IMPORTACAO
000150*               PARA A AGENDA (CALENDARIO) DO DIA.
000160*
000170* ENTRADA:      ARQCUIDAD  - CUIDADORES DO PLANTAO E JANELAS
000180*               ARQPACNTE  - PACIENTES E HORARIOS PEDIDOS
000190* SAIDA:        ARQESCALA  - LISTAGEM DA ESCALA (IMPRESSAO)
000200*               ARQCSV     - ARQUIVO CSV PARA IMPORTACAO NA AGENDA
000210*
000220* REGRAS:       A DESIGNACAO E' "PRIMEIRO QUE SERVE" -  O
000230*               CUIDADOR E' TESTADO NA ORDEM EM QUE APARECE NO
000240*               ARQUIVO DE ENTRADA; VALE O PRIMEIRO QUE ESTIVER
000250*               DISPONIVEL, AUTORIZADO PARA O PACIENTE, COM
000260*               JANELA QUE COBRE TODO O HORARIO PEDIDO E SEM
000270*               CHOQUE COM OUTRO ATENDIMENTO JA FIRMADO NO DIA.
000280*
000290*               O PROGRAMA NAO FAZ OTIMIZACAO DE ESCALA - NAO
000300*               EXISTE "MELHOR" CUIDADOR, SO O PRIMEIRO QUE
000310*               SERVE, NA ORDEM EM QUE FOI CADASTRADO. QUEM
000320*               QUISER OUTRA ORDEM TEM QUE REORDENAR O ARQUIVO
000330*               ARQCUIDAD ANTES DE RODAR O PROGRAMA.
000340*
000350* REGRAS DE NEGOCIO DA DESIGNACAO (CITADAS NOS PARAGRAFOS 32XX):
000360*   A1 - O CUIDADOR TEM QUE ESTAR DISPONIVEL NO DIA
000370*        (TC-DISPONIVEL = "Y")
000380*   A2 - O PACIENTE TEM QUE CONSTAR NA CARTEIRA DO CUIDADOR
000390*   A3 - UMA SO JANELA DO CUIDADOR TEM QUE COBRIR O HORARIO TODO,
000400*        NAO SE EMENDAM DUAS JANELAS PARA FECHAR A COBERTURA
000410*   A4 - O CUIDADOR NAO PODE TER CHOQUE COM ATENDIMENTO JA
000420*        FIRMADO NAQUELE DIA (TOQUE PONTA-A-PONTA NAO E' CHOQUE)
000430*   A5 - SE NINGUEM SERVIR, O ATENDIMENTO VAI PARA A LISTAGEM E
000440*        PARA O CSV COM O LITERAL "SEM CUIDADOR DISPONIVEL"
000450*   A6 - HORA GRAVADA EM FRACAO (9(02)V99) E' CONVERTIDA PARA
000460*        HH:MM NA SAIDA, COM ARREDONDAMENTO DE MINUTO
000470*----------------------------------------------------------------*
000480* HISTORICO DE ALTERACOES
000490*----------------------------------------------------------------*
000500*    14/03/1989  AN   PRIMEIRA VERSAO - UM CUIDADOR POR PACIENTE
000510*    02/05/1989  AN   INCLUIDA A JANELA DE HORARIO DO CUIDADOR
000520*    19/09/1990  AN   CHAMADO 0512 - CUIDADOR PASSA A TER ATE 4
000530*                     JANELAS DE HORARIO NO DIA
000540*    07/02/1991  RSN  CHAMADO 0588 - CARTEIRA DE PACIENTES POR
000550*                     CUIDADOR AMPLIADA PARA 12 NOMES
000560*    23/11/1992  RSN  CHAMADO 0701 - IMPEDIR CHOQUE DE HORARIO
000570*                     ENTRE DOIS ATENDIMENTOS DO MESMO CUIDADOR
000580*    15/06/1993  AN   CHAMADO 0744 - LISTAGEM COM QUEBRA DE
000590*                     CONTROLE POR PACIENTE E TOTAIS NO RODAPE
000600*    30/01/1995  MCF  CHAMADO 0861 - GERACAO DO ARQUIVO CSV PARA
000610*                     IMPORTACAO NA AGENDA DA CENTRAL
000620*    11/08/1995  MCF  CHAMADO 0902 - "SEM CUIDADOR DISPONIVEL"
000630*                     PASSA A GRAVAR TAMBEM NO ARQUIVO CSV
000640*    22/02/1996  RSN  CHAMADO 0955 - TOQUE DE HORARIO (FIM =
000650*                     INICIO DO PROXIMO) DEIXA DE SER CHOQUE
000660*    09/10/1996  AN   CHAMADO 1006 - PADRONIZADO ARREDONDAMENTO
000670*                     DE MINUTO NA CONVERSAO HH:MM
000680*    18/03/1998  MCF  CHAMADO 1098 - REVISAO GERAL P/ ANO 2000,
000690*                     SEM CAMPOS DE ANO COM 2 DIGITOS NO PROGRAMA
000700*    04/12/1998  RSN  CHAMADO 1101 - CERTIFICACAO Y2K CONCLUIDA,
000710*                     DATA DA AGENDA JA NASCE COM 4 DIGITOS
000720*    27/05/1999  JPS  CHAMADO 1144 - LIMITE DE CUIDADORES E
000730*                     PACIENTES POR EXECUCAO ELEVADO PARA 50
000740*    13/11/2001  JPS  CHAMADO 1230 - CORRIGIDO FILLER DO LAYOUT
000750*                     DE PACIENTES APOS AMPLIACAO DA CARTEIRA
000760*    06/06/2003  MCF  CHAMADO 1355 - TRIMAGEM DE NOME NA LINHA
000770*                     DO CALENDARIO (NOME SEM BRANCOS A DIREITA)
000780*    19/01/2004  JPS  CHAMADO 1402 - ATENDIMENTO 2/3/4 DO
000790*                     PACIENTE GRAVAVA HORA ERRADA E FICAVA SEM
000800*                     CUIDADOR NA LISTAGEM; CUIDADOR DESIGNADO
000810*                     SAIU DE DENTRO DO OCCURS DE ATENDIMENTO E
000820*                     PASSOU PARA TABELA PROPRIA (TP-CUIDADOR)
000830*    05/07/2004  JPS  CHAMADO 1402 (CONTINUACAO) - CABECALHO DO
000840*                     CSV CORRIGIDO: LITERAL QUEBRADA NO FONTE
000850*                     SEM A MARCA DE CONTINUACAO NA COLUNA 7
000860*                     GRAVAVA DUAS LINHAS EM VEZ DE UMA
000870*    02/03/2005  MCF  CHAMADO 1420 - AVANCO DE FOLHA DA LISTAGEM
000880*                     PASSOU A USAR A PALAVRA RESERVADA PAGE EM
000890*                     VEZ DO MNEMONICO C01, QUE NUNCA FOI LIGADO
000900*                     A NENHUM CANAL REAL DE IMPRESSORA NA CASA
000910*----------------------------------------------------------------*
000920* OBSERVACOES GERAIS DE MANUTENCAO
000930*----------------------------------------------------------------*
000940*    - OS NOMES LOGICOS DDCUIDAD/DDPACNTE/DDESCALA/DDCSV SAO
000950*      RESOLVIDOS NA JCL DE PRODUCAO (VER LIB DE PROCS DA ESCALA);
000960*      NAO MUDAR AQUI SEM AVISAR A OPERACAO
000970*    - O PROGRAMA NAO GRAVA NADA NA CARTEIRA DE CUIDADORES; QUEM
000980*      MANTEM ARQCUIDAD E ARQPACNTE E' A ROTINA DE CADASTRO, QUE
000990*      NAO FAZ PARTE DESTE FONTE
001000*    - SE PRECISAR RODAR DUAS VEZES NO MESMO DIA (REPROCESSO),
001010*      LEMBRAR QUE OS TOTAIS E A ESCALA SAO GERADOS DO ZERO A
001020*      CADA EXECUCAO - NAO HA ACUMULO ENTRE RODADAS
001030*    - OS LIMITES DE TABELA (50 CUIDADORES, 50 PACIENTES, 4
001040*      JANELAS, 12 NOMES DE CARTEIRA, 48 RESERVAS) SAO OS MESMOS
001050*      DO CHAMADO 1144; SE A DEMANDA CRESCER, E' SO AUMENTAR O
001060*      OCCURS - NAO HA SUBSCRITO CALCULADO QUE DEPENDA DO VALOR
001070*    - NAO EXISTE REGRA DE PRIORIDADE ENTRE PACIENTES; O
001080*      PROGRAMA PROCESSA NA ORDEM DO ARQUIVO ARQPACNTE E, SE
001090*      UM CUIDADOR FICAR SEM VAGA, QUEM PEDIU DEPOIS FICA SEM
001100*      CUIDADOR, MESMO QUE SEJA UM CASO MAIS ANTIGO
001110*----------------------------------------------------------------*
001120 ENVIRONMENT DIVISION.
001130*----------------------------------------------------------------*
001140* CONFIGURATION SECTION - O MNEMONICO TOP-OF-FORM FICA DECLARADO
001150* AQUI PELO PADRAO DA CASA, AINDA QUE A IMPRESSAO DESTE PROGRAMA
001160* USE ADVANCING PAGE (PALAVRA RESERVADA) NO LUGAR DO MNEMONICO -
001170* VER O PARAGRAFO 6004 E O CHAMADO 1420 NO HISTORICO ACIMA
001180*----------------------------------------------------------------*
001190 CONFIGURATION SECTION.
001200 SPECIAL-NAMES.
001210     C01 IS TOP-OF-FORM.
001220*----------------------------------------------------------------*
001230* INPUT-OUTPUT SECTION - QUATRO ARQUIVOS, TODOS LINE SEQUENTIAL,
001240* TODOS COM FILE STATUS PROPRIO PARA NAO MASCARAR ERRO DE UM
001250* ARQUIVO COM O STATUS DE OUTRO
001260*----------------------------------------------------------------*
001270 INPUT-OUTPUT SECTION.
001280 FILE-CONTROL.
001290*    ENTRADA - CARTEIRA DE CUIDADORES DO PLANTAO DO DIA, LIDA
001300*    POR COMPLETO E GUARDADA EM TB-CUIDADORES (PARAGRAFO 9100)
001310     SELECT ARQCUIDAD ASSIGN TO DDCUIDAD
001320         ORGANIZATION IS LINE SEQUENTIAL
001330         FILE STATUS IS FS-CUIDAD.
001340
001350*    ENTRADA - PACIENTES E HORARIOS PEDIDOS PARA O DIA, LIDA
001360*    POR COMPLETO E GUARDADA EM TB-PACIENTES (PARAGRAFO 9200)
001370     SELECT ARQPACNTE ASSIGN TO DDPACNTE
001380         ORGANIZATION IS LINE SEQUENTIAL
001390         FILE STATUS IS FS-PACNTE.
001400
001410*    SAIDA - LISTAGEM IMPRESSA DA ESCALA (PARAGRAFO 6000)
001420     SELECT ARQESCALA ASSIGN TO DDESCALA
001430         ORGANIZATION IS LINE SEQUENTIAL
001440         FILE STATUS IS FS-ESCALA.
001450
001460*    SAIDA - ARQUIVO CSV PARA IMPORTACAO NA AGENDA DA CENTRAL
001470*    (PARAGRAFO 7000)
001480     SELECT ARQCSV ASSIGN TO DDCSV
001490         ORGANIZATION IS LINE SEQUENTIAL
001500         FILE STATUS IS FS-CSV.
001510
001520 DATA DIVISION.
001530 FILE SECTION.
001540*    LAYOUT DO CUIDADOR - NOME, DISPONIBILIDADE, JANELAS DE
001550*    HORARIO E CARTEIRA DE PACIENTES ATENDIDOS (COPY MANTIDO
001560*    PELA TURMA DE CADASTRO, FORA DESTE FONTE)
001570 COPY arqcuidad.
001580*    LAYOUT DO PACIENTE - NOME E JANELAS DE ATENDIMENTO PEDIDAS
001590*    PARA O DIA (COPY MANTIDO PELA TURMA DE CADASTRO, FORA
001600*    DESTE FONTE)
001610 COPY arqpacnte.
001620
001630*----------------------------------------------------------------*
001640* ARQESCALA - LISTAGEM DE IMPRESSAO DA ESCALA DIARIA. REGISTRO
001650* UNICO DE 132 POSICOES, PREENCHIDO PELOS WRITE ... FROM DAS
001660* LINHAS WR-CAB1/WR-CAB2/WR-CAB-PACIENTE/WR-CAB-DET/WR-DET1/
001670* WR-TOTAIS DEFINIDAS MAIS ABAIXO NA WORKING-STORAGE
001680*----------------------------------------------------------------*
001690 FD  ARQESCALA
001700     RECORDING MODE IS F.
001710 01  ES-LINHA.
001720     03  ES-TEXTO                 PIC X(131).
001730     03  FILLER                   PIC X(001).
001740
001750*    ORGANIZACAO LINE SEQUENTIAL - O COMPILADOR GRAVA CADA LINHA
001760*    SEM OS BRANCOS A DIREITA, DE FORMA QUE O ARQUIVO QUE CHEGA
001770*    NA AGENDA TEM REGISTRO DE TAMANHO VARIAVEL, UMA LINHA POR
001780*    ATENDIMENTO
001790 FD  ARQCSV
001800     RECORDING MODE IS F.
001810 01  CV-LINHA.
001820     03  CV-TEXTO                 PIC X(199).
001830     03  FILLER                   PIC X(001).
001840
001850 WORKING-STORAGE SECTION.
001860*----------------------------------------------------------------*
001870* PREFIXOS USADOS NESTA WORKING-STORAGE (PADRAO DA CASA):
001880*   WS-   CHAVE/SUBSCRITO/AREA DE TRABALHO DE USO GERAL
001890*   WC-   CONSTANTE OU LITERAL DE CONFIGURACAO DA EXECUCAO
001900*   WT-   CONTROLE TECNICO (STATUS DE ARQUIVO, PAGINACAO)
001910*   WR-   LINHA DE IMPRESSAO (RECORD DE RELATORIO)
001920*   CV-   LINHA DO ARQUIVO CSV DE SAIDA
001930*   TB-   TABELA (GRUPO QUE CONTEM O OCCURS)
001940*   TC-   CAMPO DENTRO DA TABELA DE CUIDADORES
001950*   TP-   CAMPO DENTRO DA TABELA DE PACIENTES
001960*----------------------------------------------------------------*
001970* CHAVES DE CONTROLE DA VARREDURA - ISOLADAS EM NIVEL 77 POR
001980* SEREM TESTADAS/ALTERADAS EM VARIOS PONTOS DA DIVISAO DE
001990* PROCEDIMENTOS, FORA DO CONTEXTO DE QUALQUER TABELA
002000*----------------------------------------------------------------*
002010 77  WS-ACHOU-CUIDADOR         PIC X(01)  VALUE "N".
002020     88  WS-ACHOU                        VALUE "Y".
002030     88  WS-NAO-ACHOU                    VALUE "N".
002040 77  WS-PERMITE                PIC X(01)  VALUE "N".
002050     88  WS-PERMITE-SIM                  VALUE "Y".
002060 77  WS-COBERTURA              PIC X(01)  VALUE "N".
002070     88  WS-COBRE-SIM                    VALUE "Y".
002080 77  WS-CHOQUE                 PIC X(01)  VALUE "N".
002090     88  WS-CHOQUE-SIM                   VALUE "Y".
002100 77  WS-MINUTOS-CALC           PIC 9(02)  COMP.
002110*    ACUMULADOR DO CALCULO DE MINUTO NA CONVERSAO 9(02)V99 P/
002120*    HH:MM (REGRA A6); FICA AQUI E NAO DENTRO DE WS-HORA-SAIDA
002130*    PORQUE E' USADO SO COMO VARIAVEL DE TRABALHO DO PARAGRAFO
002140*    9500
002150 77  WS-TAM-GEN                PIC 9(02)  COMP.
002160*    TAMANHO (SEM BRANCOS A DIREITA) DO NOME QUE ESTIVER EM
002170*    WS-NOME-GEN NO MOMENTO - CALCULADO POR 9600-CALCULA-TAMANHO
002180 77  WS-NOME-GEN               PIC X(20).
002190*    AREA DE TRABALHO GENERICA PARA TRIMAGEM DE NOME - RECEBE
002200*    TANTO NOME DE PACIENTE QUANTO NOME DE CUIDADOR, UM POR VEZ,
002210*    ANTES DE MONTAR A LINHA DO CSV (PARAGRAFO 7200)
002220
002230*----------------------------------------------------------------*
002240* TABELA DE CUIDADORES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA
002250* (A ORDEM E' SIGNIFICATIVA PARA A DESIGNACAO "PRIMEIRO QUE
002260* SERVE" - VER REGRA A4 NO CABECALHO DO PROGRAMA)
002270*
002280*    TC-DISPONIVEL   "Y"/"N" - SE "N", O CUIDADOR NAO ENTRA NA
002290*                    VARREDURA DE NENHUMA JANELA NESTE DIA (A1)
002300*    TC-JANELA       ATE 4 INTERVALOS DE HORARIO EM QUE O
002310*                    CUIDADOR ESTA DE PLANTAO (A3)
002320*    TC-PACIENTE     CARTEIRA - ATE 12 NOMES DE PACIENTE QUE O
002330*                    CUIDADOR ESTA AUTORIZADO A ATENDER (A2)
002340*    TC-RESERVA      AGENDA JA FIRMADA NESTA EXECUCAO - CRESCE
002350*                    ATENDIMENTO A ATENDIMENTO CONFORME O
002360*                    PROGRAMA VAI DESIGNANDO (PARAGRAFO 3220);
002370*                    NASCE SEMPRE VAZIA (TC-QTD-RESERVA = 0)
002380*----------------------------------------------------------------*
002390 01  TB-CUIDADORES.
002400     03  WS-QTD-CUIDADOR          PIC 9(03)  COMP.
002410     03  TB-CUIDADOR OCCURS 50 TIMES.
002420         05  TC-NOME              PIC X(20).
002430         05  TC-DISPONIVEL        PIC X(01).
002440         05  TC-QTD-JANELA        PIC 9(02).
002450         05  TC-JANELA OCCURS 4 TIMES.
002460             10  TC-JAN-INICIO    PIC 9(02)V99.
002470             10  TC-JAN-FIM       PIC 9(02)V99.
002480         05  TC-QTD-PACIENTE      PIC 9(02).
002490         05  TC-PACIENTE OCCURS 12 TIMES
002500                                  PIC X(20).
002510         05  TC-QTD-RESERVA       PIC 9(03)  COMP.
002520         05  TC-RESERVA OCCURS 48 TIMES.
002530             10  TC-RES-INICIO    PIC 9(02)V99.
002540             10  TC-RES-FIM       PIC 9(02)V99.
002550     03  FILLER                   PIC X(01).
002560
002570*----------------------------------------------------------------*
002580* TABELA DE PACIENTES - CARREGADA NA ORDEM DO ARQUIVO DE ENTRADA
002590* CADA ATENDIMENTO GUARDA O RESULTADO DA DESIGNACAO (REGISTRO
002600* DE ATRIBUICAO DO NEGOCIO - CUIDADOR DESIGNADO OU "SEM CUIDADOR")
002610* TP-ATEND FICA COM O MESMO TAMANHO DE PC-ATEND (ARQPACNTE) PARA
002620* O READ...INTO NAO DESALINHAR AS JANELAS 2-4 - O CUIDADOR
002630* DESIGNADO VAI EM TABELA PROPRIA (TP-CUIDADOR), FORA DO OCCURS
002640* DO ARQUIVO, IGUAL JA SE FAZ COM TC-RESERVA NO CUIDADOR - CHAMADO
002650* 5209
002660*
002670*    TP-ATEND       ATE 4 JANELAS DE ATENDIMENTO PEDIDAS PELO
002680*                    PACIENTE PARA O DIA (MESMO FORMATO DO
002690*                    ARQUIVO ARQPACNTE, CAMPO A CAMPO)
002700*    TP-CUIDADOR     RESULTADO DA DESIGNACAO DE CADA JANELA -
002710*                    NOME DO CUIDADOR FIRMADO (3220) OU O
002720*                    LITERAL WC-SEM-CUIDADOR (A5); NASCE EM
002730*                    BRANCO NA LEITURA DO ARQUIVO E SO E'
002740*                    PREENCHIDO DEPOIS, EM 3100/3220
002750*----------------------------------------------------------------*
002760 01  TB-PACIENTES.
002770     03  WS-QTD-PACIENTE          PIC 9(03)  COMP.
002780     03  TB-PACIENTE OCCURS 50 TIMES.
002790         05  TP-NOME              PIC X(20).
002800         05  TP-QTD-ATEND         PIC 9(02).
002810         05  TP-ATEND OCCURS 4 TIMES.
002820             10  TP-ATE-INICIO    PIC 9(02)V99.
002830             10  TP-ATE-FIM       PIC 9(02)V99.
002840         05  TP-CUIDADOR OCCURS 4 TIMES
002850                                  PIC X(20).
002860     03  FILLER                   PIC X(01).
002870
002880*----------------------------------------------------------------*
002890* LITERAIS E PARAMETROS DA EXECUCAO - A CASA AINDA NAO TEM UMA
002900* TELA NEM UM ARQUIVO DE PARAMETROS PARA A ESCALA, ENTAO A DATA
002910* DO DIA E O NOME DO LOCAL DE ATENDIMENTO FICAM HARD-CODED AQUI
002920* E SAO ALTERADOS NO FONTE A CADA RODADA (VER CHAMADO 1101)
002930*----------------------------------------------------------------*
002940 01  WC-LITERAIS.
002950*    LITERAL GRAVADA NA LISTAGEM E NO CSV QUANDO A REGRA A5
002960*    DISPARA - O TAMANHO (20) CASA COM TP-CUIDADOR, PARA O MOVE
002970*    DE WC-SEM-CUIDADOR PARA TP-CUIDADOR NAO TRUNCAR NEM SOBRAR
002980     03  WC-SEM-CUIDADOR          PIC X(20)
002990                                   VALUE "No Staff Assigned".
003000*    DATA DA ESCALA DO DIA - TROCADA A CADA RODADA (CHAMADO 1101)
003010     03  WC-DATA-ESCALA           PIC X(10)
003020                                   VALUE "2025-02-01".
003030*    NOME DO LOCAL IMPRESSO NO CABECALHO DA LISTAGEM (6004) E
003040*    USADO COMO LOCATION EM TODA LINHA DO CSV (7200)
003050     03  WC-LOCAL-ATENDIM         PIC X(20)
003060                                   VALUE "Senior Care Facility".
003070     03  FILLER                   PIC X(01).
003080
003090*----------------------------------------------------------------*
003100* TOTAIS DO RODAPE DA ESCALA (PARAGRAFO 6030) - SAO ACUMULADOS
003110* ATENDIMENTO A ATENDIMENTO DENTRO DE 3100-PROCESSA-JANELA E
003120* ZERADOS NO INICIO DA EXECUCAO (PARAGRAFO 1000)
003130*----------------------------------------------------------------*
003140 01  WC-TOTAIS.
003150     03  WC-TOT-ATENDIMENTOS      PIC 9(05)  COMP.
003160     03  WC-TOT-ASSINALADOS       PIC 9(05)  COMP.
003170     03  WC-TOT-SEM-CUIDADOR      PIC 9(05)  COMP.
003180     03  FILLER                   PIC X(01).
003190
003200*----------------------------------------------------------------*
003210* CONSTANTE DE QUEBRA DE PAGINA DA LISTAGEM - 55 LINHAS UTEIS
003220* POR FOLHA, O MESMO PADRAO JA USADO NOS RELATORIOS DE VENDAS
003230*----------------------------------------------------------------*
003240 01  WC-CONSTANTES.
003250     03  WC-LINHAS-POR-PAGINA     PIC 9(02)  VALUE 55.
003260     03  FILLER                   PIC X(01).
003270
003280*----------------------------------------------------------------*
003290* CONVERSAO DE HORA FRACIONARIA (9(02)V99) PARA HH:MM - A
003300* REDEFINES ABAIXO APROVEITA QUE 9(02)V99 E 9(02)+9(02) OCUPAM
003310* A MESMA AREA DE ARMAZENAMENTO, SEM NECESSIDADE DE DIVIDE PARA
003320* SEPARAR A HORA INTEIRA DA FRACAO.
003330*
003340* EXEMPLO: ATENDIMENTO GRAVADO COMO 08,75 (08:45 EM FRACAO DE
003350* HORA) CAI EM WS-HC-VALOR; A REDEFINES LE OS MESMOS 4 DIGITOS
003360* COMO "08" (WS-HC-HORA-D) E "75" (WS-HC-FRACAO-D), E O
003370* PARAGRAFO 9500 TRANSFORMA 75 CENTESIMOS DE HORA EM 45 MINUTOS
003380*----------------------------------------------------------------*
003390 01  WS-HORA-CONV.
003400     03  WS-HC-VALOR              PIC 9(02)V99.
003410     03  FILLER                   PIC X(01).
003420 01  WS-HORA-CONV-R REDEFINES WS-HORA-CONV.
003430     03  WS-HC-HORA-D             PIC 9(02).
003440     03  WS-HC-FRACAO-D           PIC 9(02).
003450     03  FILLER                   PIC X(01).
003460
003470*----------------------------------------------------------------*
003480* HORARIO JA CONVERTIDO, NO FORMATO HH:MM QUE VAI PARA A
003490* LISTAGEM E PARA O CAMPO DE HORA DO CSV - MONTADO PELO
003500* PARAGRAFO 9500-CONVERTE-HORA A PARTIR DE WS-HORA-CONV-R
003510*----------------------------------------------------------------*
003520 01  WS-HORA-SAIDA.
003530     03  WS-HS-HORA               PIC 99.
003540     03  FILLER                   PIC X VALUE ":".
003550     03  WS-HS-MIN                PIC 99.
003560
003570*----------------------------------------------------------------*
003580* TRIMAGEM DE NOME (SEM FUNCTION) PARA AS LINHAS DO CSV - ANDA
003590* DE TRAS PRA FRENTE PROCURANDO O ULTIMO CARACTER NAO-BRANCO -
003600* WS-NOME-GEN E WS-TAM-GEN FICAM NO NIVEL 77 JUNTO COM AS
003610* DEMAIS CHAVES DE VARREDURA DECLARADAS NO TOPO DA SECAO
003620*----------------------------------------------------------------*
003630* CHAVE RAPIDA DE COMPARACAO DE NOME - CONFERE A PRIMEIRA LETRA
003640* ANTES DE GASTAR A COMPARACAO COMPLETA DE 20 POSICOES, COMO A
003650* CASA SEMPRE FEZ NAS BUSCAS DE CARTEIRA DE CLIENTE/VENDEDOR
003660*----------------------------------------------------------------*
003670 01  WS-NOME-COMPARA.
003680     03  WS-NC-VALOR               PIC X(20).
003690     03  FILLER                    PIC X(01).
003700 01  WS-NOME-COMPARA-R REDEFINES WS-NOME-COMPARA.
003710     03  WS-NC-PRIM-CHAR           PIC X(01).
003720     03  FILLER                    PIC X(19).
003730     03  FILLER                    PIC X(01).
003740
003750*----------------------------------------------------------------*
003760* SUBSCRITOS DAS TABELAS EM MEMORIA - TODOS COMP, UM POR TABELA/
003770* OCCURS, PARA NAO MISTURAR A VARREDURA DE CUIDADOR COM A DE
003780* PACIENTE NEM COM A DE JANELA/RESERVA/CARTEIRA QUANDO OS
003790* PARAGRAFOS SE CHAMAM UNS AOS OUTROS (PERFORM ... THRU)
003800*----------------------------------------------------------------*
003810 01  WS-SUBSCRITOS.
003820     03  WS-IDX-CUIDADOR           PIC 9(03)  COMP.
003830     03  WS-IDX-PACIENTE           PIC 9(03)  COMP.
003840     03  WS-IDX-ATEND              PIC 9(02)  COMP.
003850     03  WS-IDX-JANELA             PIC 9(02)  COMP.
003860     03  WS-IDX-RESERVA            PIC 9(03)  COMP.
003870     03  WS-IDX-ALLOWED            PIC 9(02)  COMP.
003880     03  FILLER                    PIC X(01).
003890
003900*----------------------------------------------------------------*
003910* STATUS DE ARQUIVO DOS QUATRO SELECTS DO PROGRAMA - TESTADOS
003920* NA ABERTURA (1000-INICIO) E NO FIM DE ARQUIVO DAS LEITURAS
003930* (9100/9200); "00" = OK, "10" = FIM DE ARQUIVO
003940*----------------------------------------------------------------*
003950 01  WT-FILE-STATUS.
003960     03  FS-CUIDAD                 PIC XX     VALUE "00".
003970     03  FS-PACNTE                 PIC XX     VALUE "00".
003980     03  FS-ESCALA                 PIC XX     VALUE "00".
003990     03  FS-CSV                    PIC XX     VALUE "00".
004000     03  FILLER                    PIC X(01).
004010
004020*----------------------------------------------------------------*
004030* CONTROLE DE PAGINACAO DA LISTAGEM - WT-CT-PAGINA CONTA AS
004040* FOLHAS IMPRESSAS (VAI PARA O CABECALHO), WT-CT-LINHAS CONTA AS
004050* LINHAS JA USADAS NA FOLHA ATUAL (NASCE EM 99 PARA FORCAR
004060* CABECALHO NA PRIMEIRA VEZ, SEM PRECISAR DE UM SWITCH A MAIS)
004070*----------------------------------------------------------------*
004080 01  WT-CONTADORES.
004090     03  WT-CT-PAGINA              PIC 9(03)  COMP VALUE ZEROS.
004100     03  WT-CT-LINHAS              PIC 9(02)  COMP VALUE 99.
004110     03  FILLER                    PIC X(01).
004120
004130*----------------------------------------------------------------*
004140* LINHAS DE CABECALHO DA LISTAGEM (PARAGRAFO 6004) - PRIMEIRA
004150* LINHA TRAZ O NOME DO LOCAL, A DATA DA ESCALA E A PAGINA;
004160* SEGUNDA LINHA E' SO O TITULO DO RELATORIO
004170*----------------------------------------------------------------*
004180 01  WR-CAB1.
004190     03  FILLER                    PIC X(40) VALUE
004200         "SENIOR CARE FACILITY".
004210     03  FILLER                    PIC X(07) VALUE
004220         "DATA: ".
004230     03  WR-CAB-DATA               PIC X(10) VALUE SPACES.
004240     03  FILLER                    PIC X(09) VALUE
004250         " PAGINA: ".
004260     03  WR-CAB-PAGINA             PIC ZZ9   VALUE ZEROS.
004270
004280 01  WR-CAB2.
004290     03  FILLER                    PIC X(66) VALUE
004300         "ESCALA DIARIA DE ATENDIMENTO".
004310
004320*    LINHA DE TRACOS USADA TANTO NO CABECALHO DA PAGINA QUANTO
004330*    SEPARANDO OS TOTAIS NO RODAPE (PARAGRAFOS 6004 E 6030)
004340 01  WR-SEP1.
004350     03  FILLER                    PIC X(95) VALUE ALL "-".
004360
004370*----------------------------------------------------------------*
004380* QUEBRA DE CONTROLE POR PACIENTE (FLOW 4 DO SPEC) - UMA LINHA
004390* WR-CAB-PACIENTE POR CLIENTE, SEGUIDA DA LINHA DE TITULO DAS
004400* COLUNAS WR-CAB-DET E DEPOIS UM WR-DET1 POR JANELA PEDIDA
004410*----------------------------------------------------------------*
004420 01  WR-CAB-PACIENTE.
004430     03  FILLER                    PIC X(10) VALUE
004440         "PACIENTE: ".
004450     03  WR-CP-NOME                PIC X(20) VALUE SPACES.
004460
004470 01  WR-CAB-DET.
004480     03  FILLER                    PIC X(08) VALUE
004490         "  INICIO".
004500     03  FILLER                    PIC X(03) VALUE SPACES.
004510     03  FILLER                    PIC X(05) VALUE
004520         " FIM ".
004530     03  FILLER                    PIC X(03) VALUE SPACES.
004540     03  FILLER                    PIC X(20) VALUE
004550         "CUIDADOR DESIGNADO".
004560
004570*    LINHA DE DETALHE NORMAL - INICIO, FIM E O NOME DO CUIDADOR
004580*    FIRMADO PELA REGRA A1-A4 (PARAGRAFO 3210 EM DIANTE)
004590 01  WR-DET1.
004600     03  FILLER                    PIC X(04) VALUE SPACES.
004610     03  WR-DET-INICIO             PIC X(05) VALUE SPACES.
004620     03  FILLER                    PIC X(03) VALUE SPACES.
004630     03  WR-DET-FIM                PIC X(05) VALUE SPACES.
004640     03  FILLER                    PIC X(03) VALUE SPACES.
004650     03  WR-DET-CUIDADOR           PIC X(20) VALUE SPACES.
004660*    REDEFINES ABAIXO - LINHA ALTERNATIVA QUANDO NAO HA
004670*    CUIDADOR DISPONIVEL PARA O HORARIO PEDIDO (CHAMADO 0902)
004680 01  WR-DET1-SEM-CUIDADOR REDEFINES WR-DET1.
004690     03  FILLER                    PIC X(04) VALUE SPACES.
004700     03  WR-DSC-INICIO             PIC X(05) VALUE SPACES.
004710     03  FILLER                    PIC X(03) VALUE SPACES.
004720     03  WR-DSC-FIM                PIC X(05) VALUE SPACES.
004730     03  FILLER                    PIC X(03) VALUE SPACES.
004740     03  WR-DSC-MENSAGEM           PIC X(20) VALUE
004750         "No staff available".
004760
004770*----------------------------------------------------------------*
004780* RODAPE DA ESCALA (FLOW 6 DO SPEC) - OS TRES CONTADORES DE
004790* WC-TOTAIS EDITADOS PARA IMPRESSAO
004800*----------------------------------------------------------------*
004810 01  WR-TOTAIS.
004820     03  FILLER                    PIC X(26) VALUE
004830         "ATENDIMENTOS PROCESSADOS: ".
004840     03  WR-TOT-PROC               PIC ZZZZ9 VALUE ZEROS.
004850     03  FILLER                    PIC X(13) VALUE
004860         "  ATRIBUIDOS: ".
004870     03  WR-TOT-ATR                PIC ZZZZ9 VALUE ZEROS.
004880     03  FILLER                    PIC X(15) VALUE
004890         "  NAO ATENDIDOS: ".
004900     03  WR-TOT-NAT                PIC ZZZZ9 VALUE ZEROS.
004910
004920*----------------------------------------------------------------*
004930* LINHA DE CABECALHO DO ARQUIVO CSV (FLOW 5 DO SPEC) - FORMATO
004940* DE IMPORTACAO DE AGENDA (SUBJECT/START/END/ALL DAY EVENT/
004950* DESCRIPTION/LOCATION), GRAVADA UMA SO VEZ NO INICIO DO ARQUIVO
004960* PELO PARAGRAFO 7000-GRAVA-CALENDARIO
004970*----------------------------------------------------------------*
004980 01  CV-CABECALHO.
004990     03  CV-CAB-TEXTO               PIC X(89) VALUE
005000         "Subject,Start Date,Start Time,End Date,End Time,
005010-        "All Day Event,Description,Location".
005020     03  FILLER                     PIC X(01).
005030
005040*    TAMANHOS (SEM BRANCOS A DIREITA) DO NOME DO PACIENTE E DO
005050*    CUIDADOR, USADOS NO STRING QUE MONTA A LINHA DO CSV - SEM
005060*    ISSO O CAMPO SAIRIA COM 20 POSICOES E BRANCOS NO MEIO DO
005070*    TEXTO (PARAGRAFO 7200-GRAVA-CSV)
005080 01  WS-TAMANHOS.
005090     03  WS-TAM-PACIENTE            PIC 9(02)  COMP.
005100     03  WS-TAM-CUIDADOR            PIC 9(02)  COMP.
005110     03  FILLER                     PIC X(01).
005120
005130*    HORARIOS DE INICIO/FIM DO ATENDIMENTO JA CONVERTIDOS PARA
005140*    HH:MM, GUARDADOS AQUI PORQUE O STRING DO CSV PRECISA DOS
005150*    DOIS AO MESMO TEMPO (WS-HORA-SAIDA E' REUTILIZADA PARA OS
005160*    DOIS CALCULOS, UM DEPOIS DO OUTRO, E SERIA SOBRESCRITA)
005170 01  WS-HORAS-CSV.
005180     03  WS-HORA-INI-CSV            PIC X(05).
005190     03  WS-HORA-FIM-CSV            PIC X(05).
005200     03  FILLER                     PIC X(01).
005210
005220 PROCEDURE DIVISION.
005230*----------------------------------------------------------------*
005240* 0000-CONTROLE - PARAGRAFO MESTRE. CHAMA AS FASES DO PROGRAMA
005250* NA ORDEM: CARREGA TABELAS (1000), DESIGNA CUIDADOR PARA CADA
005260* JANELA DE CADA PACIENTE (3000), IMPRIME A LISTAGEM (6000),
005270* GRAVA O CSV DA AGENDA (7000) E ENCERRA (8000). A NUMERACAO DAS
005280* FAIXAS DE PARAGRAFO SEGUE O PADRAO DA CASA: 0XXX CONTROLE,
005290* 1XXX ABERTURA/CARGA, 3XXX REGRAS DE NEGOCIO, 6XXX IMPRESSAO,
005300* 7XXX GRAVACAO DE SAIDA, 8XXX ENCERRAMENTO, 9XXX SUB-ROTINAS
005310* DE APOIO (LEITURA, CONVERSAO, CALCULO)
005320*----------------------------------------------------------------*
005330 0000-CONTROLE SECTION.
005340 0000.
005350*    1000 - ABRE OS DOIS ARQUIVOS DE ENTRADA E CARREGA AS TABELAS
005360     PERFORM 1000-INICIO        THRU 1000-INICIO-FIM.
005370*    3000 - DESIGNA UM CUIDADOR PARA CADA JANELA DE CADA PACIENTE,
005380*    NA ORDEM EM QUE OS PACIENTES APARECEM NO ARQUIVO DE ENTRADA
005390     PERFORM 3000-PROCESSA-PACIENTE
005400         THRU 3000-PROCESSA-PACIENTE-FIM
005410         VARYING WS-IDX-PACIENTE FROM 1 BY 1
005420         UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
005430*    6000 - IMPRIME A LISTAGEM DA ESCALA, JA COM TODAS AS
005440*    DESIGNACOES DECIDIDAS (OU "SEM CUIDADOR DISPONIVEL")
005450     PERFORM 6000-IMPRIME-ESCALA    THRU 6000-IMPRIME-ESCALA-FIM.
005460*    7000 - GRAVA O MESMO RESULTADO NO FORMATO CSV DE CALENDARIO
005470     PERFORM 7000-GRAVA-CALENDARIO
005480         THRU 7000-GRAVA-CALENDARIO-FIM.
005490*    8000 - FECHA OS ARQUIVOS DE SAIDA E ENCERRA O JOB STEP
005500     PERFORM 8000-FINALIZA          THRU 8000-FINALIZA-FIM.
005510     GOBACK.
005520 0000-CONTROLE-FIM.
005530     EXIT.
005540
005550* -----------------------------------
005560 1000-INICIO SECTION.
005570 1000.
005580* -----------------------------------
005590* ABRE ARQUIVOS DE ENTRADA E CARREGA AS TABELAS EM MEMORIA,
005600* NA ORDEM EM QUE OS REGISTROS APARECEM NO ARQUIVO (A ORDEM E'
005610* SIGNIFICATIVA PARA A DESIGNACAO "PRIMEIRO QUE SERVE")
005620* -----------------------------------
005630*    ZERA AS DUAS TABELAS E OS TOTAIS DO RODAPE ANTES DE
005640*    CARREGAR NADA - GARANTE QUE UMA EXECUCAO NAO HERDE LIXO
005650*    DE UMA CHAMADA ANTERIOR DO PROGRAMA NO MESMO JOB STEP
005660     MOVE ZEROS TO WS-QTD-CUIDADOR WS-QTD-PACIENTE.
005670     MOVE ZEROS TO WC-TOT-ATENDIMENTOS WC-TOT-ASSINALADOS
005680                   WC-TOT-SEM-CUIDADOR.
005690*    CARGA DA CARTEIRA DE CUIDADORES (TB-CUIDADORES)
005700     OPEN INPUT ARQCUIDAD.
005710*    NAO HA RECUPERACAO DE ERRO DE ABERTURA - SE O DD NAO FOI
005720*    RESOLVIDO NA JCL, O JOB PARA AQUI MESMO, ANTES DE GASTAR
005730*    PROCESSAMENTO COM UMA ESCALA SEM ENTRADA
005740     IF FS-CUIDAD NOT = "00"
005750        DISPLAY "ERRO ABERTURA ARQCUIDAD - STATUS: " FS-CUIDAD
005760        STOP RUN
005770     END-IF.
005780*    LE ATE O FIM DE ARQUIVO (STATUS "10"), POPULANDO TB-CUIDADOR
005790*    NA MESMA ORDEM EM QUE OS REGISTROS VEM NO ARQCUIDAD
005800     PERFORM 9100-LE-CUIDADORES THRU 9100-LE-CUIDADORES-FIM
005810         UNTIL FS-CUIDAD = "10".
005820     CLOSE ARQCUIDAD.
005830
005840*    CARGA DOS PACIENTES E SUAS JANELAS PEDIDAS (TB-PACIENTES)
005850     OPEN INPUT ARQPACNTE.
005860     IF FS-PACNTE NOT = "00"
005870        DISPLAY "ERRO ABERTURA ARQPACNTE - STATUS: " FS-PACNTE
005880        STOP RUN
005890     END-IF.
005900*    MESMO PADRAO DE LEITURA ATE FIM DE ARQUIVO USADO NA CARGA
005910*    DE CUIDADORES, ACIMA - PERFORM...UNTIL, SEM GO TO DE LACO
005920     PERFORM 9200-LE-PACIENTES THRU 9200-LE-PACIENTES-FIM
005930         UNTIL FS-PACNTE = "10".
005940     CLOSE ARQPACNTE.
005950 1000-INICIO-FIM.
005960     EXIT.
005970
005980* -----------------------------------
005990* CHAMADO PELO 0000-CONTROLE, UMA VEZ PARA CADA POSICAO DA
006000* TABELA TB-PACIENTE (VARYING WS-IDX-PACIENTE NO PARAGRAFO-MAE)
006010 3000-PROCESSA-PACIENTE SECTION.
006020 3000.
006030* -----------------------------------
006040* PARA CADA PACIENTE, NA ORDEM DO ARQUIVO, PROCESSA CADA UMA DAS
006050* JANELAS DE ATENDIMENTO PEDIDAS, NA ORDEM EM QUE FORAM GRAVADAS
006060* -----------------------------------
006070     PERFORM 3100-PROCESSA-JANELA THRU 3100-PROCESSA-JANELA-FIM
006080         VARYING WS-IDX-ATEND FROM 1 BY 1
006090         UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
006100 3000-PROCESSA-PACIENTE-FIM.
006110     EXIT.
006120
006130* -----------------------------------
006140* PARA UMA JANELA DE ATENDIMENTO (UM WS-IDX-ATEND DO PACIENTE
006150* WS-IDX-PACIENTE), TENTA ACHAR CUIDADOR (3200) E GRAVA O
006160* RESULTADO - CUIDADOR FIRMADO (A1-A4) OU "SEM CUIDADOR
006170* DISPONIVEL" (A5) - ALEM DE ATUALIZAR OS TRES TOTAIS DO RODAPE
006180* -----------------------------------
006190 3100-PROCESSA-JANELA SECTION.
006200 3100.
006210     MOVE "N" TO WS-ACHOU-CUIDADOR.
006220*    TENTA DESIGNAR - A VARREDURA COMPLETA A1-A4 ACONTECE DENTRO
006230*    DE 3200; QUANDO VOLTA, WS-ACHOU-CUIDADOR JA DIZ O RESULTADO
006240     PERFORM 3200-LOCALIZA-CUIDADOR
006250         THRU 3200-LOCALIZA-CUIDADOR-FIM.
006260*    CONTA MAIS UM ATENDIMENTO PROCESSADO, ACHANDO OU NAO
006270*    CUIDADOR - OS TRES TOTAIS DO RODAPE SEMPRE SOMAM O PRIMEIRO
006280     ADD 1 TO WC-TOT-ATENDIMENTOS.
006290     IF WS-ACHOU
006300        ADD 1 TO WC-TOT-ASSINALADOS
006310     ELSE
006320*       REGRA A5 - NINGUEM SERVIU; GRAVA O LITERAL NO LUGAR DO
006330*       NOME DO CUIDADOR, PARA A LISTAGEM E O CSV SAIREM IGUAIS
006340        MOVE WC-SEM-CUIDADOR TO
006350             TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
006360        ADD 1 TO WC-TOT-SEM-CUIDADOR
006370     END-IF.
006380 3100-PROCESSA-JANELA-FIM.
006390     EXIT.
006400
006410* -----------------------------------
006420* VARRE OS CUIDADORES NA ORDEM DO ARQUIVO E PARA NO PRIMEIRO QUE
006430* PASSAR NAS REGRAS A1-A4; NAO HA VOLTA ATRAS (SEM BACKTRACK)
006440* -----------------------------------
006450 3200-LOCALIZA-CUIDADOR SECTION.
006460 3200.
006470*    O VARYING PARA NO PRIMEIRO CUIDADOR QUE LIGAR WS-ACHOU-
006480*    CUIDADOR DENTRO DE 3210 (PRIMEIRO QUE SERVE, REGRA A4) OU
006490*    QUANDO ESGOTAR A TABELA (NINGUEM SERVIU, REGRA A5)
006500     PERFORM 3210-TESTA-CUIDADOR THRU 3210-TESTA-CUIDADOR-FIM
006510         VARYING WS-IDX-CUIDADOR FROM 1 BY 1
006520         UNTIL WS-IDX-CUIDADOR > WS-QTD-CUIDADOR
006530         OR WS-ACHOU.
006540 3200-LOCALIZA-CUIDADOR-FIM.
006550     EXIT.
006560
006570* -----------------------------------
006580* TESTA UM CUIDADOR CONTRA AS QUATRO REGRAS A1-A4, NESTA ORDEM,
006590* E SO NESTA ORDEM - CADA TESTE SO RODA SE O ANTERIOR PASSOU,
006600* PARA NAO GASTAR VARREDURA DE JANELA/RESERVA EM CUIDADOR JA
006610* DESCARTADO POR DISPONIBILIDADE OU PERMISSAO. SE PASSAR NAS
006620* QUATRO, FIRMA O ATENDIMENTO (3220) E LIGA WS-ACHOU-CUIDADOR
006630* -----------------------------------
006640 3210-TESTA-CUIDADOR SECTION.
006650 3210.
006660*    REGRA A1 - CUIDADOR INDISPONIVEL NO DIA NEM ENTRA NA
006670*    VARREDURA DAS OUTRAS REGRAS
006680     IF TC-DISPONIVEL (WS-IDX-CUIDADOR) = "N"
006690        CONTINUE
006700     ELSE
006710*       REGRA A2 - PERMISSAO (CARTEIRA DE PACIENTES)
006720        PERFORM 3211-TESTA-PERMISSAO THRU 3211-TESTA-PERMISSAO-FIM
006730        IF WS-PERMITE-SIM
006740*          REGRA A3 - COBERTURA DE JANELA
006750           PERFORM 3212-TESTA-COBERTURA
006760              THRU 3212-TESTA-COBERTURA-FIM
006770           IF WS-COBRE-SIM
006780*             REGRA A4 - SEM CHOQUE COM RESERVA JA FIRMADA
006790              PERFORM 3213-TESTA-CHOQUE
006800                 THRU 3213-TESTA-CHOQUE-FIM
006810              IF NOT WS-CHOQUE-SIM
006820*                PASSOU NAS QUATRO REGRAS - FIRMA O ATENDIMENTO
006830                 PERFORM 3220-REGISTRA-ATENDIMENTO
006840                    THRU 3220-REGISTRA-ATENDIMENTO-FIM
006850                 MOVE "Y" TO WS-ACHOU-CUIDADOR
006860              END-IF
006870           END-IF
006880        END-IF
006890     END-IF.
006900 3210-TESTA-CUIDADOR-FIM.
006910     EXIT.
006920
006930* -----------------------------------
006940* REGRA A2 - O PACIENTE TEM QUE ESTAR NA CARTEIRA DO CUIDADOR
006950* -----------------------------------
006960 3211-TESTA-PERMISSAO SECTION.
006970 3211.
006980     MOVE "N" TO WS-PERMITE.
006990     MOVE TP-NOME (WS-IDX-PACIENTE) TO WS-NC-VALOR.
007000     PERFORM 3211A-COMPARA-PACIENTE
007010        THRU 3211A-COMPARA-PACIENTE-FIM
007020        VARYING WS-IDX-ALLOWED FROM 1 BY 1
007030        UNTIL WS-IDX-ALLOWED > TC-QTD-PACIENTE (WS-IDX-CUIDADOR)
007040        OR WS-PERMITE-SIM.
007050 3211-TESTA-PERMISSAO-FIM.
007060     EXIT.
007070
007080* -----------------------------------
007090* COMPARA UM NOME DA CARTEIRA DO CUIDADOR COM O NOME DO
007100* PACIENTE - CONFERE A PRIMEIRA LETRA PRIMEIRO (WS-NC-PRIM-CHAR,
007110* REDEFINES DE WS-NOME-COMPARA) ANTES DE GASTAR A COMPARACAO
007120* COMPLETA DE 20 POSICOES, DO JEITO QUE A CASA SEMPRE FEZ NAS
007130* BUSCAS DE CARTEIRA
007140* -----------------------------------
007150 3211A-COMPARA-PACIENTE SECTION.
007160 3211A.
007170*    SO GASTA A COMPARACAO DE 20 POSICOES SE A PRIMEIRA LETRA
007180*    JA BATEU - NA MAIORIA DAS VARREDURAS, O NOME DA CARTEIRA
007190*    NAO COMECA COM A MESMA LETRA DO PACIENTE PROCURADO
007200     IF TC-PACIENTE (WS-IDX-CUIDADOR, WS-IDX-ALLOWED) (1:1)
007210           = WS-NC-PRIM-CHAR
007220        IF TC-PACIENTE (WS-IDX-CUIDADOR, WS-IDX-ALLOWED)
007230              = TP-NOME (WS-IDX-PACIENTE)
007240           MOVE "Y" TO WS-PERMITE
007250        END-IF
007260     END-IF.
007270 3211A-COMPARA-PACIENTE-FIM.
007280     EXIT.
007290
007300* -----------------------------------
007310* REGRA A3 - UMA SO JANELA TEM QUE COBRIR TODO O HORARIO PEDIDO,
007320* NAO SE EMENDAM DUAS JANELAS PARA FORMAR A COBERTURA
007330* -----------------------------------
007340 3212-TESTA-COBERTURA SECTION.
007350 3212.
007360     MOVE "N" TO WS-COBERTURA.
007370     PERFORM 3212A-COMPARA-JANELA
007380        THRU 3212A-COMPARA-JANELA-FIM
007390        VARYING WS-IDX-JANELA FROM 1 BY 1
007400        UNTIL WS-IDX-JANELA > TC-QTD-JANELA (WS-IDX-CUIDADOR)
007410        OR WS-COBRE-SIM.
007420 3212-TESTA-COBERTURA-FIM.
007430     EXIT.
007440
007450* -----------------------------------
007460* TESTA SE UMA JANELA DO CUIDADOR COBRE TODO O PERIODO PEDIDO -
007470* INICIO DA JANELA NAO PODE SER DEPOIS DO INICIO PEDIDO E O FIM
007480* DA JANELA NAO PODE SER ANTES DO FIM PEDIDO; SE A JANELA COBRIR
007490* SO UMA PARTE, NAO CONTA (REGRA A3 - SEM EMENDAR JANELA)
007500* -----------------------------------
007510 3212A-COMPARA-JANELA SECTION.
007520 3212A.
007530*    "NOT >" E "NOT <" EM VEZ DE "<=" E ">=" PORQUE E' ASSIM
007540*    QUE A CASA ESCREVE COMPARACAO DUPLA DESDE OS PROGRAMAS DE
007550*    VENDAS - MESMO RESULTADO, SO MUDA O JEITO DE LER
007560     IF TC-JAN-INICIO (WS-IDX-CUIDADOR, WS-IDX-JANELA)
007570           NOT > TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
007580        AND TC-JAN-FIM (WS-IDX-CUIDADOR, WS-IDX-JANELA)
007590           NOT < TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
007600        MOVE "Y" TO WS-COBERTURA
007610     END-IF.
007620 3212A-COMPARA-JANELA-FIM.
007630     EXIT.
007640
007650* -----------------------------------
007660* REGRA A4 - SEM CHOQUE DE HORARIO COM ATENDIMENTO JA FIRMADO;
007670* TOQUE PONTA-A-PONTA (FIM = INICIO DO PROXIMO) NAO E' CHOQUE
007680* -----------------------------------
007690 3213-TESTA-CHOQUE SECTION.
007700 3213.
007710     MOVE "N" TO WS-CHOQUE.
007720     PERFORM 3213A-COMPARA-RESERVA
007730        THRU 3213A-COMPARA-RESERVA-FIM
007740        VARYING WS-IDX-RESERVA FROM 1 BY 1
007750        UNTIL WS-IDX-RESERVA > TC-QTD-RESERVA (WS-IDX-CUIDADOR)
007760        OR WS-CHOQUE-SIM.
007770 3213-TESTA-CHOQUE-FIM.
007780     EXIT.
007790
007800* -----------------------------------
007810* TESTA CHOQUE ENTRE O ATENDIMENTO PEDIDO E UM COMPROMISSO JA
007820* FIRMADO DO CUIDADOR (TC-RESERVA) - O TESTE CLASSICO DE
007830* SOBREPOSICAO DE INTERVALOS (INICIO1 < FIM2 E FIM1 > INICIO2);
007840* POR SER ESTRITO (< E >, NAO <= E >=), TOQUE PONTA-A-PONTA
007850* (FIM = INICIO DO PROXIMO) NAO DA CHOQUE (REGRA A4)
007860* -----------------------------------
007870 3213A-COMPARA-RESERVA SECTION.
007880 3213A.
007890*    AS DUAS CONDICOES TEM QUE SER VERDADEIRAS PARA HAVER
007900*    SOBREPOSICAO REAL - SE QUALQUER UMA FALHAR, OS INTERVALOS
007910*    NO MAXIMO SE TOCAM NA PONTA, O QUE A REGRA A4 PERMITE
007920     IF TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
007930           < TC-RES-FIM (WS-IDX-CUIDADOR, WS-IDX-RESERVA)
007940        AND TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
007950           > TC-RES-INICIO (WS-IDX-CUIDADOR, WS-IDX-RESERVA)
007960        MOVE "Y" TO WS-CHOQUE
007970     END-IF.
007980 3213A-COMPARA-RESERVA-FIM.
007990     EXIT.
008000
008010* -----------------------------------
008020* FIRMA O ATENDIMENTO - GRAVA O INTERVALO NA AGENDA DO CUIDADOR
008030* E PREENCHE O REGISTRO DE ATRIBUICAO DO PACIENTE
008040* -----------------------------------
008050 3220-REGISTRA-ATENDIMENTO SECTION.
008060 3220.
008070*    ABRE MAIS UMA POSICAO NA AGENDA DO CUIDADOR E GRAVA O
008080*    INTERVALO PEDIDO - E' ESSA RESERVA QUE A REGRA A4 (PARAGRAFO
008090*    3213A) VAI TESTAR CONTRA OS PROXIMOS ATENDIMENTOS DESTE
008100*    MESMO CUIDADOR
008110     ADD 1 TO TC-QTD-RESERVA (WS-IDX-CUIDADOR).
008120     MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND) TO
008130          TC-RES-INICIO (WS-IDX-CUIDADOR,
008140                          TC-QTD-RESERVA (WS-IDX-CUIDADOR)).
008150     MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND) TO
008160          TC-RES-FIM (WS-IDX-CUIDADOR,
008170                      TC-QTD-RESERVA (WS-IDX-CUIDADOR)).
008180*    GRAVA O NOME DO CUIDADOR NO REGISTRO DE ATRIBUICAO DO
008190*    PACIENTE - E' O QUE A LISTAGEM (6020) E O CSV (7200) VAO
008200*    LER MAIS TARDE PARA MONTAR A SAIDA
008210     MOVE TC-NOME (WS-IDX-CUIDADOR) TO
008220          TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND).
008230 3220-REGISTRA-ATENDIMENTO-FIM.
008240     EXIT.
008250
008260* -----------------------------------
008270* LISTAGEM DA ESCALA - QUEBRA DE CONTROLE POR PACIENTE
008280* -----------------------------------
008290 6000-IMPRIME-ESCALA SECTION.
008300 6000.
008310     OPEN OUTPUT ARQESCALA.
008320*    FORCA O CABECALHO DE PAGINA NA PRIMEIRA LINHA IMPRESSA -
008330*    99 E' SEMPRE MAIOR QUE WC-LINHAS-POR-PAGINA (55)
008340     MOVE 99 TO WT-CT-LINHAS.
008350     PERFORM 6010-CABECALHO-CLIENTE
008360         THRU 6010-CABECALHO-CLIENTE-FIM
008370         VARYING WS-IDX-PACIENTE FROM 1 BY 1
008380         UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
008390     PERFORM 6030-TOTAIS-ESCALA THRU 6030-TOTAIS-ESCALA-FIM.
008400     CLOSE ARQESCALA.
008410 6000-IMPRIME-ESCALA-FIM.
008420     EXIT.
008430
008440* -----------------------------------
008450* CABECALHO DE PAGINA - CHAMADO PELO 6010 QUANDO A FOLHA ATUAL
008460* JA PASSOU DE WC-LINHAS-POR-PAGINA. USA ADVANCING PAGE, E NAO
008470* O MNEMONICO TOP-OF-FORM, PORQUE NENHUM DOS PROGRAMAS DA CASA
008480* PRECISOU ATE HOJE DE UM CANAL DE CARRETEL DIFERENTE DO PADRAO;
008490* O SPECIAL-NAMES FICA DECLARADO NA CONFIGURATION SECTION PARA
008500* O DIA EM QUE PRECISAR
008510* -----------------------------------
008520 6004-IMPRIME-CABECALHO SECTION.
008530 6004.
008540*    CONTA MAIS UMA FOLHA E MONTA A PRIMEIRA LINHA (LOCAL, DATA,
008550*    NUMERO DA PAGINA) ANTES DE ESCREVER
008560     ADD 1 TO WT-CT-PAGINA.
008570     MOVE WC-DATA-ESCALA   TO WR-CAB-DATA.
008580     MOVE WT-CT-PAGINA     TO WR-CAB-PAGINA.
008590     WRITE ES-LINHA FROM WR-CAB1 AFTER ADVANCING PAGE.
008600     WRITE ES-LINHA FROM WR-CAB2 AFTER ADVANCING 1.
008610     WRITE ES-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
008620*    ZERA A CONTAGEM DE LINHA - A FOLHA NOVA COMECA VAZIA
008630     MOVE ZEROS TO WT-CT-LINHAS.
008640 6004-IMPRIME-CABECALHO-FIM.
008650     EXIT.
008660
008670* -----------------------------------
008680* QUEBRA DE CONTROLE POR PACIENTE - IMPRIME O BLOCO DE
008690* CABECALHO DO CLIENTE (NOME + TITULO DAS COLUNAS) E DEPOIS
008700* PERCORRE TODAS AS JANELAS PEDIDAS POR ELE, NA ORDEM EM QUE
008710* FORAM GRAVADAS NO ARQUIVO DE ENTRADA
008720* -----------------------------------
008730 6010-CABECALHO-CLIENTE SECTION.
008740 6010.
008750*    SO QUEBRA FOLHA SE O BLOCO DO CLIENTE (CABECALHO + PELO
008760*    MENOS 1 DETALHE) NAO COUBER MAIS NA FOLHA ATUAL
008770     IF WT-CT-LINHAS > WC-LINHAS-POR-PAGINA
008780        PERFORM 6004-IMPRIME-CABECALHO
008790           THRU 6004-IMPRIME-CABECALHO-FIM
008800     END-IF.
008810     MOVE TP-NOME (WS-IDX-PACIENTE) TO WR-CP-NOME.
008820     WRITE ES-LINHA FROM WR-CAB-PACIENTE AFTER ADVANCING 1.
008830     WRITE ES-LINHA FROM WR-CAB-DET      AFTER ADVANCING 1.
008840     ADD 2 TO WT-CT-LINHAS.
008850*    UM WR-DET1 (OU WR-DET1-SEM-CUIDADOR) POR JANELA PEDIDA,
008860*    NA ORDEM EM QUE FORAM GRAVADAS NO ARQUIVO DE ENTRADA
008870     PERFORM 6020-DETALHE-ATENDIMENTO
008880        THRU 6020-DETALHE-ATENDIMENTO-FIM
008890        VARYING WS-IDX-ATEND FROM 1 BY 1
008900        UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
008910 6010-CABECALHO-CLIENTE-FIM.
008920     EXIT.
008930
008940* -----------------------------------
008950* UMA LINHA DE DETALHE POR JANELA PEDIDA - CONVERTE INICIO E
008960* FIM PARA HH:MM (REGRA A6) E ESCOLHE ENTRE WR-DET1 (CUIDADOR
008970* FIRMADO) E WR-DET1-SEM-CUIDADOR (REDEFINES, REGRA A5) CONFORME
008980* O RESULTADO GRAVADO EM TP-CUIDADOR PELO PARAGRAFO 3100
008990* -----------------------------------
009000 6020-DETALHE-ATENDIMENTO SECTION.
009010 6020.
009020*    CONVERTE O INICIO DA JANELA PARA HH:MM (REGRA A6)
009030     MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
009040         TO WS-HC-VALOR.
009050     PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
009060     MOVE WS-HORA-SAIDA TO WR-DET-INICIO.
009070
009080*    CONVERTE O FIM DA JANELA PARA HH:MM (REGRA A6)
009090     MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
009100         TO WS-HC-VALOR.
009110     PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
009120     MOVE WS-HORA-SAIDA TO WR-DET-FIM.
009130
009140*    REGRA A5 - SE NAO SOBROU CUIDADOR, A LINHA DE DETALHE USA O
009150*    REDEFINES SEM A COLUNA DE CUIDADOR (SO INICIO/FIM/LITERAL);
009160*    SENAO, IMPRIME O NOME DO CUIDADOR FIRMADO NA COLUNA NORMAL
009170     IF TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
009180           = WC-SEM-CUIDADOR
009190        MOVE WR-DET-INICIO TO WR-DSC-INICIO
009200        MOVE WR-DET-FIM    TO WR-DSC-FIM
009210        WRITE ES-LINHA FROM WR-DET1-SEM-CUIDADOR AFTER ADVANCING 1
009220     ELSE
009230        MOVE TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
009240            TO WR-DET-CUIDADOR
009250        WRITE ES-LINHA FROM WR-DET1 AFTER ADVANCING 1
009260     END-IF.
009270*    CONTA A LINHA PARA A QUEBRA DE PAGINA DE 6010/6004
009280     ADD 1 TO WT-CT-LINHAS.
009290 6020-DETALHE-ATENDIMENTO-FIM.
009300     EXIT.
009310
009320* -----------------------------------
009330* RODAPE COM OS TRES TOTAIS DO FLOW 6 (PROCESSADOS, ATRIBUIDOS,
009340* NAO ATENDIDOS) - CHAMADO UMA UNICA VEZ, DEPOIS DE TODOS OS
009350* PACIENTES TEREM SIDO IMPRESSOS
009360* -----------------------------------
009370 6030-TOTAIS-ESCALA SECTION.
009380 6030.
009390*    TRACO SEPARADOR (MESMA LINHA DO CABECALHO, WR-SEP1) ANTES
009400*    DO RODAPE, PARA DESTACAR OS TOTAIS DO ULTIMO BLOCO DE DETALHE
009410     WRITE ES-LINHA FROM WR-SEP1 AFTER ADVANCING 1.
009420*    OS TRES CONTADORES DO FLOW 6 - PROCESSADOS SEMPRE IGUAL A
009430*    ATRIBUIDOS + NAO ATENDIDOS, NUNCA CONFERIDO EM CODIGO PORQUE
009440*    A SOMA E' GARANTIDA PELO PROPRIO 3100-PROCESSA-JANELA
009450     MOVE WC-TOT-ATENDIMENTOS TO WR-TOT-PROC.
009460     MOVE WC-TOT-ASSINALADOS  TO WR-TOT-ATR.
009470     MOVE WC-TOT-SEM-CUIDADOR TO WR-TOT-NAT.
009480     WRITE ES-LINHA FROM WR-TOTAIS AFTER ADVANCING 1.
009490 6030-TOTAIS-ESCALA-FIM.
009500     EXIT.
009510
009520* -----------------------------------
009530* ARQUIVO CSV PARA IMPORTACAO NA AGENDA - UMA LINHA POR
009540* ATENDIMENTO, NA MESMA ORDEM DA LISTAGEM
009550* -----------------------------------
009560 7000-GRAVA-CALENDARIO SECTION.
009570 7000.
009580     OPEN OUTPUT ARQCSV.
009590*    PRIMEIRA LINHA DO ARQUIVO TEM QUE SER O CABECALHO DE
009600*    COLUNAS - QUEM IMPORTA NA AGENDA ESPERA ESSE FORMATO
009610     WRITE CV-LINHA FROM CV-CABECALHO.
009620     PERFORM 7100-GRAVA-PACIENTE THRU 7100-GRAVA-PACIENTE-FIM
009630         VARYING WS-IDX-PACIENTE FROM 1 BY 1
009640         UNTIL WS-IDX-PACIENTE > WS-QTD-PACIENTE.
009650     CLOSE ARQCSV.
009660 7000-GRAVA-CALENDARIO-FIM.
009670     EXIT.
009680
009690* -----------------------------------
009700* PARA UM PACIENTE, GRAVA UMA LINHA DE CSV POR JANELA PEDIDA,
009710* NA MESMA ORDEM EM QUE APARECEM NA LISTAGEM (6010)
009720* -----------------------------------
009730 7100-GRAVA-PACIENTE SECTION.
009740 7100.
009750     PERFORM 7200-GRAVA-CSV THRU 7200-GRAVA-CSV-FIM
009760         VARYING WS-IDX-ATEND FROM 1 BY 1
009770         UNTIL WS-IDX-ATEND > TP-QTD-ATEND (WS-IDX-PACIENTE).
009780 7100-GRAVA-PACIENTE-FIM.
009790     EXIT.
009800
009810* -----------------------------------
009820* MONTA E GRAVA UMA LINHA DO CSV DE IMPORTACAO (FLOW 5) - CAMPOS
009830* SUBJECT ("<PACIENTE> with <CUIDADOR>"), START/END DATE E TIME
009840* (MESMA DATA DA ESCALA, HORARIO CONVERTIDO PARA HH:MM), ALL DAY
009850* EVENT SEMPRE "FALSE", DESCRIPTION E LOCATION; OS NOMES ENTRAM
009860* SEM OS BRANCOS A DIREITA (9600-CALCULA-TAMANHO), SENAO O
009870* TEXTO FICA COM UM "BURACO" DE ESPACOS NO MEIO DA LINHA
009880* -----------------------------------
009890 7200-GRAVA-CSV SECTION.
009900 7200.
009910     MOVE TP-NOME (WS-IDX-PACIENTE) TO WS-NOME-GEN.
009920     PERFORM 9600-CALCULA-TAMANHO THRU 9600-CALCULA-TAMANHO-FIM.
009930     MOVE WS-TAM-GEN TO WS-TAM-PACIENTE.
009940
009950     MOVE TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
009960         TO WS-NOME-GEN.
009970     PERFORM 9600-CALCULA-TAMANHO THRU 9600-CALCULA-TAMANHO-FIM.
009980     MOVE WS-TAM-GEN TO WS-TAM-CUIDADOR.
009990
010000*    INICIO E FIM DA JANELA, MESMA CONVERSAO DA REGRA A6 USADA
010010*    NA LISTAGEM (9500), PARA AS DUAS SAIDAS FICAREM IGUAIS
010020     MOVE TP-ATE-INICIO (WS-IDX-PACIENTE, WS-IDX-ATEND)
010030         TO WS-HC-VALOR.
010040     PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
010050     MOVE WS-HORA-SAIDA TO WS-HORA-INI-CSV.
010060
010070     MOVE TP-ATE-FIM (WS-IDX-PACIENTE, WS-IDX-ATEND)
010080         TO WS-HC-VALOR.
010090     PERFORM 9500-CONVERTE-HORA THRU 9500-CONVERTE-HORA-FIM.
010100     MOVE WS-HORA-SAIDA TO WS-HORA-FIM-CSV.
010110
010120*    MONTA A LINHA NA ORDEM DE COLUNA DO CABECALHO CV-CABECALHO:
010130*    SUBJECT, START DATE, START TIME, END DATE, END TIME,
010140*    ALL DAY EVENT, DESCRIPTION, LOCATION
010150     STRING TP-NOME (WS-IDX-PACIENTE) (1:WS-TAM-PACIENTE)
010160            " with "
010170            TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
010180                  (1:WS-TAM-CUIDADOR)
010190            "," WC-DATA-ESCALA ","
010200            WS-HORA-INI-CSV "," WC-DATA-ESCALA ","
010210            WS-HORA-FIM-CSV
010220            ",False,"
010230            "Care appointment for "
010240            TP-NOME (WS-IDX-PACIENTE) (1:WS-TAM-PACIENTE)
010250            " handled by "
010260            TP-CUIDADOR (WS-IDX-PACIENTE, WS-IDX-ATEND)
010270                  (1:WS-TAM-CUIDADOR)
010280            "," WC-LOCAL-ATENDIM
010290         DELIMITED BY SIZE INTO CV-LINHA.
010300     WRITE CV-LINHA.
010310 7200-GRAVA-CSV-FIM.
010320     EXIT.
010330
010340* -----------------------------------
010350* ENCERRAMENTO - HOJE NAO HA NADA A FAZER (OS ARQUIVOS DE SAIDA
010360* JA FORAM FECHADOS NOS PROPRIOS PARAGRAFOS 6000/7000); O
010370* PARAGRAFO FICA AQUI PORQUE TODO PROGRAMA DA CASA TEM UMA FASE
010380* 8000-FINALIZA, MESMO QUANDO VAZIA, PARA NAO PRECISAR CRIAR
010390* QUANDO UM DIA PRECISAR (POR EXEMPLO, UM SUMARIO PARA O JOBLOG)
010400* -----------------------------------
010410 8000-FINALIZA SECTION.
010420 8000.
010430     CONTINUE.
010440 8000-FINALIZA-FIM.
010450     EXIT.
010460
010470* -----------------------------------
010480* LE UM REGISTRO DE CUIDADOR DIRETO PARA A PROXIMA POSICAO LIVRE
010490* DA TABELA (WS-QTD-CUIDADOR + 1) E ZERA A CARTEIRA DE RESERVAS
010500* DESTE CUIDADOR (TC-QTD-RESERVA), QUE NASCE SEMPRE VAZIA - NAO
010510* HA RESERVA PRE-EXISTENTE, TUDO E' FIRMADO NESTA EXECUCAO
010520* -----------------------------------
010530 9100-LE-CUIDADORES SECTION.
010540 9100.
010550*    LEITURA DIRETO PARA A TABELA, SEM AREA INTERMEDIARIA -
010560*    PADRAO DA CASA PARA CARGA DE MASTER EM MEMORIA
010570     READ ARQCUIDAD INTO TB-CUIDADOR (WS-QTD-CUIDADOR + 1)
010580         AT END
010590            MOVE "10" TO FS-CUIDAD
010600     END-READ.
010610     IF FS-CUIDAD = "00"
010620*       SO CONTA A POSICAO E ZERA A RESERVA SE REALMENTE LEU -
010630*       NO AT END, A POSICAO FICA COM LIXO E NAO E' CONTADA
010640        ADD 1 TO WS-QTD-CUIDADOR
010650        MOVE ZEROS TO TC-QTD-RESERVA (WS-QTD-CUIDADOR)
010660     END-IF.
010670 9100-LE-CUIDADORES-FIM.
010680     EXIT.
010690
010700* -----------------------------------
010710* LE UM REGISTRO DE PACIENTE DIRETO PARA A PROXIMA POSICAO LIVRE
010720* DA TABELA. O READ INTO FAZ UMA MOVE DE GRUPO PARA GRUPO -
010730* POR ISSO TP-ATEND TEM QUE TER O MESMO TAMANHO, CAMPO A CAMPO,
010740* DE PC-ATEND (ARQPACNTE); O CUIDADOR DESIGNADO (TP-CUIDADOR)
010750* FICA FORA DESSE GRUPO E NASCE EM BRANCO A CADA LEITURA, SO
010760* SENDO PREENCHIDO MAIS TARDE PELO PARAGRAFO 3220 (CHAMADO 1402)
010770* -----------------------------------
010780 9200-LE-PACIENTES SECTION.
010790 9200.
010800*    TP-CUIDADOR DA POSICAO NOVA NAO E' ZERADO AQUI - FICA COM
010810*    O BRANCO QUE O READ INTO TROUXE DO PROPRIO GRUPO LIDO,
010820*    JA QUE O ARQUIVO NAO GRAVA CUIDADOR NENHUM NESSE CAMPO
010830     READ ARQPACNTE INTO TB-PACIENTE (WS-QTD-PACIENTE + 1)
010840         AT END
010850            MOVE "10" TO FS-PACNTE
010860     END-READ.
010870     IF FS-PACNTE = "00"
010880        ADD 1 TO WS-QTD-PACIENTE
010890     END-IF.
010900 9200-LE-PACIENTES-FIM.
010910     EXIT.
010920
010930* -----------------------------------
010940* REGRA A6 - CONVERTE O HORARIO GRAVADO NO ARQUIVO (9(02)V99,
010950* FRACAO DE HORA, HORA "CHEIA") PARA HORA:MINUTO REAL, PARA
010960* IMPRIMIR E GRAVAR NO CSV DO JEITO QUE O USUARIO ENTENDE.
010970* ENTRADA EM WS-HORA-CONV (VIA REDEFINES WS-HORA-CONV-R), SAIDA
010980* EM WS-HORA-SAIDA - NAO ALTERA O CAMPO ORIGINAL DO REGISTRO
010990* -----------------------------------
011000 9500-CONVERTE-HORA SECTION.
011010 9500.
011020*    A PARTE INTEIRA DA HORA PASSA DIRETO
011030     MOVE WS-HC-HORA-D TO WS-HS-HORA.
011040*    A FRACAO (CENTESIMOS) VIRA MINUTO; ROUNDED PORQUE A DIVISAO
011050*    POR 100 QUASE NUNCA FECHA EXATA (EX.: ,75 * 60 / 100 = 45,00
011060*    FECHA, MAS ,33 * 60 / 100 = 19,80 NAO FECHA)
011070     COMPUTE WS-MINUTOS-CALC ROUNDED =
011080             (WS-HC-FRACAO-D * 60) / 100.
011090*    SE O ARREDONDAMENTO FECHAR EXATO EM 60, CARREGA 1 HORA E
011100*    ZERA O MINUTO - SENAO SAIRIA "08:60" NA LISTAGEM
011110     IF WS-MINUTOS-CALC = 60
011120        ADD 1 TO WS-HS-HORA
011130        MOVE ZEROS TO WS-MINUTOS-CALC
011140     END-IF.
011150     MOVE WS-MINUTOS-CALC TO WS-HS-MIN.
011160 9500-CONVERTE-HORA-FIM.
011170     EXIT.
011180
011190* -----------------------------------
011200* TAMANHO DO NOME SEM OS BRANCOS A DIREITA (SEM FUNCTION)
011210* -----------------------------------
011220 9600-CALCULA-TAMANHO SECTION.
011230 9600.
011240*    PARTE DO TAMANHO MAXIMO DO CAMPO (20) E RECUA POSICAO A
011250*    POSICAO ENQUANTO FOR BRANCO - NO FIM, WS-TAM-GEN FICA COM
011260*    O TAMANHO REAL DO NOME (OU ZERO, SE O CAMPO TODO FOR BRANCO)
011270     MOVE 20 TO WS-TAM-GEN.
011280     PERFORM 9610-RECUA-BRANCO THRU 9610-RECUA-BRANCO-FIM
011290         UNTIL WS-TAM-GEN = ZEROS
011300         OR WS-NOME-GEN (WS-TAM-GEN:1) NOT = SPACE.
011310 9600-CALCULA-TAMANHO-FIM.
011320     EXIT.
011330
011340* -----------------------------------
011350* PASSO UNITARIO DO RECUO - TIRA 1 DE WS-TAM-GEN; O TESTE DO
011360* CARACTER EM SI FICA NA CONDICAO DO PERFORM ... UNTIL DE 9600,
011370* NAO AQUI, PARA O PARAGRAFO FICAR DO TAMANHO DE UM SO COMANDO
011380* -----------------------------------
011390 9610-RECUA-BRANCO SECTION.
011400 9610.
011410     SUBTRACT 1 FROM WS-TAM-GEN.
011420 9610-RECUA-BRANCO-FIM.
011430     EXIT.

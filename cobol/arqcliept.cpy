000100*----------------------------------------------------------------*
000200* ARQCLIEPT  -  LAYOUT DO ARQUIVO DE CLIENTES (PAREAMENTO)      *
000300*               CADA LINHA E' UM CLIENTE A SER PAREADO COM UM   *
000400*               FUNCIONARIO DA CARTEIRA                        *
000500*----------------------------------------------------------------*
000600*    05/08/2022  AN   CHAMADO 4502 - LAYOUT INICIAL             *
000700*----------------------------------------------------------------*
000800 FD  ARQCLIEPT
000900     RECORDING MODE IS F.
001000 01  CL-REGISTRO.
001100     05  CL-NOME                  PIC X(20).
001200     05  FILLER                   PIC X(05).
